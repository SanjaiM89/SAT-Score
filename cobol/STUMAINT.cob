000100******************************************************************
000200*                                                                *
000300*   MERIDIAN STATE POLYTECHNIC                                  *
000400*   OFFICE OF THE REGISTRAR - DATA PROCESSING UNIT              *
000500*                                                                *
000600*   PROGRAM . . . STUMAINT                                      *
000700*   PURPOSE . . . STUDENT REGISTRATION AND MASTER MAINTENANCE.  *
000800*                 READS ONE BATCH OF ADD/UPDATE/DELETE REQUESTS *
000900*                 FROM STU-TRANS AND REWRITES THE STUDENT       *
001000*                 MASTER.  AN ADD REQUEST IS GIVEN A GENERATED  *
001100*                 STUDENT ID (YEAR + DEPT CODE + 4-DIGIT SEQ)   *
001200*                 AFTER CHECKING THE DEPARTMENT MASTER; THE     *
001300*                 SEQUENCE IS SCOPED TO THE DEPARTMENT.         *
001400*   TECTONICS . . COBC                                          *
001500*                                                                *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    STUMAINT.
001900 AUTHOR.        E. VILLALUZ.
002000 INSTALLATION.  MERIDIAN STATE POLYTECHNIC - DATA PROCESSING UNIT.
002100 DATE-WRITTEN.  03/09/87.
002200 DATE-COMPILED.
002300 SECURITY.      REGISTRAR'S OFFICE USE ONLY.
002400*
002500******************************************************************
002600*  CHANGE LOG                                                   *
002700*----------------------------------------------------------------
002800*  DATE        BY       REQUEST    DESCRIPTION                  *
002900*----------------------------------------------------------------
003000*  03/09/87    EV       ---        ORIGINAL PROGRAM, ADD ONLY.  *
003100*  06/14/91    EV       REG91-07   STU-ROLL-NO SPLIT FROM ID ON *
003200*                                  THE MASTER LAYOUT.           *
003300*  01/20/94    EV       ---        UPDATE AND DELETE REQUESTS   *
003400*                                  ADDED; MASTER REWRITE SWEEP. *
003500*  11/03/98    RDL      Y2K-114    STU-ID-YEAR EXPANDED TO 4    *
003600*                                  DIGITS FOR THE YEAR 2000.    *
003700*  08/26/03    MT       DPREQ-212  DEPARTMENT-SCOPED MAX        *
003800*                                  SEQUENCE NOW TRACKED DURING  *
003900*                                  THE MASTER SWEEP SO ADD      *
004000*                                  REQUESTS NEED NO SECOND PASS.*
004100*  02/02/06    JAQ      DPREQ-266  REJECT MESSAGE REWORDED TO   *
004200*                                  MATCH THE REGISTRAR'S FORM.  *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   HP-LAPTOP.
004700 OBJECT-COMPUTER.   HP-LAPTOP.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT STU-TRANS   ASSIGN TO "STU-TRANS.TXT"
005400            ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT DEPT-IN     ASSIGN TO "DEPARTMENT.TXT"
005600            ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT STUDENT-OLD ASSIGN TO "STUDENT.TXT"
005800            ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT STUDENT-NEW ASSIGN TO "STUDENT-NEW.TXT"
006000            ORGANIZATION IS LINE SEQUENTIAL.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  STU-TRANS
006600     LABEL RECORD IS STANDARD
006700     RECORD CONTAINS 90 CHARACTERS
006800     DATA RECORD IS STU-TRANS-RECORD.
006900 01  STU-TRANS-RECORD.
007000     05  TRN-ACTION-CODE             PIC X(01).
007100         88  TRN-IS-ADD                  VALUE 'A'.
007200         88  TRN-IS-UPDATE               VALUE 'U'.
007300         88  TRN-IS-DELETE               VALUE 'D'.
007400     05  TRN-STU-ID                  PIC X(11).
007500     05  TRN-STU-NAME                PIC X(30).
007600     05  TRN-STU-EMAIL               PIC X(30).
007700     05  TRN-STU-DEPT-ID             PIC X(03).
007800     05  TRN-STU-SEMESTER            PIC 9(02).
007900     05  FILLER                      PIC X(13).
008000*
008100 FD  DEPT-IN
008200     LABEL RECORD IS STANDARD
008300     RECORD CONTAINS 40 CHARACTERS
008400     DATA RECORD IS DEPT-IN-RECORD.
008500 01  DEPT-IN-RECORD.
008600     COPY DEPARTM.
008700*
008800 FD  STUDENT-OLD
008900     LABEL RECORD IS STANDARD
009000     RECORD CONTAINS 100 CHARACTERS
009100     DATA RECORD IS STUDENT-OLD-RECORD.
009200 01  STUDENT-OLD-RECORD.
009300     COPY STUDENT.
009400*
009500 FD  STUDENT-NEW
009600     LABEL RECORD IS STANDARD
009700     RECORD CONTAINS 100 CHARACTERS
009800     DATA RECORD IS STUDENT-NEW-RECORD.
009900 01  STUDENT-NEW-RECORD.
010000     05  NEW-ID                      PIC X(11).
010100     05  NEW-ID-BREAKDOWN REDEFINES NEW-ID.
010200         10  NEW-ID-YEAR             PIC 9(04).
010300         10  NEW-ID-DEPT-CODE        PIC X(03).
010400         10  NEW-ID-SEQUENCE         PIC 9(04).
010500     05  NEW-NAME                    PIC X(30).
010600     05  NEW-EMAIL                   PIC X(30).
010700     05  NEW-DEPT-ID                 PIC X(03).
010800     05  NEW-SEMESTER                PIC 9(02).
010900     05  NEW-ROLL-NO                 PIC X(11).
011000     05  NEW-CGPA                    PIC 9(02)V99.
011100     05  NEW-TOT-CREDITS             PIC 9(03).
011200     05  NEW-REC-STATUS              PIC X(01).
011300     05  FILLER                      PIC X(05).
011400*
011500 WORKING-STORAGE SECTION.
011600*
011700 01  WS-SWITCHES.
011800     05  WS-TRANS-EOF                PIC X(01) VALUE 'N'.
011900         88  TRANS-EOF                   VALUE 'Y'.
012000     05  WS-DEPT-EOF                 PIC X(01) VALUE 'N'.
012100         88  DEPT-EOF                    VALUE 'Y'.
012200     05  WS-MASTER-EOF               PIC X(01) VALUE 'N'.
012300         88  MASTER-EOF                  VALUE 'Y'.
012400*
012500*        TRANSACTION TABLE -- UP TO 20 REQUESTS PER RUN. THE
012600*        SAME FILE IS USED FOR ADD, UPDATE AND DELETE SO ONE
012700*        PASS OF THE OLD MASTER CAN APPLY ALL THREE AT ONCE.
012800*
012900 01  WS-TRANS-COUNT                  PIC 9(02)  COMP VALUE ZERO.
013000 01  WS-SUB                          PIC 9(02)  COMP VALUE ZERO.
013100 01  WS-SUB2                         PIC 9(02)  COMP VALUE ZERO.
013200 01  WS-TRANS-TABLE.
013300     05  WS-TRANS-ENTRY OCCURS 20 TIMES.
013400         10  WS-TRANS-ACTION         PIC X(01).
013500         10  WS-TRANS-KEY            PIC X(11).
013600         10  WS-TRANS-NAME           PIC X(30).
013700         10  WS-TRANS-EMAIL          PIC X(30).
013800         10  WS-TRANS-DEPT           PIC X(03).
013900         10  WS-TRANS-SEM            PIC 9(02).
014000         10  WS-TRANS-APPLIED        PIC X(01).
014100*
014200*        DEPARTMENT TABLE -- LOADED ONCE FROM DEPARTMENT.TXT SO
014300*        AN ADD REQUEST CAN BE VALIDATED WITHOUT RE-READING THE
014400*        FILE.  WS-DEPT-MAX-SEQ IS BUILT UP DURING THE MASTER
014500*        SWEEP (PARAGRAPH 2010) AND CONSULTED, THEN ADVANCED,
014600*        WHEN AN ADD REQUEST IS NUMBERED (PARAGRAPH 3020).
014700*
014800 01  WS-DEPT-COUNT                   PIC 9(02)  COMP VALUE ZERO.
014900 01  WS-DEPT-TABLE.
015000     05  WS-DEPT-ENTRY OCCURS 30 TIMES.
015100         10  WS-DEPT-ID-TAB          PIC X(03).
015200         10  WS-DEPT-CODE-TAB        PIC X(03).
015300         10  WS-DEPT-MAX-SEQ         PIC 9(04)  COMP.
015400*
015500 01  WS-FOUND-TRANS-NDX              PIC 9(02)  COMP VALUE ZERO.
015600 01  WS-FOUND-DEPT-NDX               PIC 9(02)  COMP VALUE ZERO.
015700 01  WS-TODAY                        PIC 9(08).
015800 01  WS-TODAY-BREAKDOWN REDEFINES WS-TODAY.
015900     05  WS-TODAY-YEAR               PIC 9(04).
016000     05  WS-TODAY-MONTH              PIC 9(02).
016100     05  WS-TODAY-DAY                PIC 9(02).
016200*
016300*        EDIT LINE FOR REJECTION MESSAGES WRITTEN TO SYSOUT.
016400*
016500 01  WS-REJECT-LINE.
016600     05  FILLER                      PIC X(16)
016700                                      VALUE 'STUMAINT REJECT:'.
016800     05  WS-REJECT-KEY                PIC X(11).
016900     05  FILLER                      PIC X(02) VALUE SPACES.
017000     05  WS-REJECT-TEXT               PIC X(30).
017100*
017200 PROCEDURE DIVISION.
017300*
017400 0000-MAIN-CONTROL.
017500     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
017600     PERFORM 1100-LOAD-TRANSACTIONS
017700         THRU 1100-LOAD-TRANSACTIONS-EXIT.
017800     PERFORM 1200-LOAD-DEPARTMENTS
017900         THRU 1200-LOAD-DEPARTMENTS-EXIT.
018000     PERFORM 2000-SWEEP-OLD-MASTER
018100         THRU 2000-SWEEP-OLD-MASTER-EXIT.
018200     PERFORM 3000-APPEND-ADD-REQUESTS
018300         THRU 3000-APPEND-ADD-REQUESTS-EXIT.
018400     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
018500     STOP RUN.
018600 0000-MAIN-CONTROL-EXIT.
018700     EXIT.
018800*
018900 1000-INITIALIZE.
019000     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
019100     OPEN INPUT  STU-TRANS
019200          INPUT  DEPT-IN
019300          INPUT  STUDENT-OLD
019400          OUTPUT STUDENT-NEW.
019500 1000-INITIALIZE-EXIT.
019600     EXIT.
019700*
019800*        1100 SERIES - LOAD EVERY TRANSACTION INTO THE TABLE.
019900*
020000 1100-LOAD-TRANSACTIONS.
020100     READ STU-TRANS
020200         AT END MOVE 'Y' TO WS-TRANS-EOF
020300     END-READ.
020400     PERFORM 1110-STORE-TRANSACTION
020500         THRU 1110-STORE-TRANSACTION-EXIT
020600         UNTIL TRANS-EOF.
020700 1100-LOAD-TRANSACTIONS-EXIT.
020800     EXIT.
020900*
021000 1110-STORE-TRANSACTION.
021100     ADD 1 TO WS-TRANS-COUNT.
021200     MOVE TRN-ACTION-CODE  TO WS-TRANS-ACTION (WS-TRANS-COUNT).
021300     MOVE TRN-STU-ID       TO WS-TRANS-KEY    (WS-TRANS-COUNT).
021400     MOVE TRN-STU-NAME     TO WS-TRANS-NAME   (WS-TRANS-COUNT).
021500     MOVE TRN-STU-EMAIL    TO WS-TRANS-EMAIL  (WS-TRANS-COUNT).
021600     MOVE TRN-STU-DEPT-ID  TO WS-TRANS-DEPT   (WS-TRANS-COUNT).
021700     MOVE TRN-STU-SEMESTER TO WS-TRANS-SEM    (WS-TRANS-COUNT).
021800     MOVE 'N'              TO WS-TRANS-APPLIED(WS-TRANS-COUNT).
021900     READ STU-TRANS
022000         AT END MOVE 'Y' TO WS-TRANS-EOF
022100     END-READ.
022200 1110-STORE-TRANSACTION-EXIT.
022300     EXIT.
022400*
022500*        1200 SERIES - LOAD THE DEPARTMENT MASTER INTO A SMALL
022600*        IN-MEMORY TABLE (IT RARELY HOLDS MORE THAN A DOZEN OR
022700*        SO DEPARTMENTS).
022800*
022900 1200-LOAD-DEPARTMENTS.
023000     READ DEPT-IN
023100         AT END MOVE 'Y' TO WS-DEPT-EOF
023200     END-READ.
023300     PERFORM 1210-STORE-DEPARTMENT THRU 1210-STORE-DEPARTMENT-EXIT
023400         UNTIL DEPT-EOF.
023500 1200-LOAD-DEPARTMENTS-EXIT.
023600     EXIT.
023700*
023800 1210-STORE-DEPARTMENT.
023900     ADD 1 TO WS-DEPT-COUNT.
024000     MOVE DEP-ID   TO WS-DEPT-ID-TAB  (WS-DEPT-COUNT).
024100     MOVE DEP-CODE TO WS-DEPT-CODE-TAB(WS-DEPT-COUNT).
024200     MOVE ZERO     TO WS-DEPT-MAX-SEQ (WS-DEPT-COUNT).
024300     READ DEPT-IN
024400         AT END MOVE 'Y' TO WS-DEPT-EOF
024500     END-READ.
024600 1210-STORE-DEPARTMENT-EXIT.
024700     EXIT.
024800*
024900*        2000 SERIES - SINGLE SEQUENTIAL PASS OF THE OLD
025000*        MASTER.  EVERY RECORD IS EITHER COPIED THROUGH,
025100*        UPDATED, OR DROPPED (DELETE).  WHILE WE ARE HERE WE
025200*        ALSO KEEP THE HIGHEST SEQUENCE NUMBER SEEN FOR EACH
025300*        DEPARTMENT SO THE 3000 SERIES CAN NUMBER ANY ADD
025400*        REQUESTS WITHOUT A SECOND PASS.
025500*
025600 2000-SWEEP-OLD-MASTER.
025700     READ STUDENT-OLD
025800         AT END MOVE 'Y' TO WS-MASTER-EOF
025900     END-READ.
026000     PERFORM 2010-PROCESS-MASTER-RECORD
026100         THRU 2010-PROCESS-MASTER-RECORD-EXIT
026200         UNTIL MASTER-EOF.
026300 2000-SWEEP-OLD-MASTER-EXIT.
026400     EXIT.
026500*
026600 2010-PROCESS-MASTER-RECORD.
026700     PERFORM 2015-TRACK-DEPT-MAX-SEQ
026800         THRU 2015-TRACK-DEPT-MAX-SEQ-EXIT.
026900     MOVE 0 TO WS-FOUND-TRANS-NDX.
027000     PERFORM 2020-SEARCH-TRANS-TABLE
027100         THRU 2020-SEARCH-TRANS-TABLE-EXIT
027200         VARYING WS-SUB FROM 1 BY 1
027300         UNTIL WS-SUB > WS-TRANS-COUNT.
027400     IF WS-FOUND-TRANS-NDX = 0
027500         WRITE STUDENT-NEW-RECORD FROM STUDENT-OLD-RECORD
027600     END-IF.
027700     READ STUDENT-OLD
027800         AT END MOVE 'Y' TO WS-MASTER-EOF
027900     END-READ.
028000 2010-PROCESS-MASTER-RECORD-EXIT.
028100     EXIT.
028200*
028300 2015-TRACK-DEPT-MAX-SEQ.
028400     MOVE 0 TO WS-FOUND-DEPT-NDX.
028500     PERFORM 2016-SEARCH-DEPT-TABLE
028600         THRU 2016-SEARCH-DEPT-TABLE-EXIT
028700         VARYING WS-SUB FROM 1 BY 1
028800         UNTIL WS-SUB > WS-DEPT-COUNT.
028900     IF WS-FOUND-DEPT-NDX NOT = 0
029000         IF STU-ID-SEQUENCE OF STUDENT-OLD-RECORD
029100                    > WS-DEPT-MAX-SEQ(WS-FOUND-DEPT-NDX)
029200             MOVE STU-ID-SEQUENCE OF STUDENT-OLD-RECORD
029300                            TO WS-DEPT-MAX-SEQ(WS-FOUND-DEPT-NDX)
029400         END-IF
029500     END-IF.
029600 2015-TRACK-DEPT-MAX-SEQ-EXIT.
029700     EXIT.
029800*
029900 2016-SEARCH-DEPT-TABLE.
030000     IF WS-DEPT-ID-TAB(WS-SUB) = STU-DEPT-ID OF STUDENT-OLD-RECORD
030100         MOVE WS-SUB TO WS-FOUND-DEPT-NDX
030200     END-IF.
030300 2016-SEARCH-DEPT-TABLE-EXIT.
030400     EXIT.
030500*
030600 2020-SEARCH-TRANS-TABLE.
030700     IF WS-TRANS-KEY(WS-SUB) = STU-ID OF STUDENT-OLD-RECORD
030800         AND WS-TRANS-ACTION(WS-SUB) NOT = 'A'
030900         MOVE WS-SUB TO WS-FOUND-TRANS-NDX
031000         MOVE 'Y' TO WS-TRANS-APPLIED(WS-SUB)
031100         IF WS-TRANS-ACTION(WS-SUB) = 'U'
031200             PERFORM 2030-APPLY-UPDATE THRU 2030-APPLY-UPDATE-EXIT
031300         END-IF
031400     END-IF.
031500 2020-SEARCH-TRANS-TABLE-EXIT.
031600     EXIT.
031700*
031800 2030-APPLY-UPDATE.
031900     MOVE STU-ID          OF STUDENT-OLD-RECORD TO NEW-ID.
032000     MOVE STU-ROLL-NO     OF STUDENT-OLD-RECORD TO NEW-ROLL-NO.
032100     MOVE STU-CGPA        OF STUDENT-OLD-RECORD TO NEW-CGPA.
032200     MOVE STU-TOT-CREDITS OF STUDENT-OLD-RECORD TO NEW-TOT-CREDITS.
032300     MOVE STU-DEPT-ID     OF STUDENT-OLD-RECORD TO NEW-DEPT-ID.
032400     MOVE STU-SEMESTER    OF STUDENT-OLD-RECORD TO NEW-SEMESTER.
032500     MOVE STU-REC-STATUS  OF STUDENT-OLD-RECORD TO NEW-REC-STATUS.
032600     IF WS-TRANS-NAME(WS-SUB) NOT = SPACES
032700         MOVE WS-TRANS-NAME(WS-SUB)  TO NEW-NAME
032800     ELSE
032900         MOVE STU-NAME  OF STUDENT-OLD-RECORD TO NEW-NAME
033000     END-IF.
033100     IF WS-TRANS-EMAIL(WS-SUB) NOT = SPACES
033200         MOVE WS-TRANS-EMAIL(WS-SUB) TO NEW-EMAIL
033300     ELSE
033400         MOVE STU-EMAIL OF STUDENT-OLD-RECORD TO NEW-EMAIL
033500     END-IF.
033600     IF WS-TRANS-SEM(WS-SUB) NOT = ZERO
033700         MOVE WS-TRANS-SEM(WS-SUB)   TO NEW-SEMESTER
033800     END-IF.
033900     WRITE STUDENT-NEW-RECORD.
034000 2030-APPLY-UPDATE-EXIT.
034100     EXIT.
034200*
034300*        3000 SERIES - ADD REQUESTS ARE APPENDED AFTER THE
034400*        SWEEP SINCE A NEW STUDENT ID IS ALWAYS HIGHER THAN
034500*        ANY SEQUENCE NUMBER ALREADY ON FILE FOR ITS
034600*        DEPARTMENT.
034700*
034800 3000-APPEND-ADD-REQUESTS.
034900     PERFORM 3010-PROCESS-ADD-ENTRY
035000         THRU 3010-PROCESS-ADD-ENTRY-EXIT
035100         VARYING WS-SUB FROM 1 BY 1
035200         UNTIL WS-SUB > WS-TRANS-COUNT.
035300 3000-APPEND-ADD-REQUESTS-EXIT.
035400     EXIT.
035500*
035600 3010-PROCESS-ADD-ENTRY.
035700     IF WS-TRANS-ACTION(WS-SUB) = 'A'
035800         MOVE 0 TO WS-FOUND-DEPT-NDX
035900         PERFORM 3015-SEARCH-DEPT-FOR-ADD
036000             THRU 3015-SEARCH-DEPT-FOR-ADD-EXIT
036100             VARYING WS-SUB2 FROM 1 BY 1
036200             UNTIL WS-SUB2 > WS-DEPT-COUNT
036300         IF WS-FOUND-DEPT-NDX = 0
036400             MOVE WS-TRANS-KEY(WS-SUB) TO WS-REJECT-KEY
036500             MOVE 'INVALID DEPARTMENT ID' TO WS-REJECT-TEXT
036600             DISPLAY WS-REJECT-LINE
036700         ELSE
036800             PERFORM 3020-WRITE-NEW-STUDENT
036900                 THRU 3020-WRITE-NEW-STUDENT-EXIT
037000         END-IF
037100     END-IF.
037200 3010-PROCESS-ADD-ENTRY-EXIT.
037300     EXIT.
037400*
037500 3015-SEARCH-DEPT-FOR-ADD.
037600     IF WS-DEPT-ID-TAB(WS-SUB2) = WS-TRANS-DEPT(WS-SUB)
037700         MOVE WS-SUB2 TO WS-FOUND-DEPT-NDX
037800     END-IF.
037900 3015-SEARCH-DEPT-FOR-ADD-EXIT.
038000     EXIT.
038100*
038200 3020-WRITE-NEW-STUDENT.
038300     ADD 1 TO WS-DEPT-MAX-SEQ(WS-FOUND-DEPT-NDX).
038400     MOVE WS-TODAY-YEAR                       TO NEW-ID-YEAR.
038500     MOVE WS-DEPT-CODE-TAB(WS-FOUND-DEPT-NDX)  TO NEW-ID-DEPT-CODE.
038600     MOVE WS-DEPT-MAX-SEQ(WS-FOUND-DEPT-NDX)   TO NEW-ID-SEQUENCE.
038700     MOVE NEW-ID                               TO NEW-ROLL-NO.
038800     MOVE WS-TRANS-NAME(WS-SUB)                TO NEW-NAME.
038900     MOVE WS-TRANS-EMAIL(WS-SUB)                TO NEW-EMAIL.
039000     MOVE WS-TRANS-DEPT(WS-SUB)                 TO NEW-DEPT-ID.
039100     MOVE WS-TRANS-SEM(WS-SUB)                  TO NEW-SEMESTER.
039200     MOVE ZERO                                  TO NEW-CGPA.
039300     MOVE ZERO                                  TO NEW-TOT-CREDITS.
039400     MOVE 'A'                                   TO NEW-REC-STATUS.
039500     WRITE STUDENT-NEW-RECORD.
039600 3020-WRITE-NEW-STUDENT-EXIT.
039700     EXIT.
039800*
039900 9000-TERMINATE.
040000     CLOSE STU-TRANS
040100           DEPT-IN
040200           STUDENT-OLD
040300           STUDENT-NEW.
040400 9000-TERMINATE-EXIT.
040500     EXIT.
