000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RESCALC.
000300 AUTHOR.        E. VILLALUZ.
000400 INSTALLATION.  MERIDIAN STATE POLYTECHNIC - DATA PROCESSING UNIT.
000500 DATE-WRITTEN.  11/12/91.
000600 DATE-COMPILED.
000700 SECURITY.      REGISTRAR'S OFFICE USE ONLY.
000800*
000900******************************************************************
001000*  PROGRAM . . . RESCALC                                        *
001100*  PURPOSE . . . DERIVES EACH STUDENT'S PER-SUBJECT RESULT       *
001200*                (INTERNAL + EXTERNAL = TOTAL, GRADE, GRADE      *
001300*                POINT) AND ROLLS THE GRADE POINTS UP INTO THE   *
001400*                STUDENT MASTER AS A CUMULATIVE GPA.             *
001500*                                                                *
001600*                GRADE LADDER (HIGHEST FIRST) --                 *
001700*                    90 AND ABOVE . . . O   (10 POINTS)          *
001800*                    80 TO 89.99  . . . A+  ( 9 POINTS)          *
001900*                    70 TO 79.99  . . . A   ( 8 POINTS)          *
002000*                    60 TO 69.99  . . . B+  ( 7 POINTS)          *
002100*                    50 TO 59.99  . . . B   ( 6 POINTS)          *
002200*                    40 TO 49.99  . . . C   ( 5 POINTS)          *
002300*                    BELOW 40     . . . F   ( 0 POINTS)          *
002400******************************************************************
002500*  CHANGE LOG                                                   *
002600*----------------------------------------------------------------
002700*  DATE        BY       REQUEST    DESCRIPTION                  *
002800*----------------------------------------------------------------
002900*  11/12/91    EV       ---        ORIGINAL PROGRAM.            *
003000*  11/03/98    RDL      Y2K-114    NO DATE FIELDS INVOLVED --    *
003100*                                  REVIEWED, NO CHANGE NEEDED.   *
003200*  08/26/03    MT       DPREQ-218  CGPA NOW RECOMPUTED FROM      *
003300*                                  EVERY FINALIZED RESULT ON     *
003400*                                  FILE, NOT JUST THIS RUN'S.    *
003500*  08/11/26    JAQ      DPREQ-246  SUBJECT TABLE NOW CARRIES     *
003600*                                  SUB-SEMESTER.  A BRAND NEW    *
003700*                                  STUDENT/SUBJECT PAIR WAS      *
003800*                                  WRITTEN TO RESULT WITH        *
003900*                                  SEMESTER ZERO -- RESRPT ONLY  *
004000*                                  SCANS SEMESTERS 1-8, SO THE   *
004100*                                  NEWEST RESULT NEVER PRINTED.  *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   HP-LAPTOP.
004600 OBJECT-COMPUTER.   HP-LAPTOP.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SUBJECT-IN   ASSIGN TO "SUBJECT.TXT"
005300            ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT INTERNAL-IN  ASSIGN TO "INTMRK.TXT"
005500            ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT SAT-IN       ASSIGN TO "SATMRK.TXT"
005700            ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT RESULT-OLD   ASSIGN TO "RESULT.TXT"
005900            ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT RESULT-NEW   ASSIGN TO "RESULT-NEW.TXT"
006100            ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT STUDENT-OLD  ASSIGN TO "STUDENT.TXT"
006300            ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT STUDENT-NEW  ASSIGN TO "STUDENT-NEW.TXT"
006500            ORGANIZATION IS LINE SEQUENTIAL.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  SUBJECT-IN
007100     LABEL RECORD IS STANDARD
007200     RECORD CONTAINS 65 CHARACTERS
007300     DATA RECORD IS SUBJECT-IN-RECORD.
007400 01  SUBJECT-IN-RECORD.
007500     COPY SUBJECT.
007600*
007700 FD  INTERNAL-IN
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 52 CHARACTERS
008000     DATA RECORD IS INTERNAL-IN-RECORD.
008100 01  INTERNAL-IN-RECORD.
008200     COPY INTMRK.
008300*
008400 FD  SAT-IN
008500     LABEL RECORD IS STANDARD
008600     RECORD CONTAINS 25 CHARACTERS
008700     DATA RECORD IS SAT-IN-RECORD.
008800 01  SAT-IN-RECORD.
008900     COPY SATMRK.
009000*
009100 FD  RESULT-OLD
009200     LABEL RECORD IS STANDARD
009300     RECORD CONTAINS 50 CHARACTERS
009400     DATA RECORD IS RESULT-OLD-RECORD.
009500 01  RESULT-OLD-RECORD.
009600     COPY RESULT.
009700*
009800 FD  RESULT-NEW
009900     LABEL RECORD IS STANDARD
010000     RECORD CONTAINS 50 CHARACTERS
010100     DATA RECORD IS RESULT-NEW-RECORD.
010200 01  RESULT-NEW-RECORD.
010300     05  NEW-STUDENT-ID              PIC X(11).
010400     05  NEW-STUDENT-ID-BREAKDOWN REDEFINES NEW-STUDENT-ID.
010500         10  NEW-STUDENT-ID-YEAR      PIC X(04).
010600         10  NEW-STUDENT-ID-DEPT      PIC X(03).
010700         10  NEW-STUDENT-ID-SEQ       PIC X(04).
010800     05  NEW-SUBJECT-ID              PIC X(05).
010900     05  NEW-SEMESTER                PIC 9(02).
011000     05  NEW-INTERNAL                PIC 9(03)V99.
011100     05  NEW-EXTERNAL                PIC 9(03)V99.
011200     05  NEW-TOTAL                   PIC 9(03)V99.
011300     05  NEW-GRADE                   PIC X(02).
011400     05  NEW-GRADE-POINT             PIC 9(02).
011500     05  NEW-CATEGORY                PIC X(10).
011600     05  FILLER                      PIC X(03).
011700*
011800 FD  STUDENT-OLD
011900     LABEL RECORD IS STANDARD
012000     RECORD CONTAINS 100 CHARACTERS
012100     DATA RECORD IS STUDENT-OLD-RECORD.
012200 01  STUDENT-OLD-RECORD.
012300     COPY STUDENT.
012400*
012500 FD  STUDENT-NEW
012600     LABEL RECORD IS STANDARD
012700     RECORD CONTAINS 100 CHARACTERS
012800     DATA RECORD IS STUDENT-NEW-RECORD.
012900 01  STUDENT-NEW-RECORD.
013000     05  NEW-STU-ID                  PIC X(11).
013100     05  NEW-STU-NAME                PIC X(30).
013200     05  NEW-STU-EMAIL               PIC X(30).
013300     05  NEW-STU-DEPT-ID             PIC X(03).
013400     05  NEW-STU-SEMESTER            PIC 9(02).
013500     05  NEW-STU-ROLL-NO             PIC X(11).
013600     05  NEW-STU-CGPA                PIC 9(02)V99.
013700     05  NEW-STU-TOT-CREDITS         PIC 9(03).
013800     05  NEW-STU-REC-STATUS          PIC X(01).
013900     05  FILLER                      PIC X(05).
014000*
014100 WORKING-STORAGE SECTION.
014200*
014300 01  WS-SWITCHES.
014400     05  WS-SUBJECT-EOF              PIC X(01) VALUE 'N'.
014500         88  SUBJECT-EOF                 VALUE 'Y'.
014600     05  WS-INTERNAL-EOF             PIC X(01) VALUE 'N'.
014700         88  INTERNAL-EOF                VALUE 'Y'.
014800     05  WS-SAT-EOF                  PIC X(01) VALUE 'N'.
014900         88  SAT-EOF                     VALUE 'Y'.
015000     05  WS-RESULT-OLD-EOF           PIC X(01) VALUE 'N'.
015100         88  RESULT-OLD-EOF              VALUE 'Y'.
015200     05  WS-RESULT-NEW-EOF           PIC X(01) VALUE 'N'.
015300         88  RESULT-NEW-EOF              VALUE 'Y'.
015400     05  WS-MASTER-EOF               PIC X(01) VALUE 'N'.
015500         88  MASTER-EOF                  VALUE 'Y'.
015600*
015700*        SUBJECT TABLE -- SUBJECT ID, ITS NATIVE SEMESTER (FOR A
015800*        BRAND NEW STUDENT/SUBJECT PAIR WITH NO PRIOR RESULT
015900*        RECORD TO INHERIT A SEMESTER FROM) AND ITS CREDIT WEIGHT.
016000*
016100 01  WS-SUBJECT-COUNT                PIC 9(03)  COMP VALUE ZERO.
016200 01  WS-SUBJECT-TABLE.
016300     05  WS-SUBJECT-ENTRY OCCURS 100 TIMES.
016400         10  WS-SUBJ-ID-TAB          PIC X(05).
016500         10  WS-SUBJ-SEMESTER-TAB    PIC 9(02).
016600         10  WS-SUBJ-CREDITS-TAB     PIC 9(02).
016700*
016800*        PAIR TABLE -- ONE ENTRY PER STUDENT/SUBJECT COMBINATION
016900*        TOUCHED BY THIS RUN'S INTERNAL OR SAT MARKS.
017000*
017100 01  WS-PAIR-COUNT                   PIC 9(03)  COMP VALUE ZERO.
017200 01  WS-PAIR-TABLE.
017300     05  WS-PAIR-ENTRY OCCURS 200 TIMES.
017400         10  WS-PAIR-STUDENT         PIC X(11).
017500         10  WS-PAIR-SUBJECT         PIC X(05).
017600         10  WS-PAIR-SEMESTER        PIC 9(02).
017700         10  WS-PAIR-INTERNAL        PIC 9(03)V99.
017800         10  WS-PAIR-EXTERNAL        PIC 9(03)V99.
017900         10  WS-PAIR-HAS-SAT         PIC X(01).
018000*
018100*        STUDENT TOTALS TABLE -- ACCUMULATES GRADE POINTS AND
018200*        CREDITS ACROSS EVERY FINALIZED RESULT ON FILE.
018300*
018400 01  WS-TOTALS-COUNT                 PIC 9(03)  COMP VALUE ZERO.
018500 01  WS-TOTALS-TABLE.
018600     05  WS-TOTALS-ENTRY OCCURS 100 TIMES.
018700         10  WS-TOTALS-STUDENT       PIC X(11).
018800         10  WS-TOTALS-POINTS        PIC 9(05)  COMP.
018900         10  WS-TOTALS-CREDITS       PIC 9(05)  COMP.
019000*
019100 01  WS-SUB                          PIC 9(03)  COMP VALUE ZERO.
019200 01  WS-SUB2                         PIC 9(03)  COMP VALUE ZERO.
019300 01  WS-FOUND-NDX                    PIC 9(03)  COMP VALUE ZERO.
019400 01  WS-FOUND-TRANS-NDX              PIC 9(03)  COMP VALUE ZERO.
019500 01  WS-CREDITS-FOR-SUBJECT          PIC 9(02)       VALUE ZERO.
019600 01  WS-COMPUTED-CGPA                PIC 9(02)V99    VALUE ZERO.
019700*
019800 PROCEDURE DIVISION.
019900*
020000 0000-MAIN-CONTROL.
020100     PERFORM 1000-LOAD-SUBJECTS THRU 1000-LOAD-SUBJECTS-EXIT.
020200     PERFORM 1100-ACCUM-INTERNAL-MARKS
020300         THRU 1100-ACCUM-INTERNAL-MARKS-EXIT.
020400     PERFORM 1200-MERGE-SAT-MARKS THRU 1200-MERGE-SAT-MARKS-EXIT.
020500     PERFORM 2000-SWEEP-RESULT-MASTER
020600         THRU 2000-SWEEP-RESULT-MASTER-EXIT.
020700     PERFORM 2500-APPEND-NEW-RESULTS
020800         THRU 2500-APPEND-NEW-RESULTS-EXIT.
020900     PERFORM 3000-ACCUM-CGPA THRU 3000-ACCUM-CGPA-EXIT.
021000     PERFORM 4000-SWEEP-STUDENT-MASTER
021100         THRU 4000-SWEEP-STUDENT-MASTER-EXIT.
021200     STOP RUN.
021300 0000-MAIN-CONTROL-EXIT.
021400     EXIT.
021500*
021600*        1000 SERIES - LOAD THE SUBJECT CREDIT TABLE.
021700*
021800 1000-LOAD-SUBJECTS.
021900     OPEN INPUT SUBJECT-IN.
022000     READ SUBJECT-IN
022100         AT END MOVE 'Y' TO WS-SUBJECT-EOF
022200     END-READ.
022300     PERFORM 1010-STORE-SUBJECT THRU 1010-STORE-SUBJECT-EXIT
022400         UNTIL SUBJECT-EOF.
022500     CLOSE SUBJECT-IN.
022600 1000-LOAD-SUBJECTS-EXIT.
022700     EXIT.
022800*
022900 1010-STORE-SUBJECT.
023000     ADD 1 TO WS-SUBJECT-COUNT.
023100     MOVE SUB-ID       TO WS-SUBJ-ID-TAB      (WS-SUBJECT-COUNT).
023200     MOVE SUB-SEMESTER TO WS-SUBJ-SEMESTER-TAB(WS-SUBJECT-COUNT).
023300     MOVE SUB-CREDITS  TO WS-SUBJ-CREDITS-TAB (WS-SUBJECT-COUNT).
023400     READ SUBJECT-IN
023500         AT END MOVE 'Y' TO WS-SUBJECT-EOF
023600     END-READ.
023700 1010-STORE-SUBJECT-EXIT.
023800     EXIT.
023900*
024000*        1100 SERIES - READ EVERY INTERNAL MARKS RECORD AND
024100*        ACCUMULATE THE FAT MARK INTO THE PAIR TABLE ENTRY FOR
024200*        ITS STUDENT/SUBJECT (A STUDENT MAY HAVE SEVERAL FAT
024300*        RECORDS FOR THE SAME SUBJECT).
024400*
024500 1100-ACCUM-INTERNAL-MARKS.
024600     OPEN INPUT INTERNAL-IN.
024700     READ INTERNAL-IN
024800         AT END MOVE 'Y' TO WS-INTERNAL-EOF
024900     END-READ.
025000     PERFORM 1110-ACCUM-ONE-INTERNAL
025100         THRU 1110-ACCUM-ONE-INTERNAL-EXIT
025200         UNTIL INTERNAL-EOF.
025300     CLOSE INTERNAL-IN.
025400 1100-ACCUM-INTERNAL-MARKS-EXIT.
025500     EXIT.
025600*
025700 1110-ACCUM-ONE-INTERNAL.
025800     MOVE 0 TO WS-FOUND-NDX.
025900     PERFORM 1120-SEARCH-PAIR-TABLE
026000         THRU 1120-SEARCH-PAIR-TABLE-EXIT
026100         VARYING WS-SUB FROM 1 BY 1
026200         UNTIL WS-SUB > WS-PAIR-COUNT.
026300     IF WS-FOUND-NDX = 0
026400         ADD 1 TO WS-PAIR-COUNT
026500         MOVE WS-PAIR-COUNT TO WS-FOUND-NDX
026600         MOVE INT-STUDENT-ID OF INTERNAL-IN-RECORD
026700                          TO WS-PAIR-STUDENT(WS-FOUND-NDX)
026800         MOVE INT-SUBJECT-ID OF INTERNAL-IN-RECORD
026900                          TO WS-PAIR-SUBJECT(WS-FOUND-NDX)
027000         MOVE ZERO        TO WS-PAIR-INTERNAL(WS-FOUND-NDX)
027100         MOVE ZERO        TO WS-PAIR-EXTERNAL(WS-FOUND-NDX)
027200         MOVE 'N'         TO WS-PAIR-HAS-SAT (WS-FOUND-NDX)
027300     END-IF.
027400     ADD INT-FAT-MARKS OF INTERNAL-IN-RECORD
027500                 TO WS-PAIR-INTERNAL(WS-FOUND-NDX).
027600     READ INTERNAL-IN
027700         AT END MOVE 'Y' TO WS-INTERNAL-EOF
027800     END-READ.
027900 1110-ACCUM-ONE-INTERNAL-EXIT.
028000     EXIT.
028100*
028200 1120-SEARCH-PAIR-TABLE.
028300     IF WS-PAIR-STUDENT(WS-SUB) = INT-STUDENT-ID
028400                                    OF INTERNAL-IN-RECORD
028500         AND WS-PAIR-SUBJECT(WS-SUB) = INT-SUBJECT-ID
028600                                    OF INTERNAL-IN-RECORD
028700         MOVE WS-SUB TO WS-FOUND-NDX
028800     END-IF.
028900 1120-SEARCH-PAIR-TABLE-EXIT.
029000     EXIT.
029100*
029200*        1200 SERIES - MERGE IN EACH SUBMITTED SAT MARK.  A
029300*        PAIR WITH NO INTERNAL MARKS AT ALL IS ALSO ADDED HERE
029400*        SO A SUBJECT GRADED ONLY EXTERNALLY STILL RECEIVES A
029500*        RESULT.
029600*
029700 1200-MERGE-SAT-MARKS.
029800     OPEN INPUT SAT-IN.
029900     READ SAT-IN
030000         AT END MOVE 'Y' TO WS-SAT-EOF
030100     END-READ.
030200     PERFORM 1210-MERGE-ONE-SAT THRU 1210-MERGE-ONE-SAT-EXIT
030300         UNTIL SAT-EOF.
030400     CLOSE SAT-IN.
030500 1200-MERGE-SAT-MARKS-EXIT.
030600     EXIT.
030700*
030800 1210-MERGE-ONE-SAT.
030900     IF SAT-IS-SUBMITTED OF SAT-IN-RECORD
031000         MOVE 0 TO WS-FOUND-NDX
031100         PERFORM 1220-SEARCH-PAIR-FOR-SAT
031200             THRU 1220-SEARCH-PAIR-FOR-SAT-EXIT
031300             VARYING WS-SUB FROM 1 BY 1
031400             UNTIL WS-SUB > WS-PAIR-COUNT
031500         IF WS-FOUND-NDX = 0
031600             ADD 1 TO WS-PAIR-COUNT
031700             MOVE WS-PAIR-COUNT TO WS-FOUND-NDX
031800             MOVE SAT-STUDENT-ID OF SAT-IN-RECORD
031900                              TO WS-PAIR-STUDENT(WS-FOUND-NDX)
032000             MOVE SAT-SUBJECT-ID OF SAT-IN-RECORD
032100                              TO WS-PAIR-SUBJECT(WS-FOUND-NDX)
032200             MOVE ZERO        TO WS-PAIR-INTERNAL(WS-FOUND-NDX)
032300         END-IF
032400         MOVE SAT-MARKS OF SAT-IN-RECORD
032500                          TO WS-PAIR-EXTERNAL(WS-FOUND-NDX)
032600         MOVE 'Y'         TO WS-PAIR-HAS-SAT (WS-FOUND-NDX)
032700     END-IF.
032800     READ SAT-IN
032900         AT END MOVE 'Y' TO WS-SAT-EOF
033000     END-READ.
033100 1210-MERGE-ONE-SAT-EXIT.
033200     EXIT.
033300*
033400 1220-SEARCH-PAIR-FOR-SAT.
033500     IF WS-PAIR-STUDENT(WS-SUB) = SAT-STUDENT-ID OF SAT-IN-RECORD
033600         AND WS-PAIR-SUBJECT(WS-SUB) = SAT-SUBJECT-ID
033700                                      OF SAT-IN-RECORD
033800         MOVE WS-SUB TO WS-FOUND-NDX
033900     END-IF.
034000 1220-SEARCH-PAIR-FOR-SAT-EXIT.
034100     EXIT.
034200*
034300*        2000 SERIES - SWEEP THE EXISTING RESULT FILE.  ANY
034400*        RECORD WHOSE KEY IS ALSO IN THE PAIR TABLE IS REBUILT
034500*        FROM THIS RUN'S MARKS; EVERY OTHER RECORD CARRIES
034600*        FORWARD UNCHANGED.
034700*
034800 2000-SWEEP-RESULT-MASTER.
034900     OPEN INPUT  RESULT-OLD
035000          OUTPUT RESULT-NEW.
035100     READ RESULT-OLD
035200         AT END MOVE 'Y' TO WS-RESULT-OLD-EOF
035300     END-READ.
035400     PERFORM 2010-PROCESS-RESULT-RECORD
035500         THRU 2010-PROCESS-RESULT-RECORD-EXIT
035600         UNTIL RESULT-OLD-EOF.
035700 2000-SWEEP-RESULT-MASTER-EXIT.
035800     EXIT.
035900*
036000 2010-PROCESS-RESULT-RECORD.
036100     MOVE 0 TO WS-FOUND-TRANS-NDX.
036200     PERFORM 2020-SEARCH-PAIR-FOR-RESULT
036300         THRU 2020-SEARCH-PAIR-FOR-RESULT-EXIT
036400         VARYING WS-SUB FROM 1 BY 1
036500         UNTIL WS-SUB > WS-PAIR-COUNT.
036600     IF WS-FOUND-TRANS-NDX = 0
036700         WRITE RESULT-NEW-RECORD FROM RESULT-OLD-RECORD
036800     ELSE
036900         PERFORM 2030-BUILD-RESULT THRU 2030-BUILD-RESULT-EXIT
037000     END-IF.
037100     READ RESULT-OLD
037200         AT END MOVE 'Y' TO WS-RESULT-OLD-EOF
037300     END-READ.
037400 2010-PROCESS-RESULT-RECORD-EXIT.
037500     EXIT.
037600*
037700 2020-SEARCH-PAIR-FOR-RESULT.
037800     IF WS-PAIR-STUDENT(WS-SUB) = RES-STUDENT-ID
037900                                 OF RESULT-OLD-RECORD
038000         AND WS-PAIR-SUBJECT(WS-SUB) = RES-SUBJECT-ID
038100                                 OF RESULT-OLD-RECORD
038200         MOVE WS-SUB TO WS-FOUND-TRANS-NDX
038300         MOVE RES-SEMESTER OF RESULT-OLD-RECORD
038400                           TO WS-PAIR-SEMESTER(WS-SUB)
038500     END-IF.
038600 2020-SEARCH-PAIR-FOR-RESULT-EXIT.
038700     EXIT.
038800*
038900*        2030 SERIES - BUILD ONE RESULT RECORD FROM A PAIR
039000*        TABLE ENTRY. THIS IS THE SAME PARAGRAPH USED FOR A
039100*        MATCHED OLD RECORD (ABOVE) AND A BRAND NEW PAIR
039200*        (BELOW, PARAGRAPH 2500).
039300*
039400 2030-BUILD-RESULT.
039500     MOVE WS-PAIR-STUDENT(WS-SUB)  TO NEW-STUDENT-ID.
039600     MOVE WS-PAIR-SUBJECT(WS-SUB)  TO NEW-SUBJECT-ID.
039700     MOVE WS-PAIR-SEMESTER(WS-SUB) TO NEW-SEMESTER.
039800     MOVE WS-PAIR-INTERNAL(WS-SUB) TO NEW-INTERNAL.
039900     MOVE WS-PAIR-EXTERNAL(WS-SUB) TO NEW-EXTERNAL.
040000     ADD WS-PAIR-INTERNAL(WS-SUB) WS-PAIR-EXTERNAL(WS-SUB)
040100                                   GIVING NEW-TOTAL.
040200     PERFORM 2100-DERIVE-GRADE THRU 2100-DERIVE-GRADE-EXIT.
040300     PERFORM 2200-DERIVE-GRADE-POINT
040400         THRU 2200-DERIVE-GRADE-POINT-EXIT.
040500     IF WS-PAIR-HAS-SAT(WS-SUB) = 'Y'
040600         MOVE 'FINAL'     TO NEW-CATEGORY
040700     ELSE
040800         MOVE 'PROVISIONAL' TO NEW-CATEGORY
040900     END-IF.
041000     WRITE RESULT-NEW-RECORD.
041100 2030-BUILD-RESULT-EXIT.
041200     EXIT.
041300*
041400*        2100 SERIES - GRADE LADDER, HIGHEST BRACKET FIRST.
041500*
041600 2100-DERIVE-GRADE.
041700     IF NEW-TOTAL >= 90.00
041800         MOVE 'O ' TO NEW-GRADE
041900     ELSE IF NEW-TOTAL >= 80.00
042000         MOVE 'A+' TO NEW-GRADE
042100     ELSE IF NEW-TOTAL >= 70.00
042200         MOVE 'A ' TO NEW-GRADE
042300     ELSE IF NEW-TOTAL >= 60.00
042400         MOVE 'B+' TO NEW-GRADE
042500     ELSE IF NEW-TOTAL >= 50.00
042600         MOVE 'B ' TO NEW-GRADE
042700     ELSE IF NEW-TOTAL >= 40.00
042800         MOVE 'C ' TO NEW-GRADE
042900     ELSE
043000         MOVE 'F ' TO NEW-GRADE
043100     END-IF.
043200 2100-DERIVE-GRADE-EXIT.
043300     EXIT.
043400*
043500*        2200 SERIES - GRADE POINT FOR THE GRADE JUST DERIVED.
043600*
043700 2200-DERIVE-GRADE-POINT.
043800     IF NEW-GRADE = 'O '
043900         MOVE 10 TO NEW-GRADE-POINT
044000     ELSE IF NEW-GRADE = 'A+'
044100         MOVE 9  TO NEW-GRADE-POINT
044200     ELSE IF NEW-GRADE = 'A '
044300         MOVE 8  TO NEW-GRADE-POINT
044400     ELSE IF NEW-GRADE = 'B+'
044500         MOVE 7  TO NEW-GRADE-POINT
044600     ELSE IF NEW-GRADE = 'B '
044700         MOVE 6  TO NEW-GRADE-POINT
044800     ELSE IF NEW-GRADE = 'C '
044900         MOVE 5  TO NEW-GRADE-POINT
045000     ELSE
045100         MOVE 0  TO NEW-GRADE-POINT
045200     END-IF.
045300 2200-DERIVE-GRADE-POINT-EXIT.
045400     EXIT.
045500*
045600*        2500 SERIES - ANY PAIR NOT ALREADY ON THE RESULT FILE
045700*        IS A BRAND NEW RESULT; APPEND IT.  A PAIR REACHES THIS
045800*        SERIES WITH WS-PAIR-SEMESTER STILL ZERO -- 2020 ONLY
045900*        SETS IT WHEN AN EXISTING RESULT RECORD MATCHES -- SO
046000*        2515 BELOW DERIVES IT FROM THE SUBJECT'S OWN SEMESTER
046100*        BEFORE THE RESULT RECORD IS BUILT.
046200*
046300 2500-APPEND-NEW-RESULTS.
046400     PERFORM 2510-PROCESS-NEW-PAIR THRU 2510-PROCESS-NEW-PAIR-EXIT
046500         VARYING WS-SUB FROM 1 BY 1
046600         UNTIL WS-SUB > WS-PAIR-COUNT.
046700     CLOSE RESULT-OLD
046800           RESULT-NEW.
046900 2500-APPEND-NEW-RESULTS-EXIT.
047000     EXIT.
047100*
047200 2510-PROCESS-NEW-PAIR.
047300     IF WS-PAIR-SEMESTER(WS-SUB) = ZERO
047400         PERFORM 2515-DERIVE-PAIR-SEMESTER
047500             THRU 2515-DERIVE-PAIR-SEMESTER-EXIT
047600             VARYING WS-SUB2 FROM 1 BY 1
047700             UNTIL WS-SUB2 > WS-SUBJECT-COUNT
047800         PERFORM 2030-BUILD-RESULT THRU 2030-BUILD-RESULT-EXIT
047900     END-IF.
048000 2510-PROCESS-NEW-PAIR-EXIT.
048100     EXIT.
048200*
048300*        2515 SERIES - LOOK UP THE SUBJECT'S OWN SEMESTER SO A
048400*        BRAND NEW PAIR (NO PRIOR RESULT RECORD TO CARRY A
048500*        SEMESTER FORWARD FROM) STILL GETS A VALID ONE.
048600*
048700 2515-DERIVE-PAIR-SEMESTER.
048800     IF WS-SUBJ-ID-TAB(WS-SUB2) = WS-PAIR-SUBJECT(WS-SUB)
048900         MOVE WS-SUBJ-SEMESTER-TAB(WS-SUB2)
049000                             TO WS-PAIR-SEMESTER(WS-SUB)
049100     END-IF.
049200 2515-DERIVE-PAIR-SEMESTER-EXIT.
049300     EXIT.
049400*
049500*        3000 SERIES - READ THE COMPLETE, NOW CURRENT, RESULT
049600*        FILE AND ACCUMULATE EACH STUDENT'S GRADE POINTS AND
049700*        CREDITS FOR THE CGPA.
049800*
049900 3000-ACCUM-CGPA.
050000     OPEN INPUT RESULT-NEW.
050100     READ RESULT-NEW
050200         AT END MOVE 'Y' TO WS-RESULT-NEW-EOF
050300     END-READ.
050400     PERFORM 3010-ACCUM-ONE-RESULT THRU 3010-ACCUM-ONE-RESULT-EXIT
050500         UNTIL RESULT-NEW-EOF.
050600     CLOSE RESULT-NEW.
050700 3000-ACCUM-CGPA-EXIT.
050800     EXIT.
050900*
051000 3010-ACCUM-ONE-RESULT.
051100     MOVE ZERO TO WS-CREDITS-FOR-SUBJECT.
051200     PERFORM 3020-LOOKUP-SUBJECT-CREDITS
051300         THRU 3020-LOOKUP-SUBJECT-CREDITS-EXIT
051400         VARYING WS-SUB FROM 1 BY 1
051500         UNTIL WS-SUB > WS-SUBJECT-COUNT.
051600     MOVE 0 TO WS-FOUND-NDX.
051700     PERFORM 3030-SEARCH-TOTALS-TABLE
051800         THRU 3030-SEARCH-TOTALS-TABLE-EXIT
051900         VARYING WS-SUB2 FROM 1 BY 1
052000         UNTIL WS-SUB2 > WS-TOTALS-COUNT.
052100     IF WS-FOUND-NDX = 0
052200         ADD 1 TO WS-TOTALS-COUNT
052300         MOVE WS-TOTALS-COUNT TO WS-FOUND-NDX
052400         MOVE NEW-STUDENT-ID OF RESULT-NEW-RECORD
052500                         TO WS-TOTALS-STUDENT(WS-FOUND-NDX)
052600         MOVE ZERO        TO WS-TOTALS-POINTS (WS-FOUND-NDX)
052700         MOVE ZERO        TO WS-TOTALS-CREDITS(WS-FOUND-NDX)
052800     END-IF.
052900     COMPUTE WS-TOTALS-POINTS(WS-FOUND-NDX) =
053000             WS-TOTALS-POINTS(WS-FOUND-NDX) +
053100             (NEW-GRADE-POINT OF RESULT-NEW-RECORD *
053200              WS-CREDITS-FOR-SUBJECT).
053300     ADD WS-CREDITS-FOR-SUBJECT
053400                 TO WS-TOTALS-CREDITS(WS-FOUND-NDX).
053500     READ RESULT-NEW
053600         AT END MOVE 'Y' TO WS-RESULT-NEW-EOF
053700     END-READ.
053800 3010-ACCUM-ONE-RESULT-EXIT.
053900     EXIT.
054000*
054100 3020-LOOKUP-SUBJECT-CREDITS.
054200     IF WS-SUBJ-ID-TAB(WS-SUB) = NEW-SUBJECT-ID
054300                                OF RESULT-NEW-RECORD
054400         MOVE WS-SUBJ-CREDITS-TAB(WS-SUB)
054500                         TO WS-CREDITS-FOR-SUBJECT
054600     END-IF.
054700 3020-LOOKUP-SUBJECT-CREDITS-EXIT.
054800     EXIT.
054900*
055000 3030-SEARCH-TOTALS-TABLE.
055100     IF WS-TOTALS-STUDENT(WS-SUB2) = NEW-STUDENT-ID
055200                                    OF RESULT-NEW-RECORD
055300         MOVE WS-SUB2 TO WS-FOUND-NDX
055400     END-IF.
055500 3030-SEARCH-TOTALS-TABLE-EXIT.
055600     EXIT.
055700*
055800*        4000 SERIES - SWEEP THE STUDENT MASTER, UPDATING THE
055900*        CGPA AND TOTAL CREDITS OF EVERY STUDENT FOUND IN THE
056000*        TOTALS TABLE.  A STUDENT WITH NO RESULTS YET IS
056100*        CARRIED FORWARD UNCHANGED.
056200*
056300 4000-SWEEP-STUDENT-MASTER.
056400     OPEN INPUT  STUDENT-OLD
056500          OUTPUT STUDENT-NEW.
056600     READ STUDENT-OLD
056700         AT END MOVE 'Y' TO WS-MASTER-EOF
056800     END-READ.
056900     PERFORM 4010-PROCESS-STUDENT-RECORD
057000         THRU 4010-PROCESS-STUDENT-RECORD-EXIT
057100         UNTIL MASTER-EOF.
057200     CLOSE STUDENT-OLD
057300           STUDENT-NEW.
057400 4000-SWEEP-STUDENT-MASTER-EXIT.
057500     EXIT.
057600*
057700 4010-PROCESS-STUDENT-RECORD.
057800     MOVE STU-ID          OF STUDENT-OLD-RECORD TO NEW-STU-ID.
057900     MOVE STU-NAME        OF STUDENT-OLD-RECORD TO NEW-STU-NAME.
058000     MOVE STU-EMAIL       OF STUDENT-OLD-RECORD TO NEW-STU-EMAIL.
058100     MOVE STU-DEPT-ID     OF STUDENT-OLD-RECORD TO NEW-STU-DEPT-ID.
058200     MOVE STU-SEMESTER    OF STUDENT-OLD-RECORD TO NEW-STU-SEMESTER.
058300     MOVE STU-ROLL-NO     OF STUDENT-OLD-RECORD TO NEW-STU-ROLL-NO.
058400     MOVE STU-REC-STATUS  OF STUDENT-OLD-RECORD TO NEW-STU-REC-STATUS.
058500     MOVE STU-CGPA        OF STUDENT-OLD-RECORD TO NEW-STU-CGPA.
058600     MOVE STU-TOT-CREDITS OF STUDENT-OLD-RECORD
058700                                        TO NEW-STU-TOT-CREDITS.
058800     MOVE 0 TO WS-FOUND-NDX.
058900     PERFORM 4020-SEARCH-TOTALS-FOR-STUDENT
059000         THRU 4020-SEARCH-TOTALS-FOR-STUDENT-EXIT
059100         VARYING WS-SUB FROM 1 BY 1
059200         UNTIL WS-SUB > WS-TOTALS-COUNT.
059300     IF WS-FOUND-NDX NOT = 0
059400         PERFORM 4030-RECOMPUTE-CGPA THRU 4030-RECOMPUTE-CGPA-EXIT
059500     END-IF.
059600     WRITE STUDENT-NEW-RECORD.
059700     READ STUDENT-OLD
059800         AT END MOVE 'Y' TO WS-MASTER-EOF
059900     END-READ.
060000 4010-PROCESS-STUDENT-RECORD-EXIT.
060100     EXIT.
060200*
060300 4020-SEARCH-TOTALS-FOR-STUDENT.
060400     IF WS-TOTALS-STUDENT(WS-SUB) = STU-ID OF STUDENT-OLD-RECORD
060500         MOVE WS-SUB TO WS-FOUND-NDX
060600     END-IF.
060700 4020-SEARCH-TOTALS-FOR-STUDENT-EXIT.
060800     EXIT.
060900*
061000 4030-RECOMPUTE-CGPA.
061100     IF WS-TOTALS-CREDITS(WS-FOUND-NDX) = ZERO
061200         MOVE ZERO TO WS-COMPUTED-CGPA
061300     ELSE
061400         COMPUTE WS-COMPUTED-CGPA ROUNDED =
061500                 WS-TOTALS-POINTS(WS-FOUND-NDX) /
061600                 WS-TOTALS-CREDITS(WS-FOUND-NDX)
061700     END-IF.
061800     MOVE WS-COMPUTED-CGPA            TO NEW-STU-CGPA.
061900     MOVE WS-TOTALS-CREDITS(WS-FOUND-NDX)
062000                                   TO NEW-STU-TOT-CREDITS.
062100 4030-RECOMPUTE-CGPA-EXIT.
062200     EXIT.
