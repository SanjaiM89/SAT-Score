000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RESRPT.
000300 AUTHOR.        E. VILLALUZ.
000400 INSTALLATION.  MERIDIAN STATE POLYTECHNIC - DATA PROCESSING UNIT.
000500 DATE-WRITTEN.  01/15/92.
000600 DATE-COMPILED.
000700 SECURITY.      REGISTRAR'S OFFICE USE ONLY.
000800*
000900******************************************************************
001000*  PROGRAM . . . RESRPT                                         *
001100*  PURPOSE . . . PRINTS THE STUDENT RESULTS REPORT -- THE        *
001200*                REQUEST CARD NAMES ONE STUDENT, ONE CONTROL     *
001300*                BREAK PER SEMESTER, WITH SEMESTER GPA AND A     *
001400*                FINAL CGPA LINE.  THE REQUEST CARD MAY ALSO     *
001500*                LIMIT THE RUN TO ONE SEMESTER AND/OR ONE        *
001600*                RESULT CATEGORY.                                *
001700******************************************************************
001800*  CHANGE LOG                                                   *
001900*----------------------------------------------------------------
002000*  DATE        BY       REQUEST    DESCRIPTION                  *
002100*----------------------------------------------------------------
002200*  01/15/92    EV       ---        ORIGINAL PROGRAM.            *
002300*  11/03/98    RDL      Y2K-114    REPORT DATE PRINTS FULL       *
002400*                                  4-DIGIT YEAR.                *
002500*  08/26/03    MT       DPREQ-219  REQUEST CARD ADDED -- RUN     *
002600*                                  MAY BE LIMITED TO ONE         *
002700*                                  SEMESTER AND/OR CATEGORY.     *
002800*  08/10/26    JAQ      DPREQ-241  REQUEST CARD WIDENED TO       *
002900*                                  CARRY A STUDENT ID -- THE     *
003000*                                  SWEEP WAS PRINTING EVERY      *
003100*                                  STUDENT ON THE MASTER; IT     *
003200*                                  NOW SELECTS ONLY THE ONE      *
003300*                                  STUDENT NAMED ON THE CARD.    *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   HP-LAPTOP.
003800 OBJECT-COMPUTER.   HP-LAPTOP.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT RPT-PARM     ASSIGN TO "RESRPT-PARM.TXT"
004500            ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT RUN-DATE-IN  ASSIGN TO "RUN-DATE.TXT"
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT STUDENT-IN   ASSIGN TO "STUDENT.TXT"
004900            ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT RESULT-IN    ASSIGN TO "RESULT.TXT"
005100            ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT SUBJECT-IN   ASSIGN TO "SUBJECT.TXT"
005300            ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT REPORT-OUT   ASSIGN TO "RESRPT.TXT"
005500            ORGANIZATION IS LINE SEQUENTIAL.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000 FD  RPT-PARM
006100     LABEL RECORD IS STANDARD
006200     RECORD CONTAINS 26 CHARACTERS
006300     DATA RECORD IS RPT-PARM-RECORD.
006400 01  RPT-PARM-RECORD.
006500     05  PARM-STUDENT-ID              PIC X(11).
006600     05  PARM-SEMESTER-FILTER        PIC 9(02).
006700     05  PARM-CATEGORY-FILTER        PIC X(10).
006800     05  FILLER                      PIC X(03).
006900*
007000 FD  RUN-DATE-IN
007100     LABEL RECORD IS STANDARD
007200     RECORD CONTAINS 10 CHARACTERS
007300     DATA RECORD IS RUN-DATE-RECORD.
007400 01  RUN-DATE-RECORD                 PIC X(10).
007500*
007600*        Y2K-114 -- RUN-DATE-BREAKDOWN LETS THE HEADING ROUTINE
007700*        CONFIRM THE CENTURY DIGITS ARE PRESENT BEFORE MOVING
007800*        THE DATE TO THE REPORT HEADING.
007900*
008000 01  RUN-DATE-BREAKDOWN REDEFINES RUN-DATE-RECORD.
008100     05  RUN-DATE-MONTH              PIC X(02).
008200     05  FILLER                      PIC X(01).
008300     05  RUN-DATE-DAY                PIC X(02).
008400     05  FILLER                      PIC X(01).
008500     05  RUN-DATE-YEAR                PIC X(04).
008600*
008700 FD  STUDENT-IN
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 100 CHARACTERS
009000     DATA RECORD IS STUDENT-IN-RECORD.
009100 01  STUDENT-IN-RECORD.
009200     COPY STUDENT.
009300*
009400 FD  RESULT-IN
009500     LABEL RECORD IS STANDARD
009600     RECORD CONTAINS 50 CHARACTERS
009700     DATA RECORD IS RESULT-IN-RECORD.
009800 01  RESULT-IN-RECORD.
009900     COPY RESULT.
010000*
010100 FD  SUBJECT-IN
010200     LABEL RECORD IS STANDARD
010300     RECORD CONTAINS 65 CHARACTERS
010400     DATA RECORD IS SUBJECT-IN-RECORD.
010500 01  SUBJECT-IN-RECORD.
010600     COPY SUBJECT.
010700*
010800 FD  REPORT-OUT
010900     LABEL RECORD IS STANDARD
011000     RECORD CONTAINS 132 CHARACTERS
011100     DATA RECORD IS REPORT-LINE.
011200 01  REPORT-LINE                     PIC X(132).
011300*
011400 WORKING-STORAGE SECTION.
011500*
011600 01  WS-SWITCHES.
011700     05  WS-PARM-EOF                 PIC X(01) VALUE 'N'.
011800         88  PARM-EOF                    VALUE 'Y'.
011900     05  WS-SUBJECT-EOF              PIC X(01) VALUE 'N'.
012000         88  SUBJECT-EOF                  VALUE 'Y'.
012100     05  WS-STUDENT-EOF              PIC X(01) VALUE 'N'.
012200         88  STUDENT-EOF                 VALUE 'Y'.
012300     05  WS-RESULT-EOF               PIC X(01) VALUE 'N'.
012400         88  RESULT-EOF                  VALUE 'Y'.
012500*
012600 01  WS-RUN-DATE                     PIC X(10) VALUE SPACES.
012700 01  WS-PARM-STUDENT-ID              PIC X(11) VALUE SPACES.
012800 01  WS-PARM-SEMESTER                PIC 9(02) VALUE ZERO.
012900 01  WS-PARM-CATEGORY                PIC X(10) VALUE SPACES.
013000*
013100*        SUBJECT TABLE -- NAME AND CREDITS FOR THE REPORT LINE.
013200*
013300 01  WS-SUBJECT-COUNT                PIC 9(03)  COMP VALUE ZERO.
013400 01  WS-SUBJECT-TABLE.
013500     05  WS-SUBJECT-ENTRY OCCURS 100 TIMES.
013600         10  WS-SUBJ-ID-TAB          PIC X(05).
013700         10  WS-SUBJ-NAME-TAB        PIC X(30).
013800         10  WS-SUBJ-CREDITS-TAB     PIC 9(02).
013900*
014000*        RESULT TABLE -- THE ENTIRE RESULT FILE, HELD IN MEMORY
014100*        SO EACH STUDENT'S RECORDS CAN BE PICKED OUT AS THE
014200*        STUDENT MASTER IS SWEPT.
014300*
014400 01  WS-RESULT-COUNT                 PIC 9(04)  COMP VALUE ZERO.
014500 01  WS-RESULT-TABLE.
014600     05  WS-RESULT-ENTRY OCCURS 500 TIMES.
014700         10  WS-RES-STUDENT-TAB      PIC X(11).
014800         10  WS-RES-SUBJECT-TAB      PIC X(05).
014900         10  WS-RES-SEMESTER-TAB     PIC 9(02).
015000         10  WS-RES-INTERNAL-TAB     PIC 9(03)V99.
015100         10  WS-RES-EXTERNAL-TAB     PIC 9(03)V99.
015200         10  WS-RES-TOTAL-TAB        PIC 9(03)V99.
015300         10  WS-RES-GRADE-TAB        PIC X(02).
015400         10  WS-RES-GRADE-PT-TAB     PIC 9(02).
015500         10  WS-RES-CATEGORY-TAB     PIC X(10).
015600*
015700 01  WS-SUB                          PIC 9(04)  COMP VALUE ZERO.
015800 01  WS-SUB2                         PIC 9(03)  COMP VALUE ZERO.
015900 01  WS-SEM-NDX                      PIC 9(02)  COMP VALUE ZERO.
016000 01  WS-CREDITS-FOR-SUBJECT          PIC 9(02)       VALUE ZERO.
016100 01  WS-SUBJECT-NAME                 PIC X(30)       VALUE SPACES.
016200*
016300*        PER-STUDENT / PER-SEMESTER CONTROL BREAK TOTALS.
016400*
016500 01  WS-SEM-LINE-COUNT               PIC 9(02)  COMP VALUE ZERO.
016600 01  WS-SEM-CREDIT-TOTAL             PIC 9(05)  COMP VALUE ZERO.
016700 01  WS-SEM-POINT-TOTAL              PIC 9(05)  COMP VALUE ZERO.
016800 01  WS-SEM-GPA                      PIC 9(02)V99    VALUE ZERO.
016900 01  WS-STU-CREDIT-TOTAL             PIC 9(05)  COMP VALUE ZERO.
017000 01  WS-STU-F-COUNT                  PIC 9(03)  COMP VALUE ZERO.
017100*
017200*        REPORT LINE LAYOUTS.
017300*
017400 01  WS-HDR-LINE-1.
017500     05  FILLER                      PIC X(40) VALUE SPACES.
017600     05  FILLER                      PIC X(28)
017700         VALUE 'MERIDIAN STATE POLYTECHNIC'.
017800     05  FILLER                      PIC X(64) VALUE SPACES.
017900 01  WS-HDR-LINE-2.
018000     05  FILLER                      PIC X(40) VALUE SPACES.
018100     05  FILLER                      PIC X(24)
018200         VALUE 'STUDENT RESULTS REPORT'.
018300     05  FILLER                      PIC X(09) VALUE 'RUN DATE'.
018400     05  HDR-RUN-DATE                PIC X(10).
018500     05  FILLER                      PIC X(49) VALUE SPACES.
018600 01  WS-STU-LINE.
018700     05  FILLER                      PIC X(11) VALUE 'STUDENT ID '.
018800     05  STU-LN-ID                   PIC X(11).
018900     05  FILLER                      PIC X(03) VALUE SPACES.
019000     05  FILLER                      PIC X(05) VALUE 'NAME '.
019100     05  STU-LN-NAME                 PIC X(30).
019200     05  FILLER                      PIC X(05) VALUE 'DEPT '.
019300     05  STU-LN-DEPT                 PIC X(03).
019400     05  FILLER                      PIC X(64) VALUE SPACES.
019500 01  WS-SEM-HDR-LINE.
019600     05  FILLER                      PIC X(04) VALUE SPACES.
019700     05  FILLER                      PIC X(09) VALUE 'SEMESTER '.
019800     05  SEM-HDR-NUMBER              PIC 9(02).
019900     05  FILLER                      PIC X(117) VALUE SPACES.
020000 01  WS-COL-HDR-LINE.
020100     05  FILLER                      PIC X(04) VALUE SPACES.
020200     05  FILLER                      PIC X(08) VALUE 'SUBJECT '.
020300     05  FILLER                      PIC X(30) VALUE 'SUBJECT NAME'.
020400     05  FILLER                      PIC X(07) VALUE 'INTRNL '.
020500     05  FILLER                      PIC X(07) VALUE 'EXTRNL '.
020600     05  FILLER                      PIC X(07) VALUE 'TOTAL  '.
020700     05  FILLER                      PIC X(07) VALUE 'GRADE  '.
020800     05  FILLER                      PIC X(02) VALUE 'GP'.
020900     05  FILLER                      PIC X(60) VALUE SPACES.
021000 01  WS-DETAIL-LINE.
021100     05  FILLER                      PIC X(04) VALUE SPACES.
021200     05  DTL-SUBJECT-ID              PIC X(05).
021300     05  FILLER                      PIC X(03) VALUE SPACES.
021400     05  DTL-SUBJECT-NAME            PIC X(30).
021500     05  DTL-INTERNAL                PIC ZZ9.99.
021600     05  FILLER                      PIC X(01) VALUE SPACES.
021700     05  DTL-EXTERNAL                PIC ZZ9.99.
021800     05  FILLER                      PIC X(01) VALUE SPACES.
021900     05  DTL-TOTAL                   PIC ZZ9.99.
022000     05  FILLER                      PIC X(03) VALUE SPACES.
022100     05  DTL-GRADE                   PIC X(02).
022200     05  FILLER                      PIC X(03) VALUE SPACES.
022300     05  DTL-GRADE-PT                PIC Z9.
022400     05  FILLER                      PIC X(60) VALUE SPACES.
022500 01  WS-SEM-TOTAL-LINE.
022600     05  FILLER                      PIC X(04) VALUE SPACES.
022700     05  FILLER                      PIC X(20)
022800         VALUE 'SEMESTER GPA . . . .'.
022900     05  SEM-TOT-GPA                 PIC Z9.99.
023000     05  FILLER                      PIC X(06) VALUE SPACES.
023100     05  FILLER                      PIC X(18) VALUE 'SEMESTER CREDITS .'.
023200     05  SEM-TOT-CREDITS             PIC ZZ9.
023300     05  FILLER                      PIC X(75) VALUE SPACES.
023400 01  WS-FINAL-TOTAL-LINE.
023500     05  FILLER                      PIC X(04) VALUE SPACES.
023600     05  FILLER                      PIC X(24)
023700         VALUE 'OVERALL CREDITS EARNED .'.
023800     05  FIN-TOT-CREDITS             PIC ZZ9.
023900     05  FILLER                      PIC X(06) VALUE SPACES.
024000     05  FILLER                      PIC X(14) VALUE 'CGPA . . . . .'.
024100     05  FIN-TOT-CGPA                PIC Z9.99.
024200     05  FILLER                      PIC X(06) VALUE SPACES.
024300     05  FILLER                      PIC X(17) VALUE 'FAILING GRADES .'.
024400     05  FIN-TOT-FAILS               PIC ZZ9.
024500     05  FILLER                      PIC X(49) VALUE SPACES.
024600 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
024700*
024800 PROCEDURE DIVISION.
024900*
025000 0000-MAIN-CONTROL.
025100     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
025200     PERFORM 1100-LOAD-SUBJECTS THRU 1100-LOAD-SUBJECTS-EXIT.
025300     PERFORM 1200-LOAD-RESULTS THRU 1200-LOAD-RESULTS-EXIT.
025400     PERFORM 2000-PRINT-HEADING THRU 2000-PRINT-HEADING-EXIT.
025500     PERFORM 3000-SWEEP-STUDENTS THRU 3000-SWEEP-STUDENTS-EXIT.
025600     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
025700     STOP RUN.
025800 0000-MAIN-CONTROL-EXIT.
025900     EXIT.
026000*
026100*        1000 SERIES - OPEN FILES, READ THE REQUEST CARD AND
026200*        THE RUN DATE CARD.
026300*
026400 1000-INITIALIZE.
026500     OPEN INPUT  RPT-PARM
026600          INPUT  RUN-DATE-IN
026700          INPUT  STUDENT-IN
026800          INPUT  RESULT-IN
026900          INPUT  SUBJECT-IN
027000          OUTPUT REPORT-OUT.
027100     READ RPT-PARM
027200         AT END MOVE 'Y' TO WS-PARM-EOF
027300     END-READ.
027400     IF NOT PARM-EOF
027500         MOVE PARM-STUDENT-ID      TO WS-PARM-STUDENT-ID
027600         MOVE PARM-SEMESTER-FILTER TO WS-PARM-SEMESTER
027700         MOVE PARM-CATEGORY-FILTER TO WS-PARM-CATEGORY
027800     END-IF.
027900     READ RUN-DATE-IN INTO WS-RUN-DATE
028000         AT END MOVE SPACES TO WS-RUN-DATE
028100     END-READ.
028200     CLOSE RPT-PARM
028300           RUN-DATE-IN.
028400 1000-INITIALIZE-EXIT.
028500     EXIT.
028600*
028700*        1100 SERIES - LOAD THE SUBJECT TABLE.
028800*
028900 1100-LOAD-SUBJECTS.
029000     READ SUBJECT-IN
029100         AT END MOVE 'Y' TO WS-SUBJECT-EOF
029200     END-READ.
029300     PERFORM 1110-STORE-SUBJECT THRU 1110-STORE-SUBJECT-EXIT
029400         UNTIL SUBJECT-EOF.
029500     CLOSE SUBJECT-IN.
029600 1100-LOAD-SUBJECTS-EXIT.
029700     EXIT.
029800*
029900 1110-STORE-SUBJECT.
030000     ADD 1 TO WS-SUBJECT-COUNT.
030100     MOVE SUB-ID      TO WS-SUBJ-ID-TAB     (WS-SUBJECT-COUNT).
030200     MOVE SUB-NAME    TO WS-SUBJ-NAME-TAB   (WS-SUBJECT-COUNT).
030300     MOVE SUB-CREDITS TO WS-SUBJ-CREDITS-TAB(WS-SUBJECT-COUNT).
030400     READ SUBJECT-IN
030500         AT END MOVE 'Y' TO WS-SUBJECT-EOF
030600     END-READ.
030700 1110-STORE-SUBJECT-EXIT.
030800     EXIT.
030900*
031000*        1200 SERIES - LOAD THE FINALIZED RESULT FILE.
031100*
031200 1200-LOAD-RESULTS.
031300     READ RESULT-IN
031400         AT END MOVE 'Y' TO WS-RESULT-EOF
031500     END-READ.
031600     PERFORM 1210-STORE-RESULT THRU 1210-STORE-RESULT-EXIT
031700         UNTIL RESULT-EOF.
031800     CLOSE RESULT-IN.
031900 1200-LOAD-RESULTS-EXIT.
032000     EXIT.
032100*
032200 1210-STORE-RESULT.
032300     ADD 1 TO WS-RESULT-COUNT.
032400     MOVE RES-STUDENT-ID TO WS-RES-STUDENT-TAB (WS-RESULT-COUNT).
032500     MOVE RES-SUBJECT-ID TO WS-RES-SUBJECT-TAB (WS-RESULT-COUNT).
032600     MOVE RES-SEMESTER   TO WS-RES-SEMESTER-TAB(WS-RESULT-COUNT).
032700     MOVE RES-INTERNAL   TO WS-RES-INTERNAL-TAB(WS-RESULT-COUNT).
032800     MOVE RES-EXTERNAL   TO WS-RES-EXTERNAL-TAB(WS-RESULT-COUNT).
032900     MOVE RES-TOTAL      TO WS-RES-TOTAL-TAB   (WS-RESULT-COUNT).
033000     MOVE RES-GRADE      TO WS-RES-GRADE-TAB   (WS-RESULT-COUNT).
033100     MOVE RES-GRADE-POINT
033200                         TO WS-RES-GRADE-PT-TAB(WS-RESULT-COUNT).
033300     MOVE RES-CATEGORY   TO WS-RES-CATEGORY-TAB(WS-RESULT-COUNT).
033400     READ RESULT-IN
033500         AT END MOVE 'Y' TO WS-RESULT-EOF
033600     END-READ.
033700 1210-STORE-RESULT-EXIT.
033800     EXIT.
033900*
034000*        2000 SERIES - REPORT TITLE.
034100*
034200 2000-PRINT-HEADING.
034300     WRITE REPORT-LINE FROM WS-HDR-LINE-1.
034400     MOVE WS-RUN-DATE TO HDR-RUN-DATE.
034500     WRITE REPORT-LINE FROM WS-HDR-LINE-2.
034600     WRITE REPORT-LINE FROM WS-BLANK-LINE.
034700 2000-PRINT-HEADING-EXIT.
034800     EXIT.
034900*
035000*        3000 SERIES - SWEEP THE STUDENT MASTER LOOKING FOR THE
035100*        ONE STUDENT NAMED ON THE REQUEST CARD.  ONLY THE
035200*        MATCHING, ACTIVE RECORD GETS A DETAIL BLOCK; EVERY
035300*        OTHER RECORD ON THE MASTER IS SKIPPED.
035400*
035500 3000-SWEEP-STUDENTS.
035600     READ STUDENT-IN
035700         AT END MOVE 'Y' TO WS-STUDENT-EOF
035800     END-READ.
035900     PERFORM 3010-PROCESS-ONE-STUDENT
036000         THRU 3010-PROCESS-ONE-STUDENT-EXIT
036100         UNTIL STUDENT-EOF.
036200 3000-SWEEP-STUDENTS-EXIT.
036300     EXIT.
036400*
036500 3010-PROCESS-ONE-STUDENT.
036600     IF STU-REC-ACTIVE OF STUDENT-IN-RECORD
036700         AND STU-ID OF STUDENT-IN-RECORD = WS-PARM-STUDENT-ID
036800         MOVE STU-ID   OF STUDENT-IN-RECORD TO STU-LN-ID
036900         MOVE STU-NAME OF STUDENT-IN-RECORD TO STU-LN-NAME
037000         MOVE STU-DEPT-ID OF STUDENT-IN-RECORD TO STU-LN-DEPT
037100         WRITE REPORT-LINE FROM WS-STU-LINE
037200         WRITE REPORT-LINE FROM WS-BLANK-LINE
037300         MOVE ZERO TO WS-STU-CREDIT-TOTAL
037400                      WS-STU-F-COUNT
037500         PERFORM 3100-PROCESS-SEMESTER
037600             THRU 3100-PROCESS-SEMESTER-EXIT
037700             VARYING WS-SEM-NDX FROM 1 BY 1
037800             UNTIL WS-SEM-NDX > 8
037900         MOVE WS-STU-CREDIT-TOTAL TO FIN-TOT-CREDITS
038000         MOVE STU-CGPA OF STUDENT-IN-RECORD TO FIN-TOT-CGPA
038100         MOVE WS-STU-F-COUNT       TO FIN-TOT-FAILS
038200         WRITE REPORT-LINE FROM WS-FINAL-TOTAL-LINE
038300         WRITE REPORT-LINE FROM WS-BLANK-LINE
038400         WRITE REPORT-LINE FROM WS-BLANK-LINE
038500     END-IF.
038600     READ STUDENT-IN
038700         AT END MOVE 'Y' TO WS-STUDENT-EOF
038800     END-READ.
038900 3010-PROCESS-ONE-STUDENT-EXIT.
039000     EXIT.
039100*
039200*        3100 SERIES - ONE SEMESTER'S CONTROL BREAK FOR THE
039300*        CURRENT STUDENT.  NOTHING PRINTS IF THE STUDENT HAS NO
039400*        QUALIFYING RESULT IN THIS SEMESTER.
039500*
039600 3100-PROCESS-SEMESTER.
039700     IF WS-PARM-SEMESTER NOT = ZERO
039800         AND WS-PARM-SEMESTER NOT = WS-SEM-NDX
039900         GO TO 3100-PROCESS-SEMESTER-EXIT
040000     END-IF.
040100     MOVE ZERO TO WS-SEM-LINE-COUNT
040200                  WS-SEM-CREDIT-TOTAL
040300                  WS-SEM-POINT-TOTAL.
040400     PERFORM 3110-SCAN-RESULT-TABLE
040500         THRU 3110-SCAN-RESULT-TABLE-EXIT
040600         VARYING WS-SUB FROM 1 BY 1
040700         UNTIL WS-SUB > WS-RESULT-COUNT.
040800     IF WS-SEM-LINE-COUNT > 0
040900         IF WS-SEM-CREDIT-TOTAL = ZERO
041000             MOVE ZERO TO WS-SEM-GPA
041100         ELSE
041200             COMPUTE WS-SEM-GPA ROUNDED =
041300                     WS-SEM-POINT-TOTAL / WS-SEM-CREDIT-TOTAL
041400         END-IF
041500         MOVE WS-SEM-GPA         TO SEM-TOT-GPA
041600         MOVE WS-SEM-CREDIT-TOTAL TO SEM-TOT-CREDITS
041700         WRITE REPORT-LINE FROM WS-SEM-TOTAL-LINE
041800         WRITE REPORT-LINE FROM WS-BLANK-LINE
041900         ADD WS-SEM-CREDIT-TOTAL TO WS-STU-CREDIT-TOTAL
042000     END-IF.
042100 3100-PROCESS-SEMESTER-EXIT.
042200     EXIT.
042300*
042400 3110-SCAN-RESULT-TABLE.
042500     IF WS-RES-STUDENT-TAB(WS-SUB) = STU-ID OF STUDENT-IN-RECORD
042600         AND WS-RES-SEMESTER-TAB(WS-SUB) = WS-SEM-NDX
042700         IF WS-PARM-CATEGORY = SPACES
042800             OR WS-PARM-CATEGORY = WS-RES-CATEGORY-TAB(WS-SUB)
042900             PERFORM 3120-PRINT-DETAIL-LINE
043000                 THRU 3120-PRINT-DETAIL-LINE-EXIT
043100         END-IF
043200     END-IF.
043300 3110-SCAN-RESULT-TABLE-EXIT.
043400     EXIT.
043500*
043600 3120-PRINT-DETAIL-LINE.
043700     IF WS-SEM-LINE-COUNT = 0
043800         MOVE WS-SEM-NDX TO SEM-HDR-NUMBER
043900         WRITE REPORT-LINE FROM WS-SEM-HDR-LINE
044000         WRITE REPORT-LINE FROM WS-COL-HDR-LINE
044100     END-IF.
044200     ADD 1 TO WS-SEM-LINE-COUNT.
044300     MOVE ZERO TO WS-CREDITS-FOR-SUBJECT.
044400     MOVE SPACES TO WS-SUBJECT-NAME.
044500     PERFORM 3130-SEARCH-SUBJECT-TABLE
044600         THRU 3130-SEARCH-SUBJECT-TABLE-EXIT
044700         VARYING WS-SUB2 FROM 1 BY 1
044800         UNTIL WS-SUB2 > WS-SUBJECT-COUNT.
044900     MOVE WS-RES-SUBJECT-TAB(WS-SUB)  TO DTL-SUBJECT-ID.
045000     MOVE WS-SUBJECT-NAME             TO DTL-SUBJECT-NAME.
045100     MOVE WS-RES-INTERNAL-TAB(WS-SUB) TO DTL-INTERNAL.
045200     MOVE WS-RES-EXTERNAL-TAB(WS-SUB) TO DTL-EXTERNAL.
045300     MOVE WS-RES-TOTAL-TAB(WS-SUB)    TO DTL-TOTAL.
045400     MOVE WS-RES-GRADE-TAB(WS-SUB)    TO DTL-GRADE.
045500     MOVE WS-RES-GRADE-PT-TAB(WS-SUB) TO DTL-GRADE-PT.
045600     WRITE REPORT-LINE FROM WS-DETAIL-LINE.
045700     ADD WS-CREDITS-FOR-SUBJECT TO WS-SEM-CREDIT-TOTAL.
045800     COMPUTE WS-SEM-POINT-TOTAL = WS-SEM-POINT-TOTAL +
045900             (WS-RES-GRADE-PT-TAB(WS-SUB) * WS-CREDITS-FOR-SUBJECT).
046000     IF WS-RES-GRADE-TAB(WS-SUB) = 'F '
046100         ADD 1 TO WS-STU-F-COUNT
046200     END-IF.
046300 3120-PRINT-DETAIL-LINE-EXIT.
046400     EXIT.
046500*
046600*        3130 SERIES - LOOK UP THE SUBJECT NAME AND CREDITS FOR
046700*        THE RESULT CURRENTLY BEING PRINTED.
046800*
046900 3130-SEARCH-SUBJECT-TABLE.
047000     IF WS-SUBJ-ID-TAB(WS-SUB2) = WS-RES-SUBJECT-TAB(WS-SUB)
047100         MOVE WS-SUBJ-NAME-TAB(WS-SUB2)    TO WS-SUBJECT-NAME
047200         MOVE WS-SUBJ-CREDITS-TAB(WS-SUB2) TO WS-CREDITS-FOR-SUBJECT
047300     END-IF.
047400 3130-SEARCH-SUBJECT-TABLE-EXIT.
047500     EXIT.
047600*
047700 9000-TERMINATE.
047800     CLOSE STUDENT-IN
047900           SUBJECT-IN
048000           REPORT-OUT.
048100 9000-TERMINATE-EXIT.
048200     EXIT.
