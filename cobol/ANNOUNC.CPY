000100******************************************************************
000200*                                                                *
000300*   MERIDIAN STATE POLYTECHNIC  -  OFFICE OF THE REGISTRAR      *
000400*   DATA PROCESSING UNIT                                        *
000500*                                                                *
000600*   COPY MEMBER . . . ANNOUNC                                   *
000700*   DESCRIPTION  . . . ANNOUNCEMENT MASTER RECORD LAYOUT         *
000800*   RECORD LENGTH . . 160 CHARACTERS                             *
000900*   ORGANIZATION  . . LINE SEQUENTIAL, ASCENDING BY ANN-ID        *
001000*                                                                *
001100*   USED BY . . . . . ANNMAINT (ANNOUNCEMENT MAINTENANCE)       *
001200*                                                                *
001300******************************************************************
001400*   MAINTENANCE HISTORY                                         *
001500*   ---------------------------------------------------------   *
001600*   1993-06-01  E.VILLALUZ   ORIGINAL LAYOUT                     *
001700*   2003-08-26  M.TORRES     ADDED FILLER FOR GROWTH             *
001800******************************************************************
001900*
002000 01  ANNOUNCEMENT-MASTER-RECORD.
002100     05  ANN-ID                      PIC X(05).
002200     05  ANN-ID-NUMERIC REDEFINES ANN-ID PIC 9(05).
002300     05  ANN-TITLE                   PIC X(40).
002400     05  ANN-CONTENT                 PIC X(80).
002500     05  ANN-DATE                    PIC X(10).
002600     05  ANN-TYPE                    PIC X(10).
002700     05  ANN-CREATED-BY              PIC X(11).
002800     05  FILLER                      PIC X(04).
