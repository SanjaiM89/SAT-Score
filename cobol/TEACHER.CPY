000100******************************************************************
000200*                                                                *
000300*   MERIDIAN STATE POLYTECHNIC  -  OFFICE OF THE REGISTRAR      *
000400*   DATA PROCESSING UNIT                                        *
000500*                                                                *
000600*   COPY MEMBER . . . TEACHER                                   *
000700*   DESCRIPTION  . . . TEACHING STAFF MASTER RECORD LAYOUT       *
000800*   RECORD LENGTH . . 115 CHARACTERS                             *
000900*   ORGANIZATION  . . LINE SEQUENTIAL, ASCENDING BY TCH-ID        *
001000*                                                                *
001100*   USED BY . . . . . TCHMAINT (REGISTRATION / MAINTENANCE)     *
001200*                     ROSTER   (TEACHER CLASS ROSTER)           *
001300*                                                                *
001400******************************************************************
001500*   MAINTENANCE HISTORY                                         *
001600*   ---------------------------------------------------------   *
001700*   1987-03-09  E.VILLALUZ   ORIGINAL LAYOUT                     *
001800*   1995-05-30  E.VILLALUZ   TCH-SUBJECT-IDS WIDENED FROM 5 TO   *
001900*                            8 OCCURRENCES PER DEAN'S REQUEST    *
002000*   1998-11-03  R.D.L.       Y2K-114  TCH-ID-YEAR EXPANDED TO    *
002100*                            4 DIGITS, CENTURY WINDOW REMOVED    *
002200*   2003-08-26  M.TORRES     ADDED TCH-REC-STATUS INDICATOR      *
002300******************************************************************
002400*
002500 01  TEACHER-MASTER-RECORD.
002600*
002700*        TCH-ID CARRIES THE HIRE-YEAR, A LITERAL 'T' AND A
002800*        FOUR DIGIT SEQUENCE NUMBER, E.G. 2026T0001.
002900*
003000     05  TCH-ID                      PIC X(09).
003100         88  TCH-ID-NOT-ASSIGNED         VALUE SPACES.
003200     05  TCH-ID-BREAKDOWN REDEFINES TCH-ID.
003300         10  TCH-ID-YEAR             PIC 9(04).
003400         10  TCH-ID-LITERAL-T        PIC X(01).
003500         10  TCH-ID-SEQUENCE         PIC 9(04).
003600     05  TCH-NAME                    PIC X(30).
003700     05  TCH-EMAIL                   PIC X(30).
003800     05  TCH-DEPT-ID                 PIC X(03).
003900*
004100*        LIST, UP TO EIGHT SUBJECT IDS.  AN UNUSED OCCURRENCE
004200*        IS LEFT SPACE FILLED.
004300*
004400     05  TCH-SUBJECT-IDS             PIC X(05)
004500                                      OCCURS 8 TIMES.
004600*
004700*        TCH-REC-STATUS IS HOUSEKEEPING ONLY, SAME USE AS THE
004800*        EQUIVALENT FIELD ON THE STUDENT MASTER (SEE STUDENT
004900*        COPYBOOK) -- TCHMAINT'S REWRITE SWEEP DROPS A DELETED
005000*        TEACHER FROM THE NEW MASTER OUTRIGHT, SO 88
005100*        TCH-REC-RETIRED BELOW IS NEVER SET BY ANY
005200*        TRANSACTION IN THIS SUITE.
005300*
005400     05  TCH-REC-STATUS              PIC X(01).
005500         88  TCH-REC-ACTIVE              VALUE 'A'.
005600         88  TCH-REC-RETIRED             VALUE 'D'.
005700     05  FILLER                      PIC X(02).
