000100******************************************************************
000200*                                                                *
000300*   MERIDIAN STATE POLYTECHNIC  -  OFFICE OF THE REGISTRAR      *
000400*   DATA PROCESSING UNIT                                        *
000500*                                                                *
000600*   COPY MEMBER . . . SUBJECT                                   *
000700*   DESCRIPTION  . . . SUBJECT MASTER RECORD LAYOUT              *
000800*   RECORD LENGTH . . 65 CHARACTERS                              *
000900*   ORGANIZATION  . . LINE SEQUENTIAL, ASCENDING BY SUB-ID        *
001000*                                                                *
001100*   USED BY . . . . . SUBMAINT (SUBJECT MAINTENANCE)            *
001200*                     RESCALC  (RESULT/CGPA -- SUB-CREDITS)     *
001300*                     RESRPT   (STUDENT RESULTS REPORT)         *
001400*                                                                *
001500******************************************************************
001600*   MAINTENANCE HISTORY                                         *
001700*   ---------------------------------------------------------   *
001800*   1988-09-19  E.VILLALUZ   ORIGINAL LAYOUT                     *
001900*   1996-04-02  E.VILLALUZ   ADDED SUB-TYPE (THEORY/LAB/ELECT.)  *
002000*   2003-08-26  M.TORRES     ADDED SUB-ID-NUMERIC REDEFINITION   *
002100*                            FOR THE GENERIC ID GENERATOR        *
002200******************************************************************
002300*
002400 01  SUBJECT-MASTER-RECORD.
002500*
002600*        SUB-ID IS A PLAIN SEQUENTIAL NUMBER, LEFT-PADDED WITH
002700*        ZEROS, NOT DEPARTMENT SCOPED (SEE THE GENERIC ID
002800*        GENERATOR PARAGRAPH IN SUBMAINT).
002900*
003000     05  SUB-ID                      PIC X(05).
003100     05  SUB-ID-NUMERIC REDEFINES SUB-ID PIC 9(05).
003200     05  SUB-NAME                    PIC X(30).
003300     05  SUB-CODE                    PIC X(08).
003400     05  SUB-TYPE                    PIC X(10).
003500         88  SUB-TYPE-THEORY             VALUE 'THEORY'.
003600         88  SUB-TYPE-LAB                VALUE 'LAB'.
003700         88  SUB-TYPE-ELECTIVE           VALUE 'ELECTIVE'.
003800     05  SUB-DEPT-ID                 PIC X(03).
003900     05  SUB-SEMESTER                PIC 9(02).
004000         88  SUB-SEM-VALID               VALUES 1 THRU 8.
004100     05  SUB-CREDITS                 PIC 9(02).
004200     05  FILLER                      PIC X(05).
