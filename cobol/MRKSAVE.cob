000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MRKSAVE.
000300 AUTHOR.        E. VILLALUZ.
000400 INSTALLATION.  MERIDIAN STATE POLYTECHNIC - DATA PROCESSING UNIT.
000500 DATE-WRITTEN.  05/19/90.
000600 DATE-COMPILED.
000700 SECURITY.      REGISTRAR'S OFFICE USE ONLY.
000800*
000900******************************************************************
001000*  PROGRAM . . . MRKSAVE                                        *
001100*  PURPOSE . . . CAPTURES INTERNAL ASSESSMENT MARKS (FAT PLUS    *
001200*                UP TO FIVE ASSIGNMENT SCORES) AND EXTERNAL      *
001300*                "SAT" EXAMINATION MARKS.  ONE TRANSACTION FILE  *
001400*                CARRIES THREE KINDS OF REQUEST, TOLD APART BY   *
001500*                TRN-REC-TYPE --                                 *
001600*                    I  INTERNAL MARKS SAVE (UPSERT)             *
001700*                    S  SAT MARKS SAVE (UPSERT, UNLESS LOCKED)   *
001800*                    B  SAT MARKS SUBMIT FOR A WHOLE SUBJECT     *
001900******************************************************************
002000*  CHANGE LOG                                                   *
002100*----------------------------------------------------------------
002200*  DATE        BY       REQUEST    DESCRIPTION                  *
002300*----------------------------------------------------------------
002400*  05/19/90    EV       ---        ORIGINAL PROGRAM, INTERNAL    *
002500*                                  MARKS ONLY.                   *
002600*  02/18/99    RDL      EXREQ-044  SAT MARKS SAVE AND SUBMIT     *
002700*                                  ADDED; SUBMIT LOCK ENFORCED.  *
002800*  08/26/03    MT       DPREQ-217  ASSIGNMENT SCORE ARRAY        *
002900*                                  WIDENED 3 TO 5 SLOTS.         *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   HP-LAPTOP.
003400 OBJECT-COMPUTER.   HP-LAPTOP.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT MARKS-TRANS  ASSIGN TO "MARKS-TRANS.TXT"
004100            ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT INTERNAL-OLD ASSIGN TO "INTMRK.TXT"
004300            ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT INTERNAL-NEW ASSIGN TO "INTMRK-NEW.TXT"
004500            ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT SAT-OLD      ASSIGN TO "SATMRK.TXT"
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT SAT-NEW      ASSIGN TO "SATMRK-NEW.TXT"
004900            ORGANIZATION IS LINE SEQUENTIAL.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 FD  MARKS-TRANS
005500     LABEL RECORD IS STANDARD
005600     RECORD CONTAINS 90 CHARACTERS
005700     DATA RECORD IS MARKS-TRANS-RECORD.
005800 01  MARKS-TRANS-RECORD.
005900     05  TRN-REC-TYPE                PIC X(01).
006000         88  TRN-IS-INTERNAL             VALUE 'I'.
006100         88  TRN-IS-SAT-SAVE             VALUE 'S'.
006200         88  TRN-IS-SAT-SUBMIT           VALUE 'B'.
006300     05  TRN-STUDENT-ID              PIC X(11).
006400     05  TRN-SUBJECT-ID              PIC X(05).
006500     05  TRN-SUBJECT-ID-NUMERIC REDEFINES TRN-SUBJECT-ID
006600                                     PIC 9(05).
006700     05  TRN-FAT-NUMBER              PIC 9(01).
006800     05  TRN-FAT-MARKS               PIC 9(03)V99.
006900     05  TRN-ASG-MARKS               PIC 9(03)V99 OCCURS 5 TIMES.
007000     05  TRN-ASG-COUNT               PIC 9(01).
007100     05  TRN-SAT-MARKS               PIC 9(03)V99.
007200     05  FILLER                      PIC X(21).
007300*
007400 FD  INTERNAL-OLD
007500     LABEL RECORD IS STANDARD
007600     RECORD CONTAINS 52 CHARACTERS
007700     DATA RECORD IS INTERNAL-OLD-RECORD.
007800 01  INTERNAL-OLD-RECORD.
007900     COPY INTMRK.
008000*
008100 FD  INTERNAL-NEW
008200     LABEL RECORD IS STANDARD
008300     RECORD CONTAINS 52 CHARACTERS
008400     DATA RECORD IS INTERNAL-NEW-RECORD.
008500 01  INTERNAL-NEW-RECORD.
008600     05  NEW-STUDENT-ID              PIC X(11).
008700     05  NEW-SUBJECT-ID              PIC X(05).
008800     05  NEW-SUBJECT-ID-NUMERIC REDEFINES NEW-SUBJECT-ID
008900                                     PIC 9(05).
009000     05  NEW-FAT-NUMBER              PIC 9(01).
009100     05  NEW-FAT-MARKS               PIC 9(03)V99.
009200     05  NEW-ASG-MARKS               PIC 9(03)V99 OCCURS 5 TIMES.
009300     05  NEW-ASG-COUNT               PIC 9(01).
009400     05  FILLER                      PIC X(04).
009500*
009600 FD  SAT-OLD
009700     LABEL RECORD IS STANDARD
009800     RECORD CONTAINS 25 CHARACTERS
009900     DATA RECORD IS SAT-OLD-RECORD.
010000 01  SAT-OLD-RECORD.
010100     COPY SATMRK.
010200*
010300 FD  SAT-NEW
010400     LABEL RECORD IS STANDARD
010500     RECORD CONTAINS 25 CHARACTERS
010600     DATA RECORD IS SAT-NEW-RECORD.
010700 01  SAT-NEW-RECORD.
010800     05  NEW-SAT-STUDENT-ID          PIC X(11).
010900     05  NEW-SAT-SUBJECT-ID          PIC X(05).
011000     05  NEW-SAT-SUBJECT-NUMERIC REDEFINES NEW-SAT-SUBJECT-ID
011100                                     PIC 9(05).
011200     05  NEW-SAT-MARKS               PIC 9(03)V99.
011300     05  NEW-SAT-SUBMITTED           PIC X(01).
011400     05  FILLER                      PIC X(03).
011500*
011600 WORKING-STORAGE SECTION.
011700*
011800 01  WS-SWITCHES.
011900     05  WS-TRANS-EOF                PIC X(01) VALUE 'N'.
012000         88  TRANS-EOF                   VALUE 'Y'.
012100     05  WS-INT-EOF                  PIC X(01) VALUE 'N'.
012200         88  INT-EOF                     VALUE 'Y'.
012300     05  WS-SAT-EOF                  PIC X(01) VALUE 'N'.
012400         88  SAT-EOF                     VALUE 'Y'.
012500*
012600 01  WS-TRANS-COUNT                  PIC 9(02)  COMP VALUE ZERO.
012700 01  WS-SUB                          PIC 9(02)  COMP VALUE ZERO.
012800 01  WS-OCC                          PIC 9(02)  COMP VALUE ZERO.
012900 01  WS-TRANS-TABLE.
013000     05  WS-TRANS-ENTRY OCCURS 30 TIMES.
013100         10  WS-TRANS-TYPE           PIC X(01).
013200         10  WS-TRANS-STUDENT        PIC X(11).
013300         10  WS-TRANS-SUBJECT        PIC X(05).
013400         10  WS-TRANS-FAT-NUM        PIC 9(01).
013500         10  WS-TRANS-FAT-MARKS      PIC 9(03)V99.
013600         10  WS-TRANS-ASG-MARKS      PIC 9(03)V99 OCCURS 5 TIMES.
013700         10  WS-TRANS-ASG-COUNT      PIC 9(01).
013800         10  WS-TRANS-SAT-MARKS      PIC 9(03)V99.
013900         10  WS-TRANS-APPLIED        PIC X(01).
014000*
014100 01  WS-FOUND-TRANS-NDX              PIC 9(02)  COMP VALUE ZERO.
014200*
014300 01  WS-REJECT-LINE.
014400     05  FILLER                      PIC X(16)
014500                                      VALUE 'MRKSAVE REJECT:'.
014600     05  WS-REJECT-KEY                PIC X(11).
014700     05  FILLER                      PIC X(02) VALUE SPACES.
014800     05  WS-REJECT-TEXT               PIC X(30).
014900*
015000 PROCEDURE DIVISION.
015100*
015200 0000-MAIN-CONTROL.
015300     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
015400     PERFORM 1100-LOAD-TRANSACTIONS
015500         THRU 1100-LOAD-TRANSACTIONS-EXIT.
015600     PERFORM 2000-SWEEP-INTERNAL-MASTER
015700         THRU 2000-SWEEP-INTERNAL-MASTER-EXIT.
015800     PERFORM 2500-APPEND-INTERNAL-ADDS
015900         THRU 2500-APPEND-INTERNAL-ADDS-EXIT.
016000     PERFORM 3000-SWEEP-SAT-MASTER
016100         THRU 3000-SWEEP-SAT-MASTER-EXIT.
016200     PERFORM 3500-APPEND-SAT-ADDS THRU 3500-APPEND-SAT-ADDS-EXIT.
016300     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
016400     STOP RUN.
016500 0000-MAIN-CONTROL-EXIT.
016600     EXIT.
016700*
016800 1000-INITIALIZE.
016900     OPEN INPUT  MARKS-TRANS
017000          INPUT  INTERNAL-OLD
017100          OUTPUT INTERNAL-NEW
017200          INPUT  SAT-OLD
017300          OUTPUT SAT-NEW.
017400 1000-INITIALIZE-EXIT.
017500     EXIT.
017600*
017700 1100-LOAD-TRANSACTIONS.
017800     READ MARKS-TRANS
017900         AT END MOVE 'Y' TO WS-TRANS-EOF
018000     END-READ.
018100     PERFORM 1110-STORE-TRANSACTION
018200         THRU 1110-STORE-TRANSACTION-EXIT
018300         UNTIL TRANS-EOF.
018400 1100-LOAD-TRANSACTIONS-EXIT.
018500     EXIT.
018600*
018700 1110-STORE-TRANSACTION.
018800     ADD 1 TO WS-TRANS-COUNT.
018900     MOVE TRN-REC-TYPE     TO WS-TRANS-TYPE   (WS-TRANS-COUNT).
019000     MOVE TRN-STUDENT-ID   TO WS-TRANS-STUDENT(WS-TRANS-COUNT).
019100     MOVE TRN-SUBJECT-ID   TO WS-TRANS-SUBJECT(WS-TRANS-COUNT).
019200     MOVE TRN-FAT-NUMBER   TO WS-TRANS-FAT-NUM(WS-TRANS-COUNT).
019300     MOVE TRN-FAT-MARKS    TO WS-TRANS-FAT-MARKS(WS-TRANS-COUNT).
019400     MOVE TRN-ASG-COUNT    TO WS-TRANS-ASG-COUNT(WS-TRANS-COUNT).
019500     MOVE TRN-SAT-MARKS    TO WS-TRANS-SAT-MARKS(WS-TRANS-COUNT).
019600     MOVE 'N'              TO WS-TRANS-APPLIED(WS-TRANS-COUNT).
019700     PERFORM 1120-COPY-ASG-MARK THRU 1120-COPY-ASG-MARK-EXIT
019800         VARYING WS-OCC FROM 1 BY 1
019900         UNTIL WS-OCC > 5.
020000     READ MARKS-TRANS
020100         AT END MOVE 'Y' TO WS-TRANS-EOF
020200     END-READ.
020300 1110-STORE-TRANSACTION-EXIT.
020400     EXIT.
020500*
020600 1120-COPY-ASG-MARK.
020700     MOVE TRN-ASG-MARKS(WS-OCC)
020800              TO WS-TRANS-ASG-MARKS(WS-TRANS-COUNT, WS-OCC).
020900 1120-COPY-ASG-MARK-EXIT.
021000     EXIT.
021100*
021200*        2000 SERIES - SWEEP THE INTERNAL MARKS MASTER, KEYED BY
021300*        STUDENT, SUBJECT AND FAT NUMBER.  A MATCHING 'I'
021400*        TRANSACTION OVERWRITES THE FAT MARK AND THE ASSIGNMENT
021500*        ARRAY IN PLACE.
021600*
021700 2000-SWEEP-INTERNAL-MASTER.
021800     READ INTERNAL-OLD
021900         AT END MOVE 'Y' TO WS-INT-EOF
022000     END-READ.
022100     PERFORM 2010-PROCESS-INTERNAL-RECORD
022200         THRU 2010-PROCESS-INTERNAL-RECORD-EXIT
022300         UNTIL INT-EOF.
022400 2000-SWEEP-INTERNAL-MASTER-EXIT.
022500     EXIT.
022600*
022700 2010-PROCESS-INTERNAL-RECORD.
022800     MOVE 0 TO WS-FOUND-TRANS-NDX.
022900     PERFORM 2020-SEARCH-INTERNAL-TRANS
023000         THRU 2020-SEARCH-INTERNAL-TRANS-EXIT
023100         VARYING WS-SUB FROM 1 BY 1
023200         UNTIL WS-SUB > WS-TRANS-COUNT.
023300     IF WS-FOUND-TRANS-NDX = 0
023400         WRITE INTERNAL-NEW-RECORD FROM INTERNAL-OLD-RECORD
023500     ELSE
023600         PERFORM 2030-APPLY-INTERNAL-SAVE
023700             THRU 2030-APPLY-INTERNAL-SAVE-EXIT
023800     END-IF.
023900     READ INTERNAL-OLD
024000         AT END MOVE 'Y' TO WS-INT-EOF
024100     END-READ.
024200 2010-PROCESS-INTERNAL-RECORD-EXIT.
024300     EXIT.
024400*
024500 2020-SEARCH-INTERNAL-TRANS.
024600     IF WS-TRANS-TYPE(WS-SUB) = 'I'
024700         AND WS-TRANS-STUDENT(WS-SUB) = INT-STUDENT-ID
024800                                      OF INTERNAL-OLD-RECORD
024900         AND WS-TRANS-SUBJECT(WS-SUB) = INT-SUBJECT-ID
025000                                      OF INTERNAL-OLD-RECORD
025100         AND WS-TRANS-FAT-NUM(WS-SUB) = INT-FAT-NUMBER
025200                                      OF INTERNAL-OLD-RECORD
025300         MOVE WS-SUB TO WS-FOUND-TRANS-NDX
025400         MOVE 'Y' TO WS-TRANS-APPLIED(WS-SUB)
025500     END-IF.
025600 2020-SEARCH-INTERNAL-TRANS-EXIT.
025700     EXIT.
025800*
025900 2030-APPLY-INTERNAL-SAVE.
026000     MOVE INT-STUDENT-ID OF INTERNAL-OLD-RECORD TO NEW-STUDENT-ID.
026100     MOVE INT-SUBJECT-ID OF INTERNAL-OLD-RECORD TO NEW-SUBJECT-ID.
026200     MOVE INT-FAT-NUMBER OF INTERNAL-OLD-RECORD TO NEW-FAT-NUMBER.
026300     MOVE WS-TRANS-FAT-MARKS (WS-SUB)            TO NEW-FAT-MARKS.
026400     MOVE WS-TRANS-ASG-COUNT (WS-SUB)            TO NEW-ASG-COUNT.
026500     PERFORM 2040-COPY-NEW-ASG-MARK
026600         THRU 2040-COPY-NEW-ASG-MARK-EXIT
026700         VARYING WS-OCC FROM 1 BY 1
026800         UNTIL WS-OCC > 5.
026900     WRITE INTERNAL-NEW-RECORD.
027000 2030-APPLY-INTERNAL-SAVE-EXIT.
027100     EXIT.
027200*
027300 2040-COPY-NEW-ASG-MARK.
027400     MOVE WS-TRANS-ASG-MARKS(WS-SUB, WS-OCC)
027500                                   TO NEW-ASG-MARKS(WS-OCC).
027600 2040-COPY-NEW-ASG-MARK-EXIT.
027700     EXIT.
027800*
027900*        2500 SERIES - AN 'I' TRANSACTION THAT MATCHED NO
028000*        EXISTING RECORD IS A FIRST-TIME SAVE; APPEND IT.
028100*
028200 2500-APPEND-INTERNAL-ADDS.
028300     PERFORM 2510-PROCESS-INTERNAL-ADD
028400         THRU 2510-PROCESS-INTERNAL-ADD-EXIT
028500         VARYING WS-SUB FROM 1 BY 1
028600         UNTIL WS-SUB > WS-TRANS-COUNT.
028700 2500-APPEND-INTERNAL-ADDS-EXIT.
028800     EXIT.
028900*
029000 2510-PROCESS-INTERNAL-ADD.
029100     IF WS-TRANS-TYPE(WS-SUB) = 'I'
029200         AND WS-TRANS-APPLIED(WS-SUB) = 'N'
029300         MOVE WS-TRANS-STUDENT(WS-SUB)   TO NEW-STUDENT-ID
029400         MOVE WS-TRANS-SUBJECT(WS-SUB)   TO NEW-SUBJECT-ID
029500         MOVE WS-TRANS-FAT-NUM(WS-SUB)   TO NEW-FAT-NUMBER
029600         MOVE WS-TRANS-FAT-MARKS(WS-SUB) TO NEW-FAT-MARKS
029700         MOVE WS-TRANS-ASG-COUNT(WS-SUB) TO NEW-ASG-COUNT
029800         PERFORM 2040-COPY-NEW-ASG-MARK
029900             THRU 2040-COPY-NEW-ASG-MARK-EXIT
030000             VARYING WS-OCC FROM 1 BY 1
030100             UNTIL WS-OCC > 5
030200         WRITE INTERNAL-NEW-RECORD
030300     END-IF.
030400 2510-PROCESS-INTERNAL-ADD-EXIT.
030500     EXIT.
030600*
030700*        3000 SERIES - SWEEP THE SAT MARKS MASTER.  AN 'S'
030800*        TRANSACTION SAVES A MARK UNLESS THE RECORD IS ALREADY
030900*        SUBMITTED; A 'B' TRANSACTION SUBMITS EVERY UNSUBMITTED
031000*        RECORD FOR ITS SUBJECT.
031100*
031200 3000-SWEEP-SAT-MASTER.
031300     READ SAT-OLD
031400         AT END MOVE 'Y' TO WS-SAT-EOF
031500     END-READ.
031600     PERFORM 3010-PROCESS-SAT-RECORD
031700         THRU 3010-PROCESS-SAT-RECORD-EXIT
031800         UNTIL SAT-EOF.
031900 3000-SWEEP-SAT-MASTER-EXIT.
032000     EXIT.
032100*
032200 3010-PROCESS-SAT-RECORD.
032300     MOVE SAT-STUDENT-ID OF SAT-OLD-RECORD TO NEW-SAT-STUDENT-ID.
032400     MOVE SAT-SUBJECT-ID OF SAT-OLD-RECORD TO NEW-SAT-SUBJECT-ID.
032500     MOVE SAT-MARKS      OF SAT-OLD-RECORD TO NEW-SAT-MARKS.
032600     MOVE SAT-SUBMITTED  OF SAT-OLD-RECORD TO NEW-SAT-SUBMITTED.
032700     PERFORM 3020-APPLY-SAT-SUBMIT THRU 3020-APPLY-SAT-SUBMIT-EXIT
032800         VARYING WS-SUB FROM 1 BY 1
032900         UNTIL WS-SUB > WS-TRANS-COUNT.
033000     PERFORM 3030-APPLY-SAT-SAVE THRU 3030-APPLY-SAT-SAVE-EXIT
033100         VARYING WS-SUB FROM 1 BY 1
033200         UNTIL WS-SUB > WS-TRANS-COUNT.
033300     WRITE SAT-NEW-RECORD.
033400     READ SAT-OLD
033500         AT END MOVE 'Y' TO WS-SAT-EOF
033600     END-READ.
033700 3010-PROCESS-SAT-RECORD-EXIT.
033800     EXIT.
033900*
034000 3020-APPLY-SAT-SUBMIT.
034100     IF WS-TRANS-TYPE(WS-SUB) = 'B'
034200         AND WS-TRANS-SUBJECT(WS-SUB) = SAT-SUBJECT-ID
034300                                      OF SAT-OLD-RECORD
034400         AND NEW-SAT-SUBMITTED NOT = 'Y'
034500         MOVE 'Y' TO NEW-SAT-SUBMITTED
034600     END-IF.
034700 3020-APPLY-SAT-SUBMIT-EXIT.
034800     EXIT.
034900*
035000 3030-APPLY-SAT-SAVE.
035100     IF WS-TRANS-TYPE(WS-SUB) = 'S'
035200         AND WS-TRANS-STUDENT(WS-SUB) = SAT-STUDENT-ID
035300                                      OF SAT-OLD-RECORD
035400         AND WS-TRANS-SUBJECT(WS-SUB) = SAT-SUBJECT-ID
035500                                      OF SAT-OLD-RECORD
035600         MOVE 'Y' TO WS-TRANS-APPLIED(WS-SUB)
035700         IF SAT-IS-SUBMITTED OF SAT-OLD-RECORD
035800             MOVE WS-TRANS-STUDENT(WS-SUB) TO WS-REJECT-KEY
035900             MOVE 'MARKS ALREADY SUBMITTED' TO WS-REJECT-TEXT
036000             DISPLAY WS-REJECT-LINE
036100         ELSE
036200             MOVE WS-TRANS-SAT-MARKS(WS-SUB) TO NEW-SAT-MARKS
036300         END-IF
036400     END-IF.
036500 3030-APPLY-SAT-SAVE-EXIT.
036600     EXIT.
036700*
036800*        3500 SERIES - AN 'S' TRANSACTION THAT MATCHED NO
036900*        EXISTING RECORD IS A FIRST-TIME SAT MARKS SAVE.
037000*
037100 3500-APPEND-SAT-ADDS.
037200     PERFORM 3510-PROCESS-SAT-ADD THRU 3510-PROCESS-SAT-ADD-EXIT
037300         VARYING WS-SUB FROM 1 BY 1
037400         UNTIL WS-SUB > WS-TRANS-COUNT.
037500 3500-APPEND-SAT-ADDS-EXIT.
037600     EXIT.
037700*
037800 3510-PROCESS-SAT-ADD.
037900     IF WS-TRANS-TYPE(WS-SUB) = 'S'
038000         AND WS-TRANS-APPLIED(WS-SUB) = 'N'
038100         MOVE WS-TRANS-STUDENT(WS-SUB)   TO NEW-SAT-STUDENT-ID
038200         MOVE WS-TRANS-SUBJECT(WS-SUB)   TO NEW-SAT-SUBJECT-ID
038300         MOVE WS-TRANS-SAT-MARKS(WS-SUB) TO NEW-SAT-MARKS
038400         MOVE 'N'                        TO NEW-SAT-SUBMITTED
038500         WRITE SAT-NEW-RECORD
038600     END-IF.
038700 3510-PROCESS-SAT-ADD-EXIT.
038800     EXIT.
038900*
039000 9000-TERMINATE.
039100     CLOSE MARKS-TRANS
039200           INTERNAL-OLD
039300           INTERNAL-NEW
039400           SAT-OLD
039500           SAT-NEW.
039600 9000-TERMINATE-EXIT.
039700     EXIT.
