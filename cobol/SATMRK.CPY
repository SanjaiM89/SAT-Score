000100******************************************************************
000200*                                                                *
000300*   MERIDIAN STATE POLYTECHNIC  -  OFFICE OF THE REGISTRAR      *
000400*   DATA PROCESSING UNIT                                        *
000500*                                                                *
000600*   COPY MEMBER . . . SATMRK                                    *
000700*   DESCRIPTION  . . . EXTERNAL "SAT" EXAMINATION MARKS RECORD   *
000800*   RECORD LENGTH . . 25 CHARACTERS                              *
000900*   ORGANIZATION  . . LINE SEQUENTIAL, KEY IS STUDENT+SUBJECT,    *
001000*                      ASCENDING                                 *
001100*                                                                *
001200*   USED BY . . . . . MRKSAVE (MARKS CAPTURE, SUBMIT-LOCK)      *
001300*                     RESCALC (RESULT/CGPA -- EXTERNAL TOTAL)   *
001400*                                                                *
001500******************************************************************
001600*   MAINTENANCE HISTORY                                         *
001700*   ---------------------------------------------------------   *
001800*   1990-07-23  E.VILLALUZ   ORIGINAL LAYOUT                     *
001900*   1999-02-18  R.D.L.       ADDED SAT-SUBMITTED LOCK FLAG,      *
002000*                            TICKET EXREQ-044                    *
002100*   2003-08-26  M.TORRES     ADDED FILLER FOR GROWTH             *
002200******************************************************************
002300*
002400 01  SAT-MARKS-RECORD.
002500     05  SAT-STUDENT-ID              PIC X(11).
002600     05  SAT-SUBJECT-ID              PIC X(05).
002700     05  SAT-MARKS                   PIC 9(03)V99.
002800*
002900*        ONCE SAT-SUBMITTED IS 'Y' THE RECORD IS LOCKED -- A
003000*        LATER SAVE TRANSACTION FOR THE SAME STUDENT/SUBJECT
003100*        IS REJECTED BY MRKSAVE UNTIL THE FLAG IS RESET BY
003200*        HAND ON THE MASTER (NO PROGRAM IN THIS SUITE UNLOCKS
003300*        ONE).
003400*
003500     05  SAT-SUBMITTED               PIC X(01).
003600         88  SAT-IS-SUBMITTED            VALUE 'Y'.
003700         88  SAT-NOT-SUBMITTED           VALUE 'N'.
003800     05  FILLER                      PIC X(03).
