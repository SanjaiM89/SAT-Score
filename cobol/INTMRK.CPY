000100******************************************************************
000200*                                                                *
000300*   MERIDIAN STATE POLYTECHNIC  -  OFFICE OF THE REGISTRAR      *
000400*   DATA PROCESSING UNIT                                        *
000500*                                                                *
000600*   COPY MEMBER . . . INTMRK                                    *
000700*   DESCRIPTION  . . . INTERNAL ASSESSMENT MARKS RECORD          *
000800*                      (FAT TEST PLUS CONTINUOUS ASSIGNMENTS)    *
000900*   RECORD LENGTH . . 52 CHARACTERS                              *
001000*   ORGANIZATION  . . LINE SEQUENTIAL, KEY IS STUDENT+SUBJECT+   *
001100*                      FAT NUMBER, ASCENDING                     *
001200*                                                                *
001300*   USED BY . . . . . MRKSAVE (MARKS CAPTURE -- UPSERT)         *
001400*                     RESCALC (RESULT/CGPA -- INTERNAL TOTAL)   *
001500*                     DASHBRD (STUDENT DASHBOARD)               *
001600*                                                                *
001700******************************************************************
001800*   MAINTENANCE HISTORY                                         *
001900*   ---------------------------------------------------------   *
002000*   1990-07-23  E.VILLALUZ   ORIGINAL LAYOUT, ONE FAT + 3 ASGN   *
002100*   1997-03-11  R.D.L.       ASSIGNMENT LIST WIDENED 3 TO 5      *
002200*   2003-08-26  M.TORRES     ADDED FILLER FOR GROWTH             *
002300******************************************************************
002400*
002500 01  INTERNAL-MARKS-RECORD.
002600     05  INT-STUDENT-ID              PIC X(11).
002700     05  INT-SUBJECT-ID              PIC X(05).
002800*
002900*        A STUDENT MAY HAVE MORE THAN ONE FAT (INTERNAL TEST)
003000*        NUMBER ON FILE FOR THE SAME SUBJECT; THE KEY THAT
003100*        MAKES A RECORD UNIQUE IS STUDENT + SUBJECT + FAT NO.
003200*
003300     05  INT-FAT-NUMBER              PIC 9(01).
003400     05  INT-FAT-MARKS               PIC 9(03)V99.
003500*
003600*        INT-ASG-MARKS IS THE LIST OF CONTINUOUS ASSIGNMENT
003700*        MARKS FOR THIS FAT PERIOD.  INT-ASG-COUNT SAYS HOW
003800*        MANY OF THE FIVE OCCURRENCES ARE ACTUALLY PRESENT;
003900*        THE REMAINDER ARE LEFT ZERO.
004000*
004100     05  INT-ASG-MARKS               PIC 9(03)V99
004200                                      OCCURS 5 TIMES.
004300     05  INT-ASG-COUNT               PIC 9(01).
004400     05  FILLER                      PIC X(04).
