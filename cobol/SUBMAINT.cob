000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SUBMAINT.
000300 AUTHOR.        E. VILLALUZ.
000400 INSTALLATION.  MERIDIAN STATE POLYTECHNIC - DATA PROCESSING UNIT.
000500 DATE-WRITTEN.  02/11/88.
000600 DATE-COMPILED.
000700 SECURITY.      REGISTRAR'S OFFICE USE ONLY.
000800*
000900******************************************************************
001000*  PROGRAM . . . SUBMAINT                                       *
001100*  PURPOSE . . . SUBJECT CATALOG MAINTENANCE.  THE SUBJECT ID    *
001200*                SEQUENCE IS GLOBAL -- NOT SCOPED TO A           *
001300*                DEPARTMENT OR SEMESTER.                        *
001400******************************************************************
001500*  CHANGE LOG                                                   *
001600*----------------------------------------------------------------
001700*  DATE        BY       REQUEST    DESCRIPTION                  *
001800*----------------------------------------------------------------
001900*  02/11/88    EV       ---        ORIGINAL PROGRAM.            *
002000*  11/03/98    RDL      Y2K-114    SUB-ID NOW 5-DIGIT NUMERIC,   *
002100*                                  NO CENTURY DIGITS INVOLVED.   *
002200*  08/26/03    MT       DPREQ-214  GENERIC ID GENERATOR ADDED -- *
002300*                                  SUB-ID-NUMERIC HIGH-WATER      *
002400*                                  MARK REPLACES THE OLD          *
002500*                                  SEPARATE SEQUENCE FILE.        *
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.   HP-LAPTOP.
003000 OBJECT-COMPUTER.   HP-LAPTOP.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT SUB-TRANS   ASSIGN TO "SUB-TRANS.TXT"
003700            ORGANIZATION IS LINE SEQUENTIAL.
003800     SELECT SUBJECT-OLD ASSIGN TO "SUBJECT.TXT"
003900            ORGANIZATION IS LINE SEQUENTIAL.
004000     SELECT SUBJECT-NEW ASSIGN TO "SUBJECT-NEW.TXT"
004100            ORGANIZATION IS LINE SEQUENTIAL.
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500*
004600 FD  SUB-TRANS
004700     LABEL RECORD IS STANDARD
004800     RECORD CONTAINS 65 CHARACTERS
004900     DATA RECORD IS SUB-TRANS-RECORD.
005000 01  SUB-TRANS-RECORD.
005100     05  TRN-ACTION-CODE             PIC X(01).
005200         88  TRN-IS-ADD                  VALUE 'A'.
005300         88  TRN-IS-UPDATE               VALUE 'U'.
005400         88  TRN-IS-DELETE               VALUE 'D'.
005500     05  TRN-SUB-ID                  PIC X(05).
005600     05  TRN-SUB-NAME                PIC X(30).
005700     05  TRN-SUB-CODE                PIC X(08).
005800     05  TRN-SUB-CODE-BREAKDOWN REDEFINES TRN-SUB-CODE.
005900         10  TRN-SUB-CODE-DEPT        PIC X(03).
006000         10  TRN-SUB-CODE-NUMBER      PIC X(03).
006100         10  TRN-SUB-CODE-SUFFIX      PIC X(02).
006200     05  TRN-SUB-TYPE                PIC X(10).
006300     05  TRN-SUB-DEPT-ID             PIC X(03).
006400     05  TRN-SUB-SEMESTER            PIC 9(02).
006500     05  TRN-SUB-CREDITS             PIC 9(02).
006600     05  FILLER                      PIC X(04).
006700*
006800 FD  SUBJECT-OLD
006900     LABEL RECORD IS STANDARD
007000     RECORD CONTAINS 65 CHARACTERS
007100     DATA RECORD IS SUBJECT-OLD-RECORD.
007200 01  SUBJECT-OLD-RECORD.
007300     COPY SUBJECT.
007400*
007500 FD  SUBJECT-NEW
007600     LABEL RECORD IS STANDARD
007700     RECORD CONTAINS 65 CHARACTERS
007800     DATA RECORD IS SUBJECT-NEW-RECORD.
007900 01  SUBJECT-NEW-RECORD.
008000     05  NEW-ID                      PIC X(05).
008100     05  NEW-ID-NUMERIC REDEFINES NEW-ID PIC 9(05).
008200     05  NEW-NAME                    PIC X(30).
008300     05  NEW-CODE                    PIC X(08).
008400     05  NEW-TYPE                    PIC X(10).
008500     05  NEW-DEPT-ID                 PIC X(03).
008600     05  NEW-SEMESTER                PIC 9(02).
008700     05  NEW-CREDITS                 PIC 9(02).
008800     05  FILLER                      PIC X(05).
008900*
009000 WORKING-STORAGE SECTION.
009100*
009200 01  WS-SWITCHES.
009300     05  WS-TRANS-EOF                PIC X(01) VALUE 'N'.
009400         88  TRANS-EOF                   VALUE 'Y'.
009500     05  WS-MASTER-EOF               PIC X(01) VALUE 'N'.
009600         88  MASTER-EOF                  VALUE 'Y'.
009700*
009800 01  WS-TRANS-COUNT                  PIC 9(02)  COMP VALUE ZERO.
009900 01  WS-SUB                          PIC 9(02)  COMP VALUE ZERO.
010000 01  WS-TRANS-TABLE.
010100     05  WS-TRANS-ENTRY OCCURS 20 TIMES.
010200         10  WS-TRANS-ACTION         PIC X(01).
010300         10  WS-TRANS-KEY            PIC X(05).
010400         10  WS-TRANS-NAME           PIC X(30).
010500         10  WS-TRANS-CODE           PIC X(08).
010600         10  WS-TRANS-TYPE           PIC X(10).
010700         10  WS-TRANS-DEPT           PIC X(03).
010800         10  WS-TRANS-SEM            PIC 9(02).
010900         10  WS-TRANS-CREDITS        PIC 9(02).
011000*
011100 01  WS-FOUND-TRANS-NDX              PIC 9(02)  COMP VALUE ZERO.
011200 01  WS-MAX-SEQUENCE                 PIC 9(05)  COMP VALUE ZERO.
011300*
011400 PROCEDURE DIVISION.
011500*
011600 0000-MAIN-CONTROL.
011700     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
011800     PERFORM 1100-LOAD-TRANSACTIONS
011900         THRU 1100-LOAD-TRANSACTIONS-EXIT.
012000     PERFORM 2000-SWEEP-OLD-MASTER
012100         THRU 2000-SWEEP-OLD-MASTER-EXIT.
012200     PERFORM 3000-APPEND-ADD-REQUESTS
012300         THRU 3000-APPEND-ADD-REQUESTS-EXIT.
012400     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
012500     STOP RUN.
012600 0000-MAIN-CONTROL-EXIT.
012700     EXIT.
012800*
012900 1000-INITIALIZE.
013000     OPEN INPUT  SUB-TRANS
013100          INPUT  SUBJECT-OLD
013200          OUTPUT SUBJECT-NEW.
013300 1000-INITIALIZE-EXIT.
013400     EXIT.
013500*
013600 1100-LOAD-TRANSACTIONS.
013700     READ SUB-TRANS
013800         AT END MOVE 'Y' TO WS-TRANS-EOF
013900     END-READ.
014000     PERFORM 1110-STORE-TRANSACTION
014100         THRU 1110-STORE-TRANSACTION-EXIT
014200         UNTIL TRANS-EOF.
014300 1100-LOAD-TRANSACTIONS-EXIT.
014400     EXIT.
014500*
014600 1110-STORE-TRANSACTION.
014700     ADD 1 TO WS-TRANS-COUNT.
014800     MOVE TRN-ACTION-CODE  TO WS-TRANS-ACTION (WS-TRANS-COUNT).
014900     MOVE TRN-SUB-ID       TO WS-TRANS-KEY    (WS-TRANS-COUNT).
015000     MOVE TRN-SUB-NAME     TO WS-TRANS-NAME   (WS-TRANS-COUNT).
015100     MOVE TRN-SUB-CODE     TO WS-TRANS-CODE   (WS-TRANS-COUNT).
015200     MOVE TRN-SUB-TYPE     TO WS-TRANS-TYPE   (WS-TRANS-COUNT).
015300     MOVE TRN-SUB-DEPT-ID  TO WS-TRANS-DEPT   (WS-TRANS-COUNT).
015400     MOVE TRN-SUB-SEMESTER TO WS-TRANS-SEM    (WS-TRANS-COUNT).
015500     MOVE TRN-SUB-CREDITS  TO WS-TRANS-CREDITS(WS-TRANS-COUNT).
015600     READ SUB-TRANS
015700         AT END MOVE 'Y' TO WS-TRANS-EOF
015800     END-READ.
015900 1110-STORE-TRANSACTION-EXIT.
016000     EXIT.
016100*
016200*        2000 SERIES - SWEEP THE SUBJECT MASTER. THE SUBJECT ID
016300*        SEQUENCE IS GLOBAL SO THE HIGH-WATER MARK IS A SINGLE
016400*        WORKING-STORAGE FIELD, NOT A TABLE.
016500*
016600 2000-SWEEP-OLD-MASTER.
016700     READ SUBJECT-OLD
016800         AT END MOVE 'Y' TO WS-MASTER-EOF
016900     END-READ.
017000     PERFORM 2010-PROCESS-MASTER-RECORD
017100         THRU 2010-PROCESS-MASTER-RECORD-EXIT
017200         UNTIL MASTER-EOF.
017300 2000-SWEEP-OLD-MASTER-EXIT.
017400     EXIT.
017500*
017600 2010-PROCESS-MASTER-RECORD.
017700     IF SUB-ID-NUMERIC OF SUBJECT-OLD-RECORD > WS-MAX-SEQUENCE
017800         MOVE SUB-ID-NUMERIC OF SUBJECT-OLD-RECORD
017900                             TO WS-MAX-SEQUENCE
018000     END-IF.
018100     MOVE 0 TO WS-FOUND-TRANS-NDX.
018200     PERFORM 2020-SEARCH-TRANS-TABLE
018300         THRU 2020-SEARCH-TRANS-TABLE-EXIT
018400         VARYING WS-SUB FROM 1 BY 1
018500         UNTIL WS-SUB > WS-TRANS-COUNT.
018600     IF WS-FOUND-TRANS-NDX = 0
018700         WRITE SUBJECT-NEW-RECORD FROM SUBJECT-OLD-RECORD
018800     END-IF.
018900     READ SUBJECT-OLD
019000         AT END MOVE 'Y' TO WS-MASTER-EOF
019100     END-READ.
019200 2010-PROCESS-MASTER-RECORD-EXIT.
019300     EXIT.
019400*
019500 2020-SEARCH-TRANS-TABLE.
019600     IF WS-TRANS-KEY(WS-SUB) = SUB-ID OF SUBJECT-OLD-RECORD
019700         AND WS-TRANS-ACTION(WS-SUB) NOT = 'A'
019800         MOVE WS-SUB TO WS-FOUND-TRANS-NDX
019900         IF WS-TRANS-ACTION(WS-SUB) = 'U'
020000             PERFORM 2030-APPLY-UPDATE THRU 2030-APPLY-UPDATE-EXIT
020100         END-IF
020200     END-IF.
020300 2020-SEARCH-TRANS-TABLE-EXIT.
020400     EXIT.
020500*
020600 2030-APPLY-UPDATE.
020700     MOVE SUB-ID OF SUBJECT-OLD-RECORD TO NEW-ID.
020800     IF WS-TRANS-NAME(WS-SUB) NOT = SPACES
020900         MOVE WS-TRANS-NAME(WS-SUB)    TO NEW-NAME
021000     ELSE
021100         MOVE SUB-NAME OF SUBJECT-OLD-RECORD TO NEW-NAME
021200     END-IF.
021300     IF WS-TRANS-CODE(WS-SUB) NOT = SPACES
021400         MOVE WS-TRANS-CODE(WS-SUB)    TO NEW-CODE
021500     ELSE
021600         MOVE SUB-CODE OF SUBJECT-OLD-RECORD TO NEW-CODE
021700     END-IF.
021800     IF WS-TRANS-TYPE(WS-SUB) NOT = SPACES
021900         MOVE WS-TRANS-TYPE(WS-SUB)    TO NEW-TYPE
022000     ELSE
022100         MOVE SUB-TYPE OF SUBJECT-OLD-RECORD TO NEW-TYPE
022200     END-IF.
022300     IF WS-TRANS-DEPT(WS-SUB) NOT = SPACES
022400         MOVE WS-TRANS-DEPT(WS-SUB)    TO NEW-DEPT-ID
022500     ELSE
022600         MOVE SUB-DEPT-ID OF SUBJECT-OLD-RECORD TO NEW-DEPT-ID
022700     END-IF.
022800     IF WS-TRANS-SEM(WS-SUB) NOT = ZERO
022900         MOVE WS-TRANS-SEM(WS-SUB)     TO NEW-SEMESTER
023000     ELSE
023100         MOVE SUB-SEMESTER OF SUBJECT-OLD-RECORD TO NEW-SEMESTER
023200     END-IF.
023300     IF WS-TRANS-CREDITS(WS-SUB) NOT = ZERO
023400         MOVE WS-TRANS-CREDITS(WS-SUB) TO NEW-CREDITS
023500     ELSE
023600         MOVE SUB-CREDITS OF SUBJECT-OLD-RECORD TO NEW-CREDITS
023700     END-IF.
023800     WRITE SUBJECT-NEW-RECORD.
023900 2030-APPLY-UPDATE-EXIT.
024000     EXIT.
024100*
024200*        3000 SERIES - APPEND ADD REQUESTS, NUMBERED FROM THE
024300*        GLOBAL MAXIMUM SUBJECT ID FOUND DURING THE SWEEP.
024400*
024500 3000-APPEND-ADD-REQUESTS.
024600     PERFORM 3010-PROCESS-ADD-ENTRY
024700         THRU 3010-PROCESS-ADD-ENTRY-EXIT
024800         VARYING WS-SUB FROM 1 BY 1
024900         UNTIL WS-SUB > WS-TRANS-COUNT.
025000 3000-APPEND-ADD-REQUESTS-EXIT.
025100     EXIT.
025200*
025300 3010-PROCESS-ADD-ENTRY.
025400     IF WS-TRANS-ACTION(WS-SUB) = 'A'
025500         ADD 1 TO WS-MAX-SEQUENCE
025600         MOVE WS-MAX-SEQUENCE          TO NEW-ID-NUMERIC
025700         MOVE WS-TRANS-NAME(WS-SUB)    TO NEW-NAME
025800         MOVE WS-TRANS-CODE(WS-SUB)    TO NEW-CODE
025900         MOVE WS-TRANS-TYPE(WS-SUB)    TO NEW-TYPE
026000         MOVE WS-TRANS-DEPT(WS-SUB)    TO NEW-DEPT-ID
026100         MOVE WS-TRANS-SEM(WS-SUB)     TO NEW-SEMESTER
026200         MOVE WS-TRANS-CREDITS(WS-SUB) TO NEW-CREDITS
026300         WRITE SUBJECT-NEW-RECORD
026400     END-IF.
026500 3010-PROCESS-ADD-ENTRY-EXIT.
026600     EXIT.
026700*
026800 9000-TERMINATE.
026900     CLOSE SUB-TRANS
027000           SUBJECT-OLD
027100           SUBJECT-NEW.
027200 9000-TERMINATE-EXIT.
027300     EXIT.
