000100******************************************************************
000200*                                                                *
000300*   MERIDIAN STATE POLYTECHNIC  -  OFFICE OF THE REGISTRAR      *
000400*   DATA PROCESSING UNIT                                        *
000500*                                                                *
000600*   COPY MEMBER . . . STUDENT                                   *
000700*   DESCRIPTION  . . . STUDENT MASTER RECORD LAYOUT              *
000800*                      (EXAMINATION RESULTS SYSTEM)              *
000900*   RECORD LENGTH . . 100 CHARACTERS                             *
001000*   ORGANIZATION  . . LINE SEQUENTIAL, ASCENDING BY STU-ID        *
001100*                                                                *
001200*   USED BY . . . . . STUMAINT  (REGISTRATION / MAINTENANCE)    *
001300*                     RESCALC  (RESULT AND CGPA DERIVATION)     *
001400*                     RESRPT   (STUDENT RESULTS REPORT)         *
001500*                     ROSTER   (TEACHER CLASS ROSTER)           *
001600*                     DASHBRD  (STUDENT DASHBOARD)              *
001700*                                                                *
001800******************************************************************
001900*   MAINTENANCE HISTORY                                         *
002000*   ---------------------------------------------------------   *
002100*   1987-03-09  E.VILLALUZ   ORIGINAL LAYOUT                     *
002200*   1991-06-14  E.VILLALUZ   ADDED STU-ROLL-NO (SEPARATE FROM    *
002300*                            STU-ID PER REGISTRAR MEMO 91-07)    *
002400*   1994-01-20  R.D.L.       ADDED STU-TOT-CREDITS FOR CGPA RUN  *
002500*   1998-11-03  R.D.L.       Y2K-114  STU-ID-YEAR EXPANDED TO    *
002600*                            4 DIGITS, CENTURY WINDOW REMOVED    *
002700*   2003-08-26  M.TORRES     ADDED STU-REC-STATUS INDICATOR      *
002800*   2006-02-02  J.A.Q.       WIDENED FILLER, DOCUMENTED 88-LEVELS*
002900******************************************************************
003000*
003100 01  STUDENT-MASTER-RECORD.
003200*
003300*        STU-ID CARRIES THE REGISTRATION YEAR, THE THREE
003400*        CHARACTER DEPARTMENT CODE AND A FOUR DIGIT SEQUENCE
003500*        NUMBER, E.G. 2026CSE0001.  STU-ID-BREAKDOWN GIVES
003600*        THE COMPONENT VIEW USED BY THE ID GENERATOR AND BY
003700*        ANY REPORT THAT BREAKS ON ADMISSION YEAR.
003800*
003900     05  STU-ID                      PIC X(11).
004000         88  STU-ID-NOT-ASSIGNED         VALUE SPACES.
004100     05  STU-ID-BREAKDOWN REDEFINES STU-ID.
004200         10  STU-ID-YEAR             PIC 9(04).
004300         10  STU-ID-DEPT-CODE        PIC X(03).
004400         10  STU-ID-SEQUENCE         PIC 9(04).
004500*
004600*        STU-NAME AND STU-EMAIL ARE FREE TEXT, LEFT JUSTIFIED,
004700*        SPACE FILLED.
004800*
004900     05  STU-NAME                    PIC X(30).
005000     05  STU-EMAIL                   PIC X(30).
005100*
005200*        STU-DEPT-ID MUST EXIST ON THE DEPARTMENT MASTER (SEE
005300*        DEPARTM COPYBOOK) AT THE TIME THE STUDENT IS ADDED.
005400*
005500     05  STU-DEPT-ID                 PIC X(03).
005600*
005700*        STU-SEMESTER IS THE STUDENT'S CURRENT SEMESTER, 1-8.
005800*
005900     05  STU-SEMESTER                PIC 9(02).
006000         88  STU-SEM-VALID               VALUES 1 THRU 8.
006100*
006200*        STU-ROLL-NO IS SET EQUAL TO STU-ID AT REGISTRATION
006300*        TIME AND IS NEVER CHANGED BY A LATER TRANSACTION.
006400*
006500     05  STU-ROLL-NO                 PIC X(11).
006600*
006700*        STU-CGPA AND STU-TOT-CREDITS ARE MAINTAINED BY
006800*        RESCALC, NOT BY THE REGISTRATION TRANSACTION.
006900*
007000     05  STU-CGPA                    PIC 9(02)V99.
007100         88  STU-CGPA-IN-RANGE           VALUES 0.00 THRU 10.00.
007200     05  STU-TOT-CREDITS             PIC 9(03).
007300*
007400*        STU-REC-STATUS IS HOUSEKEEPING ONLY -- IT IS NOT ONE
007500*        OF THE FIELDS THE SYSTEM REPORTS ON, IT MARKS EVERY
007600*        SLOT CURRENTLY ON THE MASTER AS ACTIVE.  STUMAINT'S
007700*        REWRITE SWEEP DROPS A DELETED STUDENT FROM THE NEW
007800*        MASTER OUTRIGHT -- THE SLOT DOES NOT PASS THROUGH A
007900*        RETIRED STATE ON ITS WAY OUT, SO 88 STU-REC-RETIRED
008000*        BELOW IS CARRIED FOR SYMMETRY WITH THE CODE VALUE BUT
008100*        IS NEVER SET BY ANY TRANSACTION IN THIS SUITE.
008200*
008300     05  STU-REC-STATUS              PIC X(01).
008400         88  STU-REC-ACTIVE              VALUE 'A'.
008500         88  STU-REC-RETIRED             VALUE 'D'.
008600     05  FILLER                      PIC X(05).
