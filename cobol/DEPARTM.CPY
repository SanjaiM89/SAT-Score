000100******************************************************************
000200*                                                                *
000300*   MERIDIAN STATE POLYTECHNIC  -  OFFICE OF THE REGISTRAR      *
000400*   DATA PROCESSING UNIT                                        *
000500*                                                                *
000600*   COPY MEMBER . . . DEPARTM                                   *
000700*   DESCRIPTION  . . . DEPARTMENT REFERENCE MASTER LAYOUT        *
000800*   RECORD LENGTH . . 40 CHARACTERS                              *
000900*   ORGANIZATION  . . LINE SEQUENTIAL, ASCENDING BY DEP-ID        *
001000*                                                                *
001100*   THIS MASTER IS REFERENCE DATA ONLY -- NO PROGRAM IN THIS    *
001200*   SUITE ADDS, CHANGES OR DELETES A DEPARTMENT RECORD.  IT IS  *
001300*   READ BY STUMAINT TO VALIDATE A NEW STUDENT'S DEPARTMENT AND *
001400*   BY ROSTER TO FORM THE DEPARTMENT FILTER ON A CLASS ROSTER.  *
001500*                                                                *
001600******************************************************************
001700*   MAINTENANCE HISTORY                                         *
001800*   ---------------------------------------------------------   *
001900*   1987-03-09  E.VILLALUZ   ORIGINAL LAYOUT                     *
002000*   2003-08-26  M.TORRES     WIDENED FILLER TO 4 BYTES           *
002100******************************************************************
002200*
002300 01  DEPARTMENT-MASTER-RECORD.
002400     05  DEP-ID                      PIC X(03).
002500     05  DEP-NAME                    PIC X(30).
002600*
002700*        DEP-CODE IS THE SHORT CODE STAMPED INTO A STUDENT ID
002800*        AT REGISTRATION, E.G. 'CSE', 'ECE'.
002900*
003000     05  DEP-CODE                    PIC X(03).
003100     05  FILLER                      PIC X(04).
