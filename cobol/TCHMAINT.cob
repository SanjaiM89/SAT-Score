000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TCHMAINT.
000300 AUTHOR.        E. VILLALUZ.
000400 INSTALLATION.  MERIDIAN STATE POLYTECHNIC - DATA PROCESSING UNIT.
000500 DATE-WRITTEN.  04/02/87.
000600 DATE-COMPILED.
000700 SECURITY.      REGISTRAR'S OFFICE USE ONLY.
000800*
000900******************************************************************
001000*  PROGRAM . . . TCHMAINT                                       *
001100*  PURPOSE . . . TEACHER REGISTRATION AND MASTER MAINTENANCE.   *
001200*                SAME OLD-MASTER / TRANSACTION / NEW-MASTER     *
001400*                ID SEQUENCE IS GLOBAL (NOT DEPARTMENT SCOPED)  *
001500*                AND THERE IS NO DEPARTMENT-EXISTS CHECK.       *
001600******************************************************************
001700*  CHANGE LOG                                                   *
001800*----------------------------------------------------------------
001900*  DATE        BY       REQUEST    DESCRIPTION                  *
002000*----------------------------------------------------------------
002100*  04/02/87    EV       ---        ORIGINAL PROGRAM.            *
002200*  05/30/95    EV       DEAN-114   SUBJECT LIST WIDENED 5 TO 8. *
002300*  11/03/98    RDL      Y2K-114    TCH-ID-YEAR EXPANDED TO 4    *
002400*                                  DIGITS FOR THE YEAR 2000.    *
002500*  08/26/03    MT       DPREQ-213  UPDATE NOW REPLACES THE      *
002600*                                  SUBJECT LIST WHOLESALE WHEN  *
002700*                                  ONE IS SUPPLIED ON THE       *
002800*                                  TRANSACTION, NOT SLOT BY     *
002900*                                  SLOT.                        *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   HP-LAPTOP.
003400 OBJECT-COMPUTER.   HP-LAPTOP.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT TCH-TRANS   ASSIGN TO "TCH-TRANS.TXT"
004100            ORGANIZATION IS LINE SEQUENTIAL.
004300            ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT TEACHER-NEW ASSIGN TO "TEACHER-NEW.TXT"
004500            ORGANIZATION IS LINE SEQUENTIAL.
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000 FD  TCH-TRANS
005100     LABEL RECORD IS STANDARD
005200     RECORD CONTAINS 115 CHARACTERS
005300     DATA RECORD IS TCH-TRANS-RECORD.
005400 01  TCH-TRANS-RECORD.
005500     05  TRN-ACTION-CODE             PIC X(01).
005600         88  TRN-IS-ADD                  VALUE 'A'.
005700         88  TRN-IS-UPDATE               VALUE 'U'.
005800         88  TRN-IS-DELETE               VALUE 'D'.
005900     05  TRN-TCH-ID                  PIC X(09).
006000     05  TRN-TCH-NAME                PIC X(30).
006100     05  TRN-TCH-EMAIL               PIC X(30).
006200     05  TRN-TCH-DEPT-ID             PIC X(03).
006300     05  TRN-TCH-SUBJECT-IDS         PIC X(05) OCCURS 8 TIMES.
006400     05  FILLER                      PIC X(02).
006500*
006600 FD  TEACHER-OLD
006700     LABEL RECORD IS STANDARD
006800     RECORD CONTAINS 115 CHARACTERS
006900     DATA RECORD IS TEACHER-OLD-RECORD.
007000 01  TEACHER-OLD-RECORD.
007100     COPY TEACHER.
007200*
007300 FD  TEACHER-NEW
007400     LABEL RECORD IS STANDARD
007500     RECORD CONTAINS 115 CHARACTERS
007600     DATA RECORD IS TEACHER-NEW-RECORD.
007700 01  TEACHER-NEW-RECORD.
007800     05  NEW-ID                      PIC X(09).
007900     05  NEW-ID-BREAKDOWN REDEFINES NEW-ID.
008000         10  NEW-ID-YEAR             PIC 9(04).
008100         10  NEW-ID-LITERAL-T        PIC X(01).
008200         10  NEW-ID-SEQUENCE         PIC 9(04).
008300     05  NEW-NAME                    PIC X(30).
008400     05  NEW-EMAIL                   PIC X(30).
008500     05  NEW-DEPT-ID                 PIC X(03).
008600     05  NEW-SUBJECT-IDS             PIC X(05) OCCURS 8 TIMES.
008700     05  NEW-REC-STATUS              PIC X(01).
008800     05  FILLER                      PIC X(02).
008900*
009000 WORKING-STORAGE SECTION.
009100*
009200 01  WS-SWITCHES.
009300     05  WS-TRANS-EOF                PIC X(01) VALUE 'N'.
009400         88  TRANS-EOF                   VALUE 'Y'.
009500     05  WS-MASTER-EOF               PIC X(01) VALUE 'N'.
009600         88  MASTER-EOF                  VALUE 'Y'.
009700*
009800 01  WS-TRANS-COUNT                  PIC 9(02)  COMP VALUE ZERO.
009900 01  WS-SUB                          PIC 9(02)  COMP VALUE ZERO.
010000 01  WS-OCC                          PIC 9(02)  COMP VALUE ZERO.
010100 01  WS-TRANS-TABLE.
010200     05  WS-TRANS-ENTRY OCCURS 20 TIMES.
010300         10  WS-TRANS-ACTION         PIC X(01).
010400         10  WS-TRANS-KEY            PIC X(09).
010500         10  WS-TRANS-NAME           PIC X(30).
010600         10  WS-TRANS-EMAIL          PIC X(30).
010700         10  WS-TRANS-DEPT           PIC X(03).
010800         10  WS-TRANS-SUBJECTS       PIC X(05) OCCURS 8 TIMES.
010900*
011000 01  WS-FOUND-TRANS-NDX              PIC 9(02)  COMP VALUE ZERO.
011100 01  WS-MAX-SEQUENCE                 PIC 9(04)  COMP VALUE ZERO.
011200 01  WS-TODAY                        PIC 9(08).
011300 01  WS-TODAY-BREAKDOWN REDEFINES WS-TODAY.
011400     05  WS-TODAY-YEAR               PIC 9(04).
011500     05  WS-TODAY-MONTH              PIC 9(02).
011600     05  WS-TODAY-DAY                PIC 9(02).
011700*
011800 PROCEDURE DIVISION.
011900*
012000 0000-MAIN-CONTROL.
012100     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
012200     PERFORM 1100-LOAD-TRANSACTIONS
012300         THRU 1100-LOAD-TRANSACTIONS-EXIT.
012400     PERFORM 2000-SWEEP-OLD-MASTER
012500         THRU 2000-SWEEP-OLD-MASTER-EXIT.
012600     PERFORM 3000-APPEND-ADD-REQUESTS
012700         THRU 3000-APPEND-ADD-REQUESTS-EXIT.
012800     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
012900     STOP RUN.
013000 0000-MAIN-CONTROL-EXIT.
013100     EXIT.
013200*
013300 1000-INITIALIZE.
013400     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
013500     OPEN INPUT  TCH-TRANS
013600          INPUT  TEACHER-OLD
013700          OUTPUT TEACHER-NEW.
013800 1000-INITIALIZE-EXIT.
013900     EXIT.
014000*
014100 1100-LOAD-TRANSACTIONS.
014200     READ TCH-TRANS
014300         AT END MOVE 'Y' TO WS-TRANS-EOF
014400     END-READ.
014500     PERFORM 1110-STORE-TRANSACTION
014600         THRU 1110-STORE-TRANSACTION-EXIT
014700         UNTIL TRANS-EOF.
014800 1100-LOAD-TRANSACTIONS-EXIT.
014900     EXIT.
015000*
015100 1110-STORE-TRANSACTION.
015200     ADD 1 TO WS-TRANS-COUNT.
015300     MOVE TRN-ACTION-CODE TO WS-TRANS-ACTION(WS-TRANS-COUNT).
015400     MOVE TRN-TCH-ID      TO WS-TRANS-KEY   (WS-TRANS-COUNT).
015500     MOVE TRN-TCH-NAME    TO WS-TRANS-NAME  (WS-TRANS-COUNT).
015600     MOVE TRN-TCH-EMAIL   TO WS-TRANS-EMAIL (WS-TRANS-COUNT).
015700     MOVE TRN-TCH-DEPT-ID TO WS-TRANS-DEPT  (WS-TRANS-COUNT).
015800     PERFORM 1120-COPY-SUBJECT-LIST
015900         THRU 1120-COPY-SUBJECT-LIST-EXIT
016000         VARYING WS-OCC FROM 1 BY 1
016100         UNTIL WS-OCC > 8.
016200     READ TCH-TRANS
016300         AT END MOVE 'Y' TO WS-TRANS-EOF
016400     END-READ.
016500 1110-STORE-TRANSACTION-EXIT.
016600     EXIT.
016700*
016800 1120-COPY-SUBJECT-LIST.
016900     MOVE TRN-TCH-SUBJECT-IDS(WS-OCC)
017000                 TO WS-TRANS-SUBJECTS(WS-TRANS-COUNT, WS-OCC).
017100 1120-COPY-SUBJECT-LIST-EXIT.
017200     EXIT.
017300*
017400*        2000 SERIES - SWEEP THE OLD MASTER, APPLYING ANY
017500*        MATCHING UPDATE OR DELETE AND TRACKING THE HIGHEST
017700*        DEPARTMENT SCOPED, UNLIKE THE STUDENT ID).
017800*
017900 2000-SWEEP-OLD-MASTER.
018000     READ TEACHER-OLD
018100         AT END MOVE 'Y' TO WS-MASTER-EOF
018200     END-READ.
018300     PERFORM 2010-PROCESS-MASTER-RECORD
018400         THRU 2010-PROCESS-MASTER-RECORD-EXIT
018500         UNTIL MASTER-EOF.
018600 2000-SWEEP-OLD-MASTER-EXIT.
018700     EXIT.
018800*
018900 2010-PROCESS-MASTER-RECORD.
019000     IF TCH-ID-SEQUENCE OF TEACHER-OLD-RECORD > WS-MAX-SEQUENCE
019100         MOVE TCH-ID-SEQUENCE OF TEACHER-OLD-RECORD
019200                              TO WS-MAX-SEQUENCE
019300     END-IF.
019400     MOVE 0 TO WS-FOUND-TRANS-NDX.
019500     PERFORM 2020-SEARCH-TRANS-TABLE
019600         THRU 2020-SEARCH-TRANS-TABLE-EXIT
019700         VARYING WS-SUB FROM 1 BY 1
019800         UNTIL WS-SUB > WS-TRANS-COUNT.
019900     IF WS-FOUND-TRANS-NDX = 0
020000         WRITE TEACHER-NEW-RECORD FROM TEACHER-OLD-RECORD
020100     END-IF.
020200     READ TEACHER-OLD
020300         AT END MOVE 'Y' TO WS-MASTER-EOF
020400     END-READ.
020500 2010-PROCESS-MASTER-RECORD-EXIT.
020600     EXIT.
020700*
020800 2020-SEARCH-TRANS-TABLE.
020900     IF WS-TRANS-KEY(WS-SUB) = TCH-ID OF TEACHER-OLD-RECORD
021000         AND WS-TRANS-ACTION(WS-SUB) NOT = 'A'
021100         MOVE WS-SUB TO WS-FOUND-TRANS-NDX
021200         IF WS-TRANS-ACTION(WS-SUB) = 'U'
021300             PERFORM 2030-APPLY-UPDATE THRU 2030-APPLY-UPDATE-EXIT
021400         END-IF
021500     END-IF.
021600 2020-SEARCH-TRANS-TABLE-EXIT.
021700     EXIT.
021800*
021900 2030-APPLY-UPDATE.
022000     MOVE TCH-ID         OF TEACHER-OLD-RECORD TO NEW-ID.
022100     MOVE TCH-DEPT-ID    OF TEACHER-OLD-RECORD TO NEW-DEPT-ID.
022200     MOVE TCH-REC-STATUS OF TEACHER-OLD-RECORD TO NEW-REC-STATUS.
022300     IF WS-TRANS-NAME(WS-SUB) NOT = SPACES
022400         MOVE WS-TRANS-NAME(WS-SUB)  TO NEW-NAME
022500     ELSE
022600         MOVE TCH-NAME OF TEACHER-OLD-RECORD TO NEW-NAME
022700     END-IF.
022800     IF WS-TRANS-EMAIL(WS-SUB) NOT = SPACES
022900         MOVE WS-TRANS-EMAIL(WS-SUB) TO NEW-EMAIL
023000     ELSE
023100         MOVE TCH-EMAIL OF TEACHER-OLD-RECORD TO NEW-EMAIL
023200     END-IF.
023300*
023400*        A SUPPLIED SUBJECT LIST REPLACES THE WHOLE TABLE; AN
023500*        EMPTY FIRST OCCURRENCE MEANS "LEAVE THE LIST ALONE."
023600*
023700     IF WS-TRANS-SUBJECTS(WS-SUB, 1) NOT = SPACES
023800         PERFORM 2040-COPY-NEW-SUBJECT
023900             THRU 2040-COPY-NEW-SUBJECT-EXIT
024000             VARYING WS-OCC FROM 1 BY 1
024100             UNTIL WS-OCC > 8
024200     ELSE
024300         PERFORM 2050-COPY-OLD-SUBJECT
024400             THRU 2050-COPY-OLD-SUBJECT-EXIT
024500             VARYING WS-OCC FROM 1 BY 1
024600             UNTIL WS-OCC > 8
024700     END-IF.
024800     WRITE TEACHER-NEW-RECORD.
024900 2030-APPLY-UPDATE-EXIT.
025000     EXIT.
025100*
025200 2040-COPY-NEW-SUBJECT.
025300     MOVE WS-TRANS-SUBJECTS(WS-SUB, WS-OCC)
025400                                   TO NEW-SUBJECT-IDS(WS-OCC).
025500 2040-COPY-NEW-SUBJECT-EXIT.
025600     EXIT.
025700*
025800 2050-COPY-OLD-SUBJECT.
025900     MOVE TCH-SUBJECT-IDS(WS-OCC) OF TEACHER-OLD-RECORD
026000                                   TO NEW-SUBJECT-IDS(WS-OCC).
026100 2050-COPY-OLD-SUBJECT-EXIT.
026200     EXIT.
026300*
026400*        3000 SERIES - APPEND ADD REQUESTS, NUMBERED FROM THE
026500*        GLOBAL MAXIMUM SEQUENCE FOUND DURING THE SWEEP.
026600*
026700 3000-APPEND-ADD-REQUESTS.
026800     PERFORM 3010-PROCESS-ADD-ENTRY
026900         THRU 3010-PROCESS-ADD-ENTRY-EXIT
027000         VARYING WS-SUB FROM 1 BY 1
027100         UNTIL WS-SUB > WS-TRANS-COUNT.
027200 3000-APPEND-ADD-REQUESTS-EXIT.
027300     EXIT.
027400*
027500 3010-PROCESS-ADD-ENTRY.
027600     IF WS-TRANS-ACTION(WS-SUB) = 'A'
027700         ADD 1 TO WS-MAX-SEQUENCE
027800         MOVE WS-TODAY-YEAR    TO NEW-ID-YEAR
027900         MOVE 'T'              TO NEW-ID-LITERAL-T
028000         MOVE WS-MAX-SEQUENCE  TO NEW-ID-SEQUENCE
028100         MOVE WS-TRANS-NAME(WS-SUB)  TO NEW-NAME
028200         MOVE WS-TRANS-EMAIL(WS-SUB) TO NEW-EMAIL
028300         MOVE WS-TRANS-DEPT(WS-SUB)  TO NEW-DEPT-ID
028400         PERFORM 2040-COPY-NEW-SUBJECT
028500             THRU 2040-COPY-NEW-SUBJECT-EXIT
028600             VARYING WS-OCC FROM 1 BY 1
028700             UNTIL WS-OCC > 8
028800         MOVE 'A'              TO NEW-REC-STATUS
028900         WRITE TEACHER-NEW-RECORD
029000     END-IF.
029100 3010-PROCESS-ADD-ENTRY-EXIT.
029200     EXIT.
029300*
029400 9000-TERMINATE.
029500     CLOSE TCH-TRANS
029600           TEACHER-OLD
029700           TEACHER-NEW.
029800 9000-TERMINATE-EXIT.
029900     EXIT.
