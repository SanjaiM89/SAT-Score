000100******************************************************************
000200*                                                                *
000300*   MERIDIAN STATE POLYTECHNIC  -  OFFICE OF THE REGISTRAR      *
000400*   DATA PROCESSING UNIT                                        *
000500*                                                                *
000600*   COPY MEMBER . . . ASSIGNM                                   *
000700*   DESCRIPTION  . . . TEACHING ASSIGNMENT (ALLOCATION) RECORD   *
000800*   RECORD LENGTH . . 170 CHARACTERS                             *
000900*   ORGANIZATION  . . LINE SEQUENTIAL, ASCENDING BY ASG-ID        *
001000*                                                                *
001100*   USED BY . . . . . ASGMAINT (ASSIGNMENT MAINTENANCE)         *
001200*                     ROSTER   (TEACHER CLASS ROSTER)           *
001300*                                                                *
001400******************************************************************
001500*   MAINTENANCE HISTORY                                         *
001600*   ---------------------------------------------------------   *
001700*   1989-02-06  E.VILLALUZ   ORIGINAL LAYOUT, 3 SCHEDULE SLOTS   *
001800*   1992-10-11  E.VILLALUZ   SCHEDULE SLOTS WIDENED 3 TO 5       *
001900*   2003-08-26  M.TORRES     ADDED FILLER FOR GROWTH             *
002000******************************************************************
002100*
002200 01  ASSIGNMENT-MASTER-RECORD.
002300     05  ASG-ID                      PIC X(05).
002400     05  ASG-ID-NUMERIC REDEFINES ASG-ID PIC 9(05).
002500     05  ASG-TEACHER-ID              PIC X(09).
002600     05  ASG-SUBJECT-ID              PIC X(05).
002700     05  ASG-DEPT-ID                 PIC X(03).
002800     05  ASG-SEMESTER                PIC 9(02).
002900         88  ASG-SEM-VALID               VALUES 1 THRU 8.
003000*
003100*        ASG-BATCH IS A FREE TEXT LABEL SUCH AS 2024-2028.
003200*
003300     05  ASG-BATCH                   PIC X(09).
003400     05  ASG-SECTION                 PIC X(02).
003500*
003600*        ASG-SCHEDULE HOLDS UP TO FIVE WEEKLY MEETING SLOTS.
003700*        AN UNUSED SLOT IS LEFT SPACE FILLED; ASG-DAY BLANK
003800*        MARKS THE END OF THE USED PORTION OF THE TABLE.
003900*
004000     05  ASG-SCHEDULE                OCCURS 5 TIMES.
004100         10  ASG-DAY                 PIC X(09).
004200         10  ASG-TIME                PIC X(11).
004300         10  ASG-ROOM                PIC X(06).
004400     05  FILLER                      PIC X(05).
