000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DASHBRD.
000300 AUTHOR.        E. VILLALUZ.
000400 INSTALLATION.  MERIDIAN STATE POLYTECHNIC - DATA PROCESSING UNIT.
000500 DATE-WRITTEN.  06/09/94.
000600 DATE-COMPILED.
000700 SECURITY.      REGISTRAR'S OFFICE USE ONLY.
000800*
000900******************************************************************
001000*  PROGRAM . . . DASHBRD                                        *
001100*  PURPOSE . . . PRINTS A ONE-STUDENT "DASHBOARD" -- THE          *
001200*                STUDENT'S MASTER SUMMARY (CGPA, CREDITS,         *
001300*                SEMESTER), EVERY FINALIZED OR PROVISIONAL        *
001400*                RESULT ON FILE, AND THE RAW INTERNAL FAT/        *
001500*                ASSIGNMENT MARKS BEHIND THE CURRENT SEMESTER'S   *
001600*                RESULTS -- FOR THE ONE STUDENT ID GIVEN ON       *
001700*                THE REQUEST CARD.                                *
001800******************************************************************
001900*  CHANGE LOG                                                   *
002000*----------------------------------------------------------------
002100*  DATE        BY       REQUEST    DESCRIPTION                  *
002200*----------------------------------------------------------------
002300*  06/09/94    EV       ---        ORIGINAL PROGRAM.            *
002400*  11/03/98    RDL      Y2K-114    NO DATE FIELDS INVOLVED --    *
002500*                                  REVIEWED, NO CHANGE NEEDED.   *
002600*  08/26/03    MT       DPREQ-221  ASSESSMENT BLOCK NOW SHOWS    *
002700*                                  ONLY THE STUDENT'S CURRENT    *
002800*                                  SEMESTER, NOT THE WHOLE FILE. *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.   HP-LAPTOP.
003300 OBJECT-COMPUTER.   HP-LAPTOP.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT RPT-PARM      ASSIGN TO "DASHBRD-PARM.TXT"
004000            ORGANIZATION IS LINE SEQUENTIAL.
004100     SELECT STUDENT-IN    ASSIGN TO "STUDENT.TXT"
004200            ORGANIZATION IS LINE SEQUENTIAL.
004300     SELECT SUBJECT-IN    ASSIGN TO "SUBJECT.TXT"
004400            ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT RESULT-IN     ASSIGN TO "RESULT.TXT"
004600            ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT INTERNAL-IN   ASSIGN TO "INTMRK.TXT"
004800            ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT REPORT-OUT    ASSIGN TO "DASHBRD.TXT"
005000            ORGANIZATION IS LINE SEQUENTIAL.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 FD  RPT-PARM
005600     LABEL RECORD IS STANDARD
005700     RECORD CONTAINS 11 CHARACTERS
005800     DATA RECORD IS RPT-PARM-RECORD.
005900 01  RPT-PARM-RECORD.
006000     05  PARM-STUDENT-ID             PIC X(11).
006100*
006200 FD  STUDENT-IN
006300     LABEL RECORD IS STANDARD
006400     RECORD CONTAINS 100 CHARACTERS
006500     DATA RECORD IS STUDENT-IN-RECORD.
006600 01  STUDENT-IN-RECORD.
006700     COPY STUDENT.
006800*
006900 FD  SUBJECT-IN
007000     LABEL RECORD IS STANDARD
007100     RECORD CONTAINS 65 CHARACTERS
007200     DATA RECORD IS SUBJECT-IN-RECORD.
007300 01  SUBJECT-IN-RECORD.
007400     COPY SUBJECT.
007500*
007600 FD  RESULT-IN
007700     LABEL RECORD IS STANDARD
007800     RECORD CONTAINS 50 CHARACTERS
007900     DATA RECORD IS RESULT-IN-RECORD.
008000 01  RESULT-IN-RECORD.
008100     COPY RESULT.
008200*
008300 FD  INTERNAL-IN
008400     LABEL RECORD IS STANDARD
008500     RECORD CONTAINS 52 CHARACTERS
008600     DATA RECORD IS INTERNAL-IN-RECORD.
008700 01  INTERNAL-IN-RECORD.
008800     COPY INTMRK.
008900*
009000 FD  REPORT-OUT
009100     LABEL RECORD IS STANDARD
009200     RECORD CONTAINS 132 CHARACTERS
009300     DATA RECORD IS REPORT-LINE.
009400 01  REPORT-LINE                     PIC X(132).
009500*
009600 WORKING-STORAGE SECTION.
009700*
009800 01  WS-SWITCHES.
009900     05  WS-STUDENT-EOF              PIC X(01) VALUE 'N'.
010000         88  STUDENT-EOF                 VALUE 'Y'.
010100     05  WS-SUBJECT-EOF              PIC X(01) VALUE 'N'.
010200         88  SUBJECT-EOF                 VALUE 'Y'.
010300     05  WS-RESULT-EOF               PIC X(01) VALUE 'N'.
010400         88  RESULT-EOF                  VALUE 'Y'.
010500     05  WS-INTERNAL-EOF             PIC X(01) VALUE 'N'.
010600         88  INTERNAL-EOF                VALUE 'Y'.
010700     05  WS-STUDENT-FOUND-SW         PIC X(01) VALUE 'N'.
010800         88  STUDENT-FOUND               VALUE 'Y'.
010900*
011000 01  WS-PARM-STUDENT-ID              PIC X(11) VALUE SPACES.
011100*
011200*        THE MATCHED STUDENT MASTER RECORD, HELD SEPARATE FROM
011300*        THE FD SO THE FILE CAN BE CLOSED AS SOON AS IT IS FOUND.
011400*
011500 01  WS-STUDENT-HOLD.
011600     05  WS-STU-ID                   PIC X(11).
011700     05  WS-STU-ID-BREAKDOWN REDEFINES WS-STU-ID.
011800         10  WS-STU-ID-YEAR           PIC X(04).
011900         10  WS-STU-ID-DEPT           PIC X(03).
012000         10  WS-STU-ID-SEQ            PIC X(04).
012100     05  WS-STU-NAME                 PIC X(30).
012200     05  WS-STU-DEPT-ID              PIC X(03).
012300     05  WS-STU-SEMESTER             PIC 9(02).
012400     05  WS-STU-CGPA                 PIC 9(02)V99.
012500     05  WS-STU-TOT-CREDITS          PIC 9(03).
012600*
012700 01  WS-SUBJECT-TABLE-COUNT          PIC 9(03)  COMP VALUE ZERO.
012800 01  WS-SUBJECT-TABLE.
012900     05  WS-SUBJ-ENTRY OCCURS 100 TIMES.
013000         10  WS-SUBJ-ID-TAB          PIC X(05).
013100         10  WS-SUBJ-NAME-TAB        PIC X(30).
013200         10  WS-SUBJ-SEMESTER-TAB    PIC 9(02).
013300*
013400 01  WS-SUB                          PIC 9(03)  COMP VALUE ZERO.
013500 01  WS-RESULT-COUNT                 PIC 9(03)  COMP VALUE ZERO.
013600 01  WS-ASSESSMENT-COUNT             PIC 9(03)  COMP VALUE ZERO.
013700 01  WS-ASSESSMENT-MATCH-SW          PIC X(01) VALUE 'N'.
013800     88  ASSESSMENT-MATCHES              VALUE 'Y'.
013900*
014000*        REPORT LINE LAYOUTS.
014100*
014200 01  WS-HDR-LINE-1.
014300     05  FILLER                      PIC X(40) VALUE SPACES.
014400     05  FILLER                      PIC X(28)
014500         VALUE 'MERIDIAN STATE POLYTECHNIC'.
014600     05  FILLER                      PIC X(64) VALUE SPACES.
014700 01  WS-HDR-LINE-2.
014800     05  FILLER                      PIC X(40) VALUE SPACES.
014900     05  FILLER                      PIC X(22)
015000         VALUE 'STUDENT DASHBOARD'.
015100     05  FILLER                      PIC X(70) VALUE SPACES.
015200 01  WS-STU-LINE-1.
015300     05  FILLER                      PIC X(04) VALUE SPACES.
015400     05  FILLER                      PIC X(12) VALUE 'STUDENT ID '.
015500     05  STU1-ID                     PIC X(11).
015600     05  FILLER                      PIC X(03) VALUE SPACES.
015700     05  STU1-NAME                   PIC X(30).
015800     05  FILLER                      PIC X(72) VALUE SPACES.
015900 01  WS-STU-LINE-2.
016000     05  FILLER                      PIC X(04) VALUE SPACES.
016100     05  FILLER                      PIC X(12) VALUE 'DEPARTMENT '.
016200     05  STU2-DEPT                   PIC X(03).
016300     05  FILLER                      PIC X(03) VALUE SPACES.
016400     05  FILLER                      PIC X(12) VALUE 'SEMESTER  '.
016500     05  STU2-SEMESTER               PIC 9(02).
016600     05  FILLER                      PIC X(96) VALUE SPACES.
016700 01  WS-STU-LINE-3.
016800     05  FILLER                      PIC X(04) VALUE SPACES.
016900     05  FILLER                      PIC X(12) VALUE 'CGPA       '.
017000     05  STU3-CGPA                   PIC Z9.99.
017100     05  FILLER                      PIC X(03) VALUE SPACES.
017200     05  FILLER                      PIC X(18) VALUE 'TOTAL CREDITS    '.
017300     05  STU3-CREDITS                PIC ZZ9.
017400     05  FILLER                      PIC X(88) VALUE SPACES.
017500 01  WS-NOT-FOUND-LINE.
017600     05  FILLER                      PIC X(04) VALUE SPACES.
017700     05  FILLER                      PIC X(30)
017800         VALUE 'STUDENT ID NOT ON FILE.'.
017900     05  FILLER                      PIC X(98) VALUE SPACES.
018000*
018100 01  WS-RES-HDR-LINE.
018200     05  FILLER                      PIC X(04) VALUE SPACES.
018300     05  FILLER                      PIC X(18) VALUE 'RESULTS ON FILE'.
018400     05  FILLER                      PIC X(110) VALUE SPACES.
018500 01  WS-RES-COL-HDR-LINE.
018600     05  FILLER                      PIC X(04) VALUE SPACES.
018700     05  FILLER                      PIC X(10) VALUE 'SEM'.
018800     05  FILLER                      PIC X(08) VALUE 'SUBJECT'.
018900     05  FILLER                      PIC X(25) VALUE 'SUBJECT NAME'.
019000     05  FILLER                      PIC X(08) VALUE 'TOTAL'.
019100     05  FILLER                      PIC X(08) VALUE 'GRADE'.
019200     05  FILLER                      PIC X(04) VALUE 'GP'.
019300     05  FILLER                      PIC X(10) VALUE 'CATEGORY'.
019400     05  FILLER                      PIC X(55) VALUE SPACES.
019500 01  WS-RES-DETAIL-LINE.
019600     05  FILLER                      PIC X(04) VALUE SPACES.
019700     05  RES-LN-SEM                  PIC Z9.
019800     05  FILLER                      PIC X(08) VALUE SPACES.
019900     05  RES-LN-SUBJECT              PIC X(05).
020000     05  FILLER                      PIC X(03) VALUE SPACES.
020100     05  RES-LN-SUBJ-NAME            PIC X(25).
020200     05  RES-LN-TOTAL                PIC ZZ9.99.
020300     05  FILLER                      PIC X(02) VALUE SPACES.
020400     05  RES-LN-GRADE                PIC X(02).
020500     05  FILLER                      PIC X(04) VALUE SPACES.
020600     05  RES-LN-GP                   PIC Z9.
020700     05  FILLER                      PIC X(02) VALUE SPACES.
020800     05  RES-LN-CATEGORY             PIC X(10).
020900     05  FILLER                      PIC X(57) VALUE SPACES.
021000 01  WS-NO-RESULTS-LINE.
021100     05  FILLER                      PIC X(04) VALUE SPACES.
021200     05  FILLER                      PIC X(28)
021300         VALUE 'NO RESULTS POSTED YET.'.
021400     05  FILLER                      PIC X(100) VALUE SPACES.
021500*
021600 01  WS-ASG-HDR-LINE.
021700     05  FILLER                      PIC X(04) VALUE SPACES.
021800     05  FILLER                      PIC X(45)
021900         VALUE 'CURRENT SEMESTER INTERNAL ASSESSMENT MARKS'.
022000     05  FILLER                      PIC X(83) VALUE SPACES.
022100 01  WS-ASG-COL-HDR-LINE.
022200     05  FILLER                      PIC X(04) VALUE SPACES.
022300     05  FILLER                      PIC X(08) VALUE 'SUBJECT'.
022400     05  FILLER                      PIC X(10) VALUE 'FAT NO'.
022500     05  FILLER                      PIC X(12) VALUE 'FAT MARKS'.
022600     05  FILLER                      PIC X(14) VALUE 'ASG COUNT'.
022700     05  FILLER                      PIC X(84) VALUE SPACES.
022800 01  WS-ASG-DETAIL-LINE.
022900     05  FILLER                      PIC X(04) VALUE SPACES.
023000     05  ASG-LN-SUBJECT              PIC X(05).
023100     05  FILLER                      PIC X(07) VALUE SPACES.
023200     05  ASG-LN-FAT-NO               PIC 9(01).
023300     05  FILLER                      PIC X(07) VALUE SPACES.
023400     05  ASG-LN-FAT-MARKS            PIC ZZ9.99.
023500     05  FILLER                      PIC X(07) VALUE SPACES.
023600     05  ASG-LN-ASG-COUNT            PIC 9(01).
023700     05  FILLER                      PIC X(94) VALUE SPACES.
023800 01  WS-NO-ASSESSMENT-LINE.
023900     05  FILLER                      PIC X(04) VALUE SPACES.
024000     05  FILLER                      PIC X(40)
024100         VALUE 'NO ASSESSMENT MARKS FOR THIS SEMESTER.'.
024200     05  FILLER                      PIC X(88) VALUE SPACES.
024300 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
024400*
024500 PROCEDURE DIVISION.
024600*
024700 0000-MAIN-CONTROL.
024800     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
024900     PERFORM 2000-PRINT-HEADING THRU 2000-PRINT-HEADING-EXIT.
025000     IF NOT STUDENT-FOUND
025100         WRITE REPORT-LINE FROM WS-NOT-FOUND-LINE
025200     ELSE
025300         PERFORM 2100-PRINT-STUDENT-SUMMARY
025400             THRU 2100-PRINT-STUDENT-SUMMARY-EXIT
025500         PERFORM 1100-LOAD-SUBJECTS THRU 1100-LOAD-SUBJECTS-EXIT
025600         PERFORM 3000-PRINT-RESULTS THRU 3000-PRINT-RESULTS-EXIT
025700         PERFORM 4000-PRINT-ASSESSMENTS
025800             THRU 4000-PRINT-ASSESSMENTS-EXIT
025900     END-IF.
026000     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
026100     STOP RUN.
026200 0000-MAIN-CONTROL-EXIT.
026300     EXIT.
026400*
026500*        1000 SERIES - OPEN FILES, READ THE REQUEST CARD AND
026600*        FIND THE STUDENT ON THE STUDENT MASTER.
026700*
026800 1000-INITIALIZE.
026900     OPEN INPUT  RPT-PARM
027000          INPUT  STUDENT-IN
027100          OUTPUT REPORT-OUT.
027200     READ RPT-PARM
027300         AT END CONTINUE
027400     END-READ.
027500     MOVE PARM-STUDENT-ID TO WS-PARM-STUDENT-ID.
027600     CLOSE RPT-PARM.
027700     READ STUDENT-IN
027800         AT END MOVE 'Y' TO WS-STUDENT-EOF
027900     END-READ.
028000     PERFORM 1010-SEARCH-FOR-STUDENT
028100         THRU 1010-SEARCH-FOR-STUDENT-EXIT
028200         UNTIL STUDENT-EOF OR STUDENT-FOUND.
028300     CLOSE STUDENT-IN.
028400 1000-INITIALIZE-EXIT.
028500     EXIT.
028600*
028700 1010-SEARCH-FOR-STUDENT.
028800     IF STU-ID OF STUDENT-IN-RECORD = WS-PARM-STUDENT-ID
028900         AND STU-REC-ACTIVE OF STUDENT-IN-RECORD
029000         MOVE 'Y'                                TO WS-STUDENT-FOUND-SW
029100         MOVE STU-ID        OF STUDENT-IN-RECORD  TO WS-STU-ID
029200         MOVE STU-NAME      OF STUDENT-IN-RECORD  TO WS-STU-NAME
029300         MOVE STU-DEPT-ID   OF STUDENT-IN-RECORD  TO WS-STU-DEPT-ID
029400         MOVE STU-SEMESTER  OF STUDENT-IN-RECORD  TO WS-STU-SEMESTER
029500         MOVE STU-CGPA      OF STUDENT-IN-RECORD  TO WS-STU-CGPA
029600         MOVE STU-TOT-CREDITS OF STUDENT-IN-RECORD
029700                                              TO WS-STU-TOT-CREDITS
029800     ELSE
029900         READ STUDENT-IN
030000             AT END MOVE 'Y' TO WS-STUDENT-EOF
030100         END-READ
030200     END-IF.
030300 1010-SEARCH-FOR-STUDENT-EXIT.
030400     EXIT.
030500*
030600*        1100 SERIES - LOAD THE SUBJECT TABLE SO RESULT DETAIL
030700*        LINES CAN SHOW THE SUBJECT NAME, NOT JUST ITS CODE.
030800*
030900 1100-LOAD-SUBJECTS.
031000     OPEN INPUT SUBJECT-IN.
031100     READ SUBJECT-IN
031200         AT END MOVE 'Y' TO WS-SUBJECT-EOF
031300     END-READ.
031400     PERFORM 1110-STORE-SUBJECT THRU 1110-STORE-SUBJECT-EXIT
031500         UNTIL SUBJECT-EOF.
031600     CLOSE SUBJECT-IN.
031700 1100-LOAD-SUBJECTS-EXIT.
031800     EXIT.
031900*
032000 1110-STORE-SUBJECT.
032100     ADD 1 TO WS-SUBJECT-TABLE-COUNT.
032200     MOVE SUB-ID   OF SUBJECT-IN-RECORD
032300                    TO WS-SUBJ-ID-TAB  (WS-SUBJECT-TABLE-COUNT).
032400     MOVE SUB-NAME OF SUBJECT-IN-RECORD
032500                    TO WS-SUBJ-NAME-TAB(WS-SUBJECT-TABLE-COUNT).
032600     MOVE SUB-SEMESTER OF SUBJECT-IN-RECORD
032700                    TO WS-SUBJ-SEMESTER-TAB(WS-SUBJECT-TABLE-COUNT).
032800     READ SUBJECT-IN
032900         AT END MOVE 'Y' TO WS-SUBJECT-EOF
033000     END-READ.
033100 1110-STORE-SUBJECT-EXIT.
033200     EXIT.
033300*
033400*        2000 SERIES - REPORT TITLE AND STUDENT SUMMARY BLOCK.
033500*
033600 2000-PRINT-HEADING.
033700     WRITE REPORT-LINE FROM WS-HDR-LINE-1.
033800     WRITE REPORT-LINE FROM WS-HDR-LINE-2.
033900     WRITE REPORT-LINE FROM WS-BLANK-LINE.
034000 2000-PRINT-HEADING-EXIT.
034100     EXIT.
034200*
034300 2100-PRINT-STUDENT-SUMMARY.
034400     MOVE WS-STU-ID       TO STU1-ID.
034500     MOVE WS-STU-NAME     TO STU1-NAME.
034600     WRITE REPORT-LINE FROM WS-STU-LINE-1.
034700     MOVE WS-STU-DEPT-ID  TO STU2-DEPT.
034800     MOVE WS-STU-SEMESTER TO STU2-SEMESTER.
034900     WRITE REPORT-LINE FROM WS-STU-LINE-2.
035000     MOVE WS-STU-CGPA        TO STU3-CGPA.
035100     MOVE WS-STU-TOT-CREDITS TO STU3-CREDITS.
035200     WRITE REPORT-LINE FROM WS-STU-LINE-3.
035300     WRITE REPORT-LINE FROM WS-BLANK-LINE.
035400 2100-PRINT-STUDENT-SUMMARY-EXIT.
035500     EXIT.
035600*
035700*        3000 SERIES - EVERY RESULT ON FILE FOR THIS STUDENT,
035800*        IN WHATEVER ORDER THE RESULT FILE HOLDS THEM.
035900*
036000 3000-PRINT-RESULTS.
036100     WRITE REPORT-LINE FROM WS-RES-HDR-LINE.
036200     OPEN INPUT RESULT-IN.
036300     READ RESULT-IN
036400         AT END MOVE 'Y' TO WS-RESULT-EOF
036500     END-READ.
036600     PERFORM 3010-CHECK-ONE-RESULT THRU 3010-CHECK-ONE-RESULT-EXIT
036700         UNTIL RESULT-EOF.
036800     CLOSE RESULT-IN.
036900     IF WS-RESULT-COUNT = 0
037000         WRITE REPORT-LINE FROM WS-NO-RESULTS-LINE
037100     END-IF.
037200     WRITE REPORT-LINE FROM WS-BLANK-LINE.
037300 3000-PRINT-RESULTS-EXIT.
037400     EXIT.
037500*
037600 3010-CHECK-ONE-RESULT.
037700     IF RES-STUDENT-ID OF RESULT-IN-RECORD = WS-STU-ID
037800         IF WS-RESULT-COUNT = 0
037900             WRITE REPORT-LINE FROM WS-RES-COL-HDR-LINE
038000         END-IF
038100         ADD 1 TO WS-RESULT-COUNT
038200         PERFORM 3020-PRINT-RESULT-DETAIL
038300             THRU 3020-PRINT-RESULT-DETAIL-EXIT
038400     END-IF.
038500     READ RESULT-IN
038600         AT END MOVE 'Y' TO WS-RESULT-EOF
038700     END-READ.
038800 3010-CHECK-ONE-RESULT-EXIT.
038900     EXIT.
039000*
039100 3020-PRINT-RESULT-DETAIL.
039200     MOVE RES-SEMESTER    OF RESULT-IN-RECORD TO RES-LN-SEM.
039300     MOVE RES-SUBJECT-ID  OF RESULT-IN-RECORD TO RES-LN-SUBJECT.
039400     MOVE SPACES                              TO RES-LN-SUBJ-NAME.
039500     PERFORM 3030-SEARCH-SUBJECT-TABLE
039600         THRU 3030-SEARCH-SUBJECT-TABLE-EXIT
039700         VARYING WS-SUB FROM 1 BY 1
039800         UNTIL WS-SUB > WS-SUBJECT-TABLE-COUNT.
039900     MOVE RES-TOTAL       OF RESULT-IN-RECORD TO RES-LN-TOTAL.
040000     MOVE RES-GRADE       OF RESULT-IN-RECORD TO RES-LN-GRADE.
040100     MOVE RES-GRADE-POINT OF RESULT-IN-RECORD TO RES-LN-GP.
040200     MOVE RES-CATEGORY    OF RESULT-IN-RECORD TO RES-LN-CATEGORY.
040300     WRITE REPORT-LINE FROM WS-RES-DETAIL-LINE.
040400 3020-PRINT-RESULT-DETAIL-EXIT.
040500     EXIT.
040600*
040700 3030-SEARCH-SUBJECT-TABLE.
040800     IF WS-SUBJ-ID-TAB(WS-SUB) = RES-SUBJECT-ID OF RESULT-IN-RECORD
040900         MOVE WS-SUBJ-NAME-TAB(WS-SUB) TO RES-LN-SUBJ-NAME
041000     END-IF.
041100 3030-SEARCH-SUBJECT-TABLE-EXIT.
041200     EXIT.
041300*
041400*        4000 SERIES - RAW INTERNAL FAT/ASSIGNMENT MARKS BEHIND
041500*        THE STUDENT'S CURRENT SEMESTER.  A RESULT ROW SUMS
041600*        THESE; THIS BLOCK SHOWS THE WORK BEHIND THE SUMMARY.
041700*        SUBJECTS OUTSIDE THE STUDENT'S CURRENT SEMESTER ARE
041800*        SKIPPED SO A GRADUATING-SENIOR RUN DOES NOT DRAG IN
041900*        EVERY TERM'S RAW MARKS.
042000*
042100 4000-PRINT-ASSESSMENTS.
042200     WRITE REPORT-LINE FROM WS-ASG-HDR-LINE.
042300     OPEN INPUT INTERNAL-IN.
042400     READ INTERNAL-IN
042500         AT END MOVE 'Y' TO WS-INTERNAL-EOF
042600     END-READ.
042700     PERFORM 4010-CHECK-ONE-ASSESSMENT
042800         THRU 4010-CHECK-ONE-ASSESSMENT-EXIT
042900         UNTIL INTERNAL-EOF.
043000     CLOSE INTERNAL-IN.
043100     IF WS-ASSESSMENT-COUNT = 0
043200         WRITE REPORT-LINE FROM WS-NO-ASSESSMENT-LINE
043300     END-IF.
043400 4000-PRINT-ASSESSMENTS-EXIT.
043500     EXIT.
043600*
043700 4010-CHECK-ONE-ASSESSMENT.
043800     MOVE 'N' TO WS-ASSESSMENT-MATCH-SW.
043900     IF INT-STUDENT-ID OF INTERNAL-IN-RECORD = WS-STU-ID
044000         PERFORM 4015-CHECK-SUBJECT-SEMESTER
044100             THRU 4015-CHECK-SUBJECT-SEMESTER-EXIT
044200             VARYING WS-SUB FROM 1 BY 1
044300             UNTIL WS-SUB > WS-SUBJECT-TABLE-COUNT
044400     END-IF.
044500     IF ASSESSMENT-MATCHES
044600         IF WS-ASSESSMENT-COUNT = 0
044700             WRITE REPORT-LINE FROM WS-ASG-COL-HDR-LINE
044800         END-IF
044900         ADD 1 TO WS-ASSESSMENT-COUNT
045000         PERFORM 4020-PRINT-ASSESSMENT-DETAIL
045100             THRU 4020-PRINT-ASSESSMENT-DETAIL-EXIT
045200     END-IF.
045300     READ INTERNAL-IN
045400         AT END MOVE 'Y' TO WS-INTERNAL-EOF
045500     END-READ.
045600 4010-CHECK-ONE-ASSESSMENT-EXIT.
045700     EXIT.
045800*
045900 4015-CHECK-SUBJECT-SEMESTER.
046000     IF WS-SUBJ-ID-TAB(WS-SUB) = INT-SUBJECT-ID OF INTERNAL-IN-RECORD
046100         AND WS-SUBJ-SEMESTER-TAB(WS-SUB) = WS-STU-SEMESTER
046200         MOVE 'Y' TO WS-ASSESSMENT-MATCH-SW
046300     END-IF.
046400 4015-CHECK-SUBJECT-SEMESTER-EXIT.
046500     EXIT.
046600*
046700 4020-PRINT-ASSESSMENT-DETAIL.
046800     MOVE INT-SUBJECT-ID  OF INTERNAL-IN-RECORD TO ASG-LN-SUBJECT.
046900     MOVE INT-FAT-NUMBER  OF INTERNAL-IN-RECORD TO ASG-LN-FAT-NO.
047000     MOVE INT-FAT-MARKS   OF INTERNAL-IN-RECORD TO ASG-LN-FAT-MARKS.
047100     MOVE INT-ASG-COUNT   OF INTERNAL-IN-RECORD TO ASG-LN-ASG-COUNT.
047200     WRITE REPORT-LINE FROM WS-ASG-DETAIL-LINE.
047300 4020-PRINT-ASSESSMENT-DETAIL-EXIT.
047400     EXIT.
047500*
047600 9000-TERMINATE.
047700     CLOSE REPORT-OUT.
047800 9000-TERMINATE-EXIT.
047900     EXIT.
