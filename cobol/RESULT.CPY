000100******************************************************************
000200*                                                                *
000300*   MERIDIAN STATE POLYTECHNIC  -  OFFICE OF THE REGISTRAR      *
000400*   DATA PROCESSING UNIT                                        *
000500*                                                                *
000600*   COPY MEMBER . . . RESULT                                    *
000700*   DESCRIPTION  . . . PER STUDENT/SUBJECT RESULT RECORD         *
000800*   RECORD LENGTH . . 50 CHARACTERS                              *
000900*   ORGANIZATION  . . LINE SEQUENTIAL, KEY IS STUDENT+SUBJECT     *
001000*                                                                *
001100*   USED BY . . . . . RESCALC (BUILDS THIS FILE)                *
001200*                     RESRPT  (STUDENT RESULTS REPORT)          *
001300*                     DASHBRD (STUDENT DASHBOARD)               *
001400*                                                                *
001500******************************************************************
001600*   MAINTENANCE HISTORY                                         *
001700*   ---------------------------------------------------------   *
001800*   1991-11-05  E.VILLALUZ   ORIGINAL LAYOUT                     *
001900*   1996-04-02  E.VILLALUZ   ADDED RES-CATEGORY FOR THE RESULTS  *
002000*                            REPORT FILTER                       *
002100*   2003-08-26  M.TORRES     ADDED FILLER FOR GROWTH             *
002200******************************************************************
002300*
002400 01  RESULT-RECORD.
002500     05  RES-STUDENT-ID              PIC X(11).
002600     05  RES-SUBJECT-ID              PIC X(05).
002700     05  RES-SEMESTER                PIC 9(02).
002800     05  RES-INTERNAL                PIC 9(03)V99.
002900     05  RES-EXTERNAL                PIC 9(03)V99.
003000     05  RES-TOTAL                   PIC 9(03)V99.
003100*
003200*        RES-GRADE IS ONE OF O, A+, A, B+, B, C, F -- SEE THE
003300*        GRADE TABLE IN RESCALC PARAGRAPH 2100-DERIVE-GRADE.
003400*
003500     05  RES-GRADE                   PIC X(02).
003600         88  RES-GRADE-O                 VALUE 'O '.
003700         88  RES-GRADE-A-PLUS            VALUE 'A+'.
003800         88  RES-GRADE-A                 VALUE 'A '.
003900         88  RES-GRADE-B-PLUS            VALUE 'B+'.
004000         88  RES-GRADE-B                 VALUE 'B '.
004100         88  RES-GRADE-C                 VALUE 'C '.
004200         88  RES-GRADE-F                 VALUE 'F '.
004300     05  RES-GRADE-POINT             PIC 9(02).
004400     05  RES-CATEGORY                PIC X(10).
004500     05  FILLER                      PIC X(03).
