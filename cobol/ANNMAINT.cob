000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ANNMAINT.
000300 AUTHOR.        E. VILLALUZ.
000400 INSTALLATION.  MERIDIAN STATE POLYTECHNIC - DATA PROCESSING UNIT.
000500 DATE-WRITTEN.  03/07/94.
000600 DATE-COMPILED.
000700 SECURITY.      REGISTRAR'S OFFICE USE ONLY.
000800*
000900******************************************************************
001000*  PROGRAM . . . ANNMAINT                                       *
001100*  PURPOSE . . . REGISTRAR ANNOUNCEMENT BOARD MAINTENANCE.       *
001200*                ANN-ID SEQUENCE IS GLOBAL.  AN ANNOUNCEMENT MAY *
001300*                BE POSTED (ADD), CORRECTED (UPDATE -- ONLY THE  *
001400*                FIELDS SUPPLIED ON THE TRANSACTION ARE          *
001500*                REPLACED) OR WITHDRAWN (DELETE).                *
001600******************************************************************
001700*  CHANGE LOG                                                   *
001800*----------------------------------------------------------------
001900*  DATE        BY       REQUEST    DESCRIPTION                  *
002000*----------------------------------------------------------------
002100*  03/07/94    EV       ---        ORIGINAL PROGRAM -- ADD AND   *
002200*                                  DELETE ONLY.                  *
002300*  11/03/98    RDL      Y2K-114    ANN-DATE STORED AS FULL       *
002400*                                  4-DIGIT YEAR (YYYY-MM-DD).    *
002500*  08/26/03    MT       DPREQ-216  ANN-TYPE VALIDATED AGAINST    *
002600*                                  TABLE OF ANNOUNCEMENT TYPES   *
002700*                                  MAINTAINED BY THE REGISTRAR.  *
002800*  2026-08-10  JAQ      DPREQ-233  UPDATE REQUEST ADDED.  ONLY   *
002900*                                  FIELDS SUPPLIED ON THE        *
003000*                                  TRANSACTION REPLACE THE       *
003100*                                  MASTER; BLANK FIELDS CARRY    *
003200*                                  THE OLD VALUE FORWARD, SAME   *
003300*                                  AS SUBMAINT/ASGMAINT.         *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   HP-LAPTOP.
003800 OBJECT-COMPUTER.   HP-LAPTOP.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ANN-TRANS   ASSIGN TO "ANN-TRANS.TXT"
004500            ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT ANNOUN-OLD  ASSIGN TO "ANNOUNCE.TXT"
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT ANNOUN-NEW  ASSIGN TO "ANNOUNCE-NEW.TXT"
004900            ORGANIZATION IS LINE SEQUENTIAL.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 FD  ANN-TRANS
005500     LABEL RECORD IS STANDARD
005600     RECORD CONTAINS 160 CHARACTERS
005700     DATA RECORD IS ANN-TRANS-RECORD.
005800 01  ANN-TRANS-RECORD.
005900     05  TRN-ACTION-CODE             PIC X(01).
006000         88  TRN-IS-ADD                  VALUE 'A'.
006100         88  TRN-IS-UPDATE               VALUE 'U'.
006200         88  TRN-IS-DELETE               VALUE 'D'.
006300     05  TRN-ANN-ID                  PIC X(05).
006400     05  TRN-ANN-TITLE               PIC X(40).
006500     05  TRN-ANN-CONTENT             PIC X(80).
006600     05  TRN-ANN-DATE                PIC X(10).
006700     05  TRN-ANN-DATE-BREAKDOWN REDEFINES TRN-ANN-DATE.
006800         10  TRN-ANN-DATE-YEAR        PIC X(04).
006900         10  FILLER                   PIC X(01).
007000         10  TRN-ANN-DATE-MONTH       PIC X(02).
007100         10  FILLER                   PIC X(01).
007200         10  TRN-ANN-DATE-DAY         PIC X(02).
007300     05  TRN-ANN-TYPE                PIC X(10).
007400     05  TRN-ANN-CREATED-BY          PIC X(11).
007500     05  FILLER                      PIC X(03).
007600*
007700 FD  ANNOUN-OLD
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 160 CHARACTERS
008000     DATA RECORD IS ANNOUN-OLD-RECORD.
008100 01  ANNOUN-OLD-RECORD.
008200     COPY ANNOUNC.
008300*
008400 FD  ANNOUN-NEW
008500     LABEL RECORD IS STANDARD
008600     RECORD CONTAINS 160 CHARACTERS
008700     DATA RECORD IS ANNOUN-NEW-RECORD.
008800 01  ANNOUN-NEW-RECORD.
008900     05  NEW-ID                      PIC X(05).
009000     05  NEW-ID-NUMERIC REDEFINES NEW-ID PIC 9(05).
009100     05  NEW-TITLE                   PIC X(40).
009200     05  NEW-CONTENT                 PIC X(80).
009300     05  NEW-DATE                    PIC X(10).
009400     05  NEW-TYPE                    PIC X(10).
009500     05  NEW-CREATED-BY              PIC X(11).
009600     05  FILLER                      PIC X(04).
009700*
009800 WORKING-STORAGE SECTION.
009900*
010000 01  WS-SWITCHES.
010100     05  WS-TRANS-EOF                PIC X(01) VALUE 'N'.
010200         88  TRANS-EOF                   VALUE 'Y'.
010300     05  WS-MASTER-EOF               PIC X(01) VALUE 'N'.
010400         88  MASTER-EOF                  VALUE 'Y'.
010500*
010600 01  WS-TRANS-COUNT                  PIC 9(02)  COMP VALUE ZERO.
010700 01  WS-SUB                          PIC 9(02)  COMP VALUE ZERO.
010800 01  WS-TRANS-TABLE.
010900     05  WS-TRANS-ENTRY OCCURS 20 TIMES.
011000         10  WS-TRANS-ACTION         PIC X(01).
011100         10  WS-TRANS-KEY            PIC X(05).
011200         10  WS-TRANS-TITLE          PIC X(40).
011300         10  WS-TRANS-CONTENT        PIC X(80).
011400         10  WS-TRANS-DATE           PIC X(10).
011500         10  WS-TRANS-TYPE           PIC X(10).
011600         10  WS-TRANS-CREATED-BY     PIC X(11).
011700*
011800 01  WS-FOUND-TRANS-NDX              PIC 9(02)  COMP VALUE ZERO.
011900 01  WS-MAX-SEQUENCE                 PIC 9(05)  COMP VALUE ZERO.
012000*
012100 PROCEDURE DIVISION.
012200*
012300 0000-MAIN-CONTROL.
012400     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
012500     PERFORM 1100-LOAD-TRANSACTIONS
012600         THRU 1100-LOAD-TRANSACTIONS-EXIT.
012700     PERFORM 2000-SWEEP-OLD-MASTER
012800         THRU 2000-SWEEP-OLD-MASTER-EXIT.
012900     PERFORM 3000-APPEND-ADD-REQUESTS
013000         THRU 3000-APPEND-ADD-REQUESTS-EXIT.
013100     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
013200     STOP RUN.
013300 0000-MAIN-CONTROL-EXIT.
013400     EXIT.
013500*
013600 1000-INITIALIZE.
013700     OPEN INPUT  ANN-TRANS
013800          INPUT  ANNOUN-OLD
013900          OUTPUT ANNOUN-NEW.
014000 1000-INITIALIZE-EXIT.
014100     EXIT.
014200*
014300 1100-LOAD-TRANSACTIONS.
014400     READ ANN-TRANS
014500         AT END MOVE 'Y' TO WS-TRANS-EOF
014600     END-READ.
014700     PERFORM 1110-STORE-TRANSACTION
014800         THRU 1110-STORE-TRANSACTION-EXIT
014900         UNTIL TRANS-EOF.
015000 1100-LOAD-TRANSACTIONS-EXIT.
015100     EXIT.
015200*
015300 1110-STORE-TRANSACTION.
015400     ADD 1 TO WS-TRANS-COUNT.
015500     MOVE TRN-ACTION-CODE    TO WS-TRANS-ACTION    (WS-TRANS-COUNT).
015600     MOVE TRN-ANN-ID         TO WS-TRANS-KEY       (WS-TRANS-COUNT).
015700     MOVE TRN-ANN-TITLE      TO WS-TRANS-TITLE     (WS-TRANS-COUNT).
015800     MOVE TRN-ANN-CONTENT    TO WS-TRANS-CONTENT   (WS-TRANS-COUNT).
015900     MOVE TRN-ANN-DATE       TO WS-TRANS-DATE      (WS-TRANS-COUNT).
016000     MOVE TRN-ANN-TYPE       TO WS-TRANS-TYPE      (WS-TRANS-COUNT).
016100     MOVE TRN-ANN-CREATED-BY TO WS-TRANS-CREATED-BY(WS-TRANS-COUNT).
016200     READ ANN-TRANS
016300         AT END MOVE 'Y' TO WS-TRANS-EOF
016400     END-READ.
016500 1110-STORE-TRANSACTION-EXIT.
016600     EXIT.
016700*
016800*        2000 SERIES - SWEEP THE ANNOUNCEMENT MASTER.  A
016900*        MATCHING UPDATE REQUEST REPLACES ONLY THE FIELDS
017000*        SUPPLIED ON THE TRANSACTION; A MATCHING DELETE REQUEST
017100*        DROPS THE RECORD.
017200*
017300 2000-SWEEP-OLD-MASTER.
017400     READ ANNOUN-OLD
017500         AT END MOVE 'Y' TO WS-MASTER-EOF
017600     END-READ.
017700     PERFORM 2010-PROCESS-MASTER-RECORD
017800         THRU 2010-PROCESS-MASTER-RECORD-EXIT
017900         UNTIL MASTER-EOF.
018000 2000-SWEEP-OLD-MASTER-EXIT.
018100     EXIT.
018200*
018300 2010-PROCESS-MASTER-RECORD.
018400     IF ANN-ID-NUMERIC OF ANNOUN-OLD-RECORD > WS-MAX-SEQUENCE
018500         MOVE ANN-ID-NUMERIC OF ANNOUN-OLD-RECORD
018600                             TO WS-MAX-SEQUENCE
018700     END-IF.
018800     MOVE 0 TO WS-FOUND-TRANS-NDX.
018900     PERFORM 2020-SEARCH-TRANS-TABLE
019000         THRU 2020-SEARCH-TRANS-TABLE-EXIT
019100         VARYING WS-SUB FROM 1 BY 1
019200         UNTIL WS-SUB > WS-TRANS-COUNT.
019300     IF WS-FOUND-TRANS-NDX = 0
019400         WRITE ANNOUN-NEW-RECORD FROM ANNOUN-OLD-RECORD
019500     END-IF.
019600     READ ANNOUN-OLD
019700         AT END MOVE 'Y' TO WS-MASTER-EOF
019800     END-READ.
019900 2010-PROCESS-MASTER-RECORD-EXIT.
020000     EXIT.
020100*
020200 2020-SEARCH-TRANS-TABLE.
020300     IF WS-TRANS-KEY(WS-SUB) = ANN-ID OF ANNOUN-OLD-RECORD
020400         AND WS-TRANS-ACTION(WS-SUB) NOT = 'A'
020500         MOVE WS-SUB TO WS-FOUND-TRANS-NDX
020600         IF WS-TRANS-ACTION(WS-SUB) = 'U'
020700             PERFORM 2030-APPLY-UPDATE THRU 2030-APPLY-UPDATE-EXIT
020800         END-IF
020900     END-IF.
021000 2020-SEARCH-TRANS-TABLE-EXIT.
021100     EXIT.
021200*
021300 2030-APPLY-UPDATE.
021400     MOVE ANN-ID OF ANNOUN-OLD-RECORD TO NEW-ID.
021500     IF WS-TRANS-TITLE(WS-SUB) NOT = SPACES
021600         MOVE WS-TRANS-TITLE(WS-SUB)   TO NEW-TITLE
021700     ELSE
021800         MOVE ANN-TITLE OF ANNOUN-OLD-RECORD TO NEW-TITLE
021900     END-IF.
022000     IF WS-TRANS-CONTENT(WS-SUB) NOT = SPACES
022100         MOVE WS-TRANS-CONTENT(WS-SUB) TO NEW-CONTENT
022200     ELSE
022300         MOVE ANN-CONTENT OF ANNOUN-OLD-RECORD TO NEW-CONTENT
022400     END-IF.
022500     IF WS-TRANS-DATE(WS-SUB) NOT = SPACES
022600         MOVE WS-TRANS-DATE(WS-SUB)    TO NEW-DATE
022700     ELSE
022800         MOVE ANN-DATE OF ANNOUN-OLD-RECORD TO NEW-DATE
022900     END-IF.
023000     IF WS-TRANS-TYPE(WS-SUB) NOT = SPACES
023100         MOVE WS-TRANS-TYPE(WS-SUB)    TO NEW-TYPE
023200     ELSE
023300         MOVE ANN-TYPE OF ANNOUN-OLD-RECORD TO NEW-TYPE
023400     END-IF.
023500     MOVE ANN-CREATED-BY OF ANNOUN-OLD-RECORD TO NEW-CREATED-BY.
023600     WRITE ANNOUN-NEW-RECORD.
023700 2030-APPLY-UPDATE-EXIT.
023800     EXIT.
023900*
024000*        3000 SERIES - APPEND ADD REQUESTS, NUMBERED FROM THE
024100*        GLOBAL MAXIMUM ANNOUNCEMENT ID FOUND DURING THE SWEEP.
024200*
024300 3000-APPEND-ADD-REQUESTS.
024400     PERFORM 3010-PROCESS-ADD-ENTRY
024500         THRU 3010-PROCESS-ADD-ENTRY-EXIT
024600         VARYING WS-SUB FROM 1 BY 1
024700         UNTIL WS-SUB > WS-TRANS-COUNT.
024800 3000-APPEND-ADD-REQUESTS-EXIT.
024900     EXIT.
025000*
025100 3010-PROCESS-ADD-ENTRY.
025200     IF WS-TRANS-ACTION(WS-SUB) = 'A'
025300         ADD 1 TO WS-MAX-SEQUENCE
025400         MOVE WS-MAX-SEQUENCE              TO NEW-ID-NUMERIC
025500         MOVE WS-TRANS-TITLE(WS-SUB)       TO NEW-TITLE
025600         MOVE WS-TRANS-CONTENT(WS-SUB)     TO NEW-CONTENT
025700         MOVE WS-TRANS-DATE(WS-SUB)        TO NEW-DATE
025800         MOVE WS-TRANS-TYPE(WS-SUB)        TO NEW-TYPE
025900         MOVE WS-TRANS-CREATED-BY(WS-SUB)  TO NEW-CREATED-BY
026000         WRITE ANNOUN-NEW-RECORD
026100     END-IF.
026200 3010-PROCESS-ADD-ENTRY-EXIT.
026300     EXIT.
026400*
026500 9000-TERMINATE.
026600     CLOSE ANN-TRANS
026700           ANNOUN-OLD
026800           ANNOUN-NEW.
026900 9000-TERMINATE-EXIT.
027000     EXIT.
