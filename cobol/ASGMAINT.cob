000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ASGMAINT.
000300 AUTHOR.        E. VILLALUZ.
000400 INSTALLATION.  MERIDIAN STATE POLYTECHNIC - DATA PROCESSING UNIT.
000500 DATE-WRITTEN.  09/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      REGISTRAR'S OFFICE USE ONLY.
000800*
000900******************************************************************
001000*  PROGRAM . . . ASGMAINT                                       *
001100*  PURPOSE . . . TEACHING-ASSIGNMENT MAINTENANCE.  EACH          *
001200*                ASSIGNMENT CARRIES UP TO FIVE WEEKLY SCHEDULE   *
001300*                SLOTS (DAY, TIME, ROOM).  THE ASSIGNMENT ID     *
001400*                SEQUENCE IS GLOBAL.                             *
001500******************************************************************
001600*  CHANGE LOG                                                   *
001700*----------------------------------------------------------------
001800*  DATE        BY       REQUEST    DESCRIPTION                  *
001900*----------------------------------------------------------------
002000*  09/14/89    EV       ---        ORIGINAL PROGRAM, ADD ONLY,  *
002100*                                  ONE SCHEDULE SLOT.           *
002200*  07/02/92    EV       REG92-031  SCHEDULE WIDENED TO FIVE     *
002300*                                  SLOTS PER ASSIGNMENT.         *
002400*  11/03/98    RDL      Y2K-114    ASG-ID NOW 5-DIGIT NUMERIC.   *
002500*  08/26/03    MT       DPREQ-215  UPDATE AND DELETE ADDED.      *
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.   HP-LAPTOP.
003000 OBJECT-COMPUTER.   HP-LAPTOP.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT ASG-TRANS   ASSIGN TO "ASG-TRANS.TXT"
003700            ORGANIZATION IS LINE SEQUENTIAL.
003800     SELECT ASSIGN-OLD  ASSIGN TO "ASSIGNMENT.TXT"
003900            ORGANIZATION IS LINE SEQUENTIAL.
004000     SELECT ASSIGN-NEW  ASSIGN TO "ASSIGNMENT-NEW.TXT"
004100            ORGANIZATION IS LINE SEQUENTIAL.
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500*
004600 FD  ASG-TRANS
004700     LABEL RECORD IS STANDARD
004800     RECORD CONTAINS 170 CHARACTERS
004900     DATA RECORD IS ASG-TRANS-RECORD.
005000 01  ASG-TRANS-RECORD.
005100     05  TRN-ACTION-CODE             PIC X(01).
005200         88  TRN-IS-ADD                  VALUE 'A'.
005300         88  TRN-IS-UPDATE               VALUE 'U'.
005400         88  TRN-IS-DELETE               VALUE 'D'.
005500     05  TRN-ASG-ID                  PIC X(05).
005600     05  TRN-ASG-TEACHER-ID          PIC X(09).
005700     05  TRN-ASG-SUBJECT-ID          PIC X(05).
005800     05  TRN-ASG-DEPT-ID             PIC X(03).
005900     05  TRN-ASG-SEMESTER            PIC 9(02).
006000     05  TRN-ASG-BATCH               PIC X(09).
006100     05  TRN-ASG-BATCH-BREAKDOWN REDEFINES TRN-ASG-BATCH.
006200         10  TRN-ASG-BATCH-YEAR-FROM  PIC X(04).
006300         10  FILLER                   PIC X(01).
006400         10  TRN-ASG-BATCH-YEAR-TO    PIC X(04).
006500     05  TRN-ASG-SECTION             PIC X(02).
006600     05  TRN-ASG-SCHEDULE OCCURS 5 TIMES.
006700         10  TRN-ASG-DAY             PIC X(09).
006800         10  TRN-ASG-TIME            PIC X(11).
006900         10  TRN-ASG-ROOM            PIC X(06).
007000     05  FILLER                      PIC X(09).
007100*
007200 FD  ASSIGN-OLD
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 170 CHARACTERS
007500     DATA RECORD IS ASSIGN-OLD-RECORD.
007600 01  ASSIGN-OLD-RECORD.
007700     COPY ASSIGNM.
007800*
007900 FD  ASSIGN-NEW
008000     LABEL RECORD IS STANDARD
008100     RECORD CONTAINS 170 CHARACTERS
008200     DATA RECORD IS ASSIGN-NEW-RECORD.
008300 01  ASSIGN-NEW-RECORD.
008400     05  NEW-ID                      PIC X(05).
008500     05  NEW-ID-NUMERIC REDEFINES NEW-ID PIC 9(05).
008600     05  NEW-TEACHER-ID              PIC X(09).
008700     05  NEW-SUBJECT-ID              PIC X(05).
008800     05  NEW-DEPT-ID                 PIC X(03).
008900     05  NEW-SEMESTER                PIC 9(02).
009000     05  NEW-BATCH                   PIC X(09).
009100     05  NEW-SECTION                 PIC X(02).
009200     05  NEW-SCHEDULE OCCURS 5 TIMES.
009300         10  NEW-DAY                 PIC X(09).
009400         10  NEW-TIME                PIC X(11).
009500         10  NEW-ROOM                PIC X(06).
009600     05  FILLER                      PIC X(05).
009700*
009800 WORKING-STORAGE SECTION.
009900*
010000 01  WS-SWITCHES.
010100     05  WS-TRANS-EOF                PIC X(01) VALUE 'N'.
010200         88  TRANS-EOF                   VALUE 'Y'.
010300     05  WS-MASTER-EOF               PIC X(01) VALUE 'N'.
010400         88  MASTER-EOF                  VALUE 'Y'.
010500*
010600 01  WS-TRANS-COUNT                  PIC 9(02)  COMP VALUE ZERO.
010700 01  WS-SUB                          PIC 9(02)  COMP VALUE ZERO.
010800 01  WS-OCC                          PIC 9(02)  COMP VALUE ZERO.
010900 01  WS-TRANS-TABLE.
011000     05  WS-TRANS-ENTRY OCCURS 20 TIMES.
011100         10  WS-TRANS-ACTION         PIC X(01).
011200         10  WS-TRANS-KEY            PIC X(05).
011300         10  WS-TRANS-TEACHER        PIC X(09).
011400         10  WS-TRANS-SUBJECT        PIC X(05).
011500         10  WS-TRANS-DEPT           PIC X(03).
011600         10  WS-TRANS-SEM            PIC 9(02).
011700         10  WS-TRANS-BATCH          PIC X(09).
011800         10  WS-TRANS-SECTION        PIC X(02).
011900         10  WS-TRANS-SCHED OCCURS 5 TIMES.
012000             15  WS-TRANS-DAY        PIC X(09).
012100             15  WS-TRANS-TIME       PIC X(11).
012200             15  WS-TRANS-ROOM       PIC X(06).
012300*
012400 01  WS-FOUND-TRANS-NDX              PIC 9(02)  COMP VALUE ZERO.
012500 01  WS-MAX-SEQUENCE                 PIC 9(05)  COMP VALUE ZERO.
012600*
012700 PROCEDURE DIVISION.
012800*
012900 0000-MAIN-CONTROL.
013000     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
013100     PERFORM 1100-LOAD-TRANSACTIONS
013200         THRU 1100-LOAD-TRANSACTIONS-EXIT.
013300     PERFORM 2000-SWEEP-OLD-MASTER
013400         THRU 2000-SWEEP-OLD-MASTER-EXIT.
013500     PERFORM 3000-APPEND-ADD-REQUESTS
013600         THRU 3000-APPEND-ADD-REQUESTS-EXIT.
013700     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
013800     STOP RUN.
013900 0000-MAIN-CONTROL-EXIT.
014000     EXIT.
014100*
014200 1000-INITIALIZE.
014300     OPEN INPUT  ASG-TRANS
014400          INPUT  ASSIGN-OLD
014500          OUTPUT ASSIGN-NEW.
014600 1000-INITIALIZE-EXIT.
014700     EXIT.
014800*
014900 1100-LOAD-TRANSACTIONS.
015000     READ ASG-TRANS
015100         AT END MOVE 'Y' TO WS-TRANS-EOF
015200     END-READ.
015300     PERFORM 1110-STORE-TRANSACTION
015400         THRU 1110-STORE-TRANSACTION-EXIT
015500         UNTIL TRANS-EOF.
015600 1100-LOAD-TRANSACTIONS-EXIT.
015700     EXIT.
015800*
015900 1110-STORE-TRANSACTION.
016000     ADD 1 TO WS-TRANS-COUNT.
016100     MOVE TRN-ACTION-CODE     TO WS-TRANS-ACTION (WS-TRANS-COUNT).
016200     MOVE TRN-ASG-ID          TO WS-TRANS-KEY    (WS-TRANS-COUNT).
016300     MOVE TRN-ASG-TEACHER-ID  TO WS-TRANS-TEACHER(WS-TRANS-COUNT).
016400     MOVE TRN-ASG-SUBJECT-ID  TO WS-TRANS-SUBJECT(WS-TRANS-COUNT).
016500     MOVE TRN-ASG-DEPT-ID     TO WS-TRANS-DEPT   (WS-TRANS-COUNT).
016600     MOVE TRN-ASG-SEMESTER    TO WS-TRANS-SEM    (WS-TRANS-COUNT).
016700     MOVE TRN-ASG-BATCH       TO WS-TRANS-BATCH  (WS-TRANS-COUNT).
016800     MOVE TRN-ASG-SECTION     TO WS-TRANS-SECTION(WS-TRANS-COUNT).
016900     PERFORM 1120-COPY-SCHEDULE-SLOT
017000         THRU 1120-COPY-SCHEDULE-SLOT-EXIT
017100         VARYING WS-OCC FROM 1 BY 1
017200         UNTIL WS-OCC > 5.
017300     READ ASG-TRANS
017400         AT END MOVE 'Y' TO WS-TRANS-EOF
017500     END-READ.
017600 1110-STORE-TRANSACTION-EXIT.
017700     EXIT.
017800*
017900 1120-COPY-SCHEDULE-SLOT.
018000     MOVE TRN-ASG-DAY(WS-OCC)
018100               TO WS-TRANS-DAY (WS-TRANS-COUNT, WS-OCC).
018200     MOVE TRN-ASG-TIME(WS-OCC)
018300               TO WS-TRANS-TIME(WS-TRANS-COUNT, WS-OCC).
018400     MOVE TRN-ASG-ROOM(WS-OCC)
018500               TO WS-TRANS-ROOM(WS-TRANS-COUNT, WS-OCC).
018600 1120-COPY-SCHEDULE-SLOT-EXIT.
018700     EXIT.
018800*
018900*        2000 SERIES - SWEEP THE ASSIGNMENT MASTER.
019000*
019100 2000-SWEEP-OLD-MASTER.
019200     READ ASSIGN-OLD
019300         AT END MOVE 'Y' TO WS-MASTER-EOF
019400     END-READ.
019500     PERFORM 2010-PROCESS-MASTER-RECORD
019600         THRU 2010-PROCESS-MASTER-RECORD-EXIT
019700         UNTIL MASTER-EOF.
019800 2000-SWEEP-OLD-MASTER-EXIT.
019900     EXIT.
020000*
020100 2010-PROCESS-MASTER-RECORD.
020200     IF ASG-ID-NUMERIC OF ASSIGN-OLD-RECORD > WS-MAX-SEQUENCE
020300         MOVE ASG-ID-NUMERIC OF ASSIGN-OLD-RECORD
020400                             TO WS-MAX-SEQUENCE
020500     END-IF.
020600     MOVE 0 TO WS-FOUND-TRANS-NDX.
020700     PERFORM 2020-SEARCH-TRANS-TABLE
020800         THRU 2020-SEARCH-TRANS-TABLE-EXIT
020900         VARYING WS-SUB FROM 1 BY 1
021000         UNTIL WS-SUB > WS-TRANS-COUNT.
021100     IF WS-FOUND-TRANS-NDX = 0
021200         WRITE ASSIGN-NEW-RECORD FROM ASSIGN-OLD-RECORD
021300     END-IF.
021400     READ ASSIGN-OLD
021500         AT END MOVE 'Y' TO WS-MASTER-EOF
021600     END-READ.
021700 2010-PROCESS-MASTER-RECORD-EXIT.
021800     EXIT.
021900*
022000 2020-SEARCH-TRANS-TABLE.
022100     IF WS-TRANS-KEY(WS-SUB) = ASG-ID OF ASSIGN-OLD-RECORD
022200         AND WS-TRANS-ACTION(WS-SUB) NOT = 'A'
022300         MOVE WS-SUB TO WS-FOUND-TRANS-NDX
022400         IF WS-TRANS-ACTION(WS-SUB) = 'U'
022500             PERFORM 2030-APPLY-UPDATE THRU 2030-APPLY-UPDATE-EXIT
022600         END-IF
022700     END-IF.
022800 2020-SEARCH-TRANS-TABLE-EXIT.
022900     EXIT.
023000*
023100 2030-APPLY-UPDATE.
023200     MOVE ASG-ID OF ASSIGN-OLD-RECORD TO NEW-ID.
023300     IF WS-TRANS-TEACHER(WS-SUB) NOT = SPACES
023400         MOVE WS-TRANS-TEACHER(WS-SUB) TO NEW-TEACHER-ID
023500     ELSE
023600         MOVE ASG-TEACHER-ID OF ASSIGN-OLD-RECORD TO NEW-TEACHER-ID
023700     END-IF.
023800     IF WS-TRANS-SUBJECT(WS-SUB) NOT = SPACES
023900         MOVE WS-TRANS-SUBJECT(WS-SUB) TO NEW-SUBJECT-ID
024000     ELSE
024100         MOVE ASG-SUBJECT-ID OF ASSIGN-OLD-RECORD TO NEW-SUBJECT-ID
024200     END-IF.
024300     IF WS-TRANS-DEPT(WS-SUB) NOT = SPACES
024400         MOVE WS-TRANS-DEPT(WS-SUB)    TO NEW-DEPT-ID
024500     ELSE
024600         MOVE ASG-DEPT-ID OF ASSIGN-OLD-RECORD TO NEW-DEPT-ID
024700     END-IF.
024800     IF WS-TRANS-SEM(WS-SUB) NOT = ZERO
024900         MOVE WS-TRANS-SEM(WS-SUB)     TO NEW-SEMESTER
025000     ELSE
025100         MOVE ASG-SEMESTER OF ASSIGN-OLD-RECORD TO NEW-SEMESTER
025200     END-IF.
025300     IF WS-TRANS-BATCH(WS-SUB) NOT = SPACES
025400         MOVE WS-TRANS-BATCH(WS-SUB)   TO NEW-BATCH
025500     ELSE
025600         MOVE ASG-BATCH OF ASSIGN-OLD-RECORD TO NEW-BATCH
025700     END-IF.
025800     IF WS-TRANS-SECTION(WS-SUB) NOT = SPACES
025900         MOVE WS-TRANS-SECTION(WS-SUB) TO NEW-SECTION
026000     ELSE
026100         MOVE ASG-SECTION OF ASSIGN-OLD-RECORD TO NEW-SECTION
026200     END-IF.
026300*
026400*        A SUPPLIED SCHEDULE (SLOT 1 NON-BLANK) REPLACES THE
026500*        WHOLE WEEK; OTHERWISE THE OLD SCHEDULE CARRIES OVER.
026600*
026700     IF WS-TRANS-DAY(WS-SUB, 1) NOT = SPACES
026800         PERFORM 2040-COPY-NEW-SLOT THRU 2040-COPY-NEW-SLOT-EXIT
026900             VARYING WS-OCC FROM 1 BY 1
027000             UNTIL WS-OCC > 5
027100     ELSE
027200         PERFORM 2050-COPY-OLD-SLOT THRU 2050-COPY-OLD-SLOT-EXIT
027300             VARYING WS-OCC FROM 1 BY 1
027400             UNTIL WS-OCC > 5
027500     END-IF.
027600     WRITE ASSIGN-NEW-RECORD.
027700 2030-APPLY-UPDATE-EXIT.
027800     EXIT.
027900*
028000 2040-COPY-NEW-SLOT.
028100     MOVE WS-TRANS-DAY (WS-SUB, WS-OCC) TO NEW-DAY (WS-OCC).
028200     MOVE WS-TRANS-TIME(WS-SUB, WS-OCC) TO NEW-TIME(WS-OCC).
028300     MOVE WS-TRANS-ROOM(WS-SUB, WS-OCC) TO NEW-ROOM(WS-OCC).
028400 2040-COPY-NEW-SLOT-EXIT.
028500     EXIT.
028600*
028700 2050-COPY-OLD-SLOT.
028800     MOVE ASG-DAY (WS-OCC) OF ASSIGN-OLD-RECORD TO NEW-DAY (WS-OCC).
028900     MOVE ASG-TIME(WS-OCC) OF ASSIGN-OLD-RECORD TO NEW-TIME(WS-OCC).
029000     MOVE ASG-ROOM(WS-OCC) OF ASSIGN-OLD-RECORD TO NEW-ROOM(WS-OCC).
029100 2050-COPY-OLD-SLOT-EXIT.
029200     EXIT.
029300*
029400*        3000 SERIES - APPEND ADD REQUESTS.
029500*
029600 3000-APPEND-ADD-REQUESTS.
029700     PERFORM 3010-PROCESS-ADD-ENTRY
029800         THRU 3010-PROCESS-ADD-ENTRY-EXIT
029900         VARYING WS-SUB FROM 1 BY 1
030000         UNTIL WS-SUB > WS-TRANS-COUNT.
030100 3000-APPEND-ADD-REQUESTS-EXIT.
030200     EXIT.
030300*
030400 3010-PROCESS-ADD-ENTRY.
030500     IF WS-TRANS-ACTION(WS-SUB) = 'A'
030600         ADD 1 TO WS-MAX-SEQUENCE
030700         MOVE WS-MAX-SEQUENCE           TO NEW-ID-NUMERIC
030800         MOVE WS-TRANS-TEACHER(WS-SUB)  TO NEW-TEACHER-ID
030900         MOVE WS-TRANS-SUBJECT(WS-SUB)  TO NEW-SUBJECT-ID
031000         MOVE WS-TRANS-DEPT(WS-SUB)     TO NEW-DEPT-ID
031100         MOVE WS-TRANS-SEM(WS-SUB)      TO NEW-SEMESTER
031200         MOVE WS-TRANS-BATCH(WS-SUB)    TO NEW-BATCH
031300         MOVE WS-TRANS-SECTION(WS-SUB)  TO NEW-SECTION
031400         PERFORM 2040-COPY-NEW-SLOT THRU 2040-COPY-NEW-SLOT-EXIT
031500             VARYING WS-OCC FROM 1 BY 1
031600             UNTIL WS-OCC > 5
031700         WRITE ASSIGN-NEW-RECORD
031800     END-IF.
031900 3010-PROCESS-ADD-ENTRY-EXIT.
032000     EXIT.
032100*
032200 9000-TERMINATE.
032300     CLOSE ASG-TRANS
032400           ASSIGN-OLD
032500           ASSIGN-NEW.
032600 9000-TERMINATE-EXIT.
032700     EXIT.
