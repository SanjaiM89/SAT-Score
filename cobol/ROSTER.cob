000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ROSTER.
000300 AUTHOR.        E. VILLALUZ.
000400 INSTALLATION.  MERIDIAN STATE POLYTECHNIC - DATA PROCESSING UNIT.
000500 DATE-WRITTEN.  04/18/93.
000600 DATE-COMPILED.
000700 SECURITY.      REGISTRAR'S OFFICE USE ONLY.
000800*
000900******************************************************************
001000*  PROGRAM . . . ROSTER                                         *
001100*  PURPOSE . . . PRINTS A TEACHER'S CLASS ROSTER FOR ONE         *
001200*                TEACHER/SUBJECT COMBINATION GIVEN ON THE        *
001300*                REQUEST CARD.  EVERY TEACHING ASSIGNMENT ON     *
001400*                FILE FOR THAT TEACHER/SUBJECT GETS ITS OWN      *
001500*                ROSTER BLOCK -- A TEACHER MAY HOLD THE SAME      *
001600*                SUBJECT IN MORE THAN ONE DEPARTMENT/SEMESTER.   *
001700*                THE REQUEST CARD MAY ALSO NARROW THE RUN TO     *
001800*                ONE DEPARTMENT AND/OR ONE ACADEMIC YEAR         *
001900*                (SEMESTER = YEAR TIMES TWO).                    *
002000******************************************************************
002100*  CHANGE LOG                                                   *
002200*----------------------------------------------------------------
002300*  DATE        BY       REQUEST    DESCRIPTION                  *
002400*----------------------------------------------------------------
002500*  04/18/93    EV       ---        ORIGINAL PROGRAM.            *
002600*  11/03/98    RDL      Y2K-114    NO DATE FIELDS INVOLVED --    *
002700*                                  REVIEWED, NO CHANGE NEEDED.   *
002800*  08/26/03    MT       DPREQ-220  DEPARTMENT AND YEAR FILTERS   *
002900*                                  ADDED TO THE REQUEST CARD.    *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   HP-LAPTOP.
003400 OBJECT-COMPUTER.   HP-LAPTOP.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT RPT-PARM      ASSIGN TO "ROSTER-PARM.TXT"
004100            ORGANIZATION IS LINE SEQUENTIAL.
004300            ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT SUBJECT-IN    ASSIGN TO "SUBJECT.TXT"
004500            ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT ASSIGNM-IN    ASSIGN TO "ASSIGNM.TXT"
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT STUDENT-IN    ASSIGN TO "STUDENT.TXT"
004900            ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT REPORT-OUT    ASSIGN TO "ROSTER.TXT"
005100            ORGANIZATION IS LINE SEQUENTIAL.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 FD  RPT-PARM
005700     LABEL RECORD IS STANDARD
005800     RECORD CONTAINS 20 CHARACTERS
005900     DATA RECORD IS RPT-PARM-RECORD.
006000 01  RPT-PARM-RECORD.
006100     05  PARM-TEACHER-ID             PIC X(09).
006200     05  PARM-SUBJECT-ID             PIC X(05).
006300     05  PARM-DEPT-FILTER            PIC X(03).
006400     05  PARM-YEAR-FILTER            PIC 9(02).
006500     05  FILLER                      PIC X(01).
006600*
006700 FD  TEACHER-IN
006800     LABEL RECORD IS STANDARD
006900     RECORD CONTAINS 115 CHARACTERS
007000     DATA RECORD IS TEACHER-IN-RECORD.
007100 01  TEACHER-IN-RECORD.
007200     COPY TEACHER.
007300*
007400 FD  SUBJECT-IN
007500     LABEL RECORD IS STANDARD
007600     RECORD CONTAINS 65 CHARACTERS
007700     DATA RECORD IS SUBJECT-IN-RECORD.
007800 01  SUBJECT-IN-RECORD.
007900     COPY SUBJECT.
008000*
008100 FD  ASSIGNM-IN
008200     LABEL RECORD IS STANDARD
008300     RECORD CONTAINS 170 CHARACTERS
008400     DATA RECORD IS ASSIGNM-IN-RECORD.
008500 01  ASSIGNM-IN-RECORD.
008600     COPY ASSIGNM.
008700*
008800 FD  STUDENT-IN
008900     LABEL RECORD IS STANDARD
009000     RECORD CONTAINS 100 CHARACTERS
009100     DATA RECORD IS STUDENT-IN-RECORD.
009200 01  STUDENT-IN-RECORD.
009300     COPY STUDENT.
009400*
009500 FD  REPORT-OUT
009600     LABEL RECORD IS STANDARD
009700     RECORD CONTAINS 132 CHARACTERS
009800     DATA RECORD IS REPORT-LINE.
009900 01  REPORT-LINE                     PIC X(132).
010000*
010100 WORKING-STORAGE SECTION.
010200*
010300 01  WS-SWITCHES.
010400     05  WS-PARM-EOF                 PIC X(01) VALUE 'N'.
010500         88  PARM-EOF                    VALUE 'Y'.
010600     05  WS-ASSIGNM-EOF              PIC X(01) VALUE 'N'.
010700         88  ASSIGNM-EOF                 VALUE 'Y'.
010800     05  WS-STUDENT-EOF              PIC X(01) VALUE 'N'.
010900         88  STUDENT-EOF                 VALUE 'Y'.
011000     05  WS-LOOKUP-EOF               PIC X(01) VALUE 'N'.
011100         88  LOOKUP-EOF                  VALUE 'Y'.
011200*
011300 01  WS-PARM-TEACHER-ID              PIC X(09) VALUE SPACES.
011400 01  WS-PARM-SUBJECT-ID              PIC X(05) VALUE SPACES.
011500 01  WS-PARM-DEPT-FILTER             PIC X(03) VALUE SPACES.
011600 01  WS-PARM-YEAR-FILTER             PIC 9(02) VALUE ZERO.
011700 01  WS-REQUIRED-SEMESTER            PIC 9(02) VALUE ZERO.
011800*
011900 01  WS-TEACHER-NAME                 PIC X(30) VALUE SPACES.
012000 01  WS-SUBJECT-NAME                 PIC X(30) VALUE SPACES.
012100*
012200*        ASSIGNMENT TABLE -- EVERY ASSIGNMENT ON FILE FOR THE
012300*        REQUESTED TEACHER/SUBJECT THAT SURVIVES THE OPTIONAL
012400*        DEPARTMENT AND YEAR FILTERS.
012500*
012600 01  WS-ASG-COUNT                    PIC 9(03)  COMP VALUE ZERO.
012700 01  WS-ASG-TABLE.
012800     05  WS-ASG-ENTRY OCCURS 50 TIMES.
012900         10  WS-ASG-DEPT-TAB         PIC X(03).
013000         10  WS-ASG-SEMESTER-TAB     PIC 9(02).
013100         10  WS-ASG-BATCH-TAB        PIC X(09).
013200         10  WS-ASG-SECTION-TAB      PIC X(02).
013300*
013400 01  WS-SUB                          PIC 9(03)  COMP VALUE ZERO.
013500 01  WS-ROSTER-COUNT                 PIC 9(03)  COMP VALUE ZERO.
013600*
013700*        REPORT LINE LAYOUTS.
013800*
013900 01  WS-HDR-LINE-1.
014000     05  FILLER                      PIC X(40) VALUE SPACES.
014100     05  FILLER                      PIC X(28)
014200         VALUE 'MERIDIAN STATE POLYTECHNIC'.
014300     05  FILLER                      PIC X(64) VALUE SPACES.
014400 01  WS-HDR-LINE-2.
014500     05  FILLER                      PIC X(40) VALUE SPACES.
014600     05  FILLER                      PIC X(24)
014700         VALUE 'TEACHER CLASS ROSTER'.
014800     05  FILLER                      PIC X(68) VALUE SPACES.
014900 01  WS-TCH-LINE.
015000     05  FILLER                      PIC X(09) VALUE 'TEACHER  '.
015100     05  TCH-LN-ID                   PIC X(09).
015200     05  FILLER                      PIC X(03) VALUE SPACES.
015300     05  TCH-LN-NAME                 PIC X(30).
015400     05  FILLER                      PIC X(81) VALUE SPACES.
015500 01  WS-SUB-LINE.
015600     05  FILLER                      PIC X(09) VALUE 'SUBJECT  '.
015700     05  SUB-LN-ID                   PIC X(05).
015800     05  FILLER                      PIC X(03) VALUE SPACES.
015900     05  SUB-LN-NAME                 PIC X(30).
016000     05  FILLER                      PIC X(85) VALUE SPACES.
016100 01  WS-ASG-HDR-LINE.
016200     05  FILLER                      PIC X(04) VALUE SPACES.
016300     05  FILLER                      PIC X(06) VALUE 'DEPT '.
016400     05  ASG-HDR-DEPT                PIC X(03).
016500     05  FILLER                      PIC X(03) VALUE SPACES.
016600     05  FILLER                      PIC X(10) VALUE 'SEMESTER '.
016700     05  ASG-HDR-SEMESTER            PIC 9(02).
016800     05  FILLER                      PIC X(03) VALUE SPACES.
016900     05  FILLER                      PIC X(07) VALUE 'BATCH '.
017000     05  ASG-HDR-BATCH               PIC X(09).
017100     05  FILLER                      PIC X(03) VALUE SPACES.
017200     05  FILLER                      PIC X(09) VALUE 'SECTION '.
017300     05  ASG-HDR-SECTION             PIC X(02).
017400     05  FILLER                      PIC X(71) VALUE SPACES.
017500 01  WS-COL-HDR-LINE.
017600     05  FILLER                      PIC X(04) VALUE SPACES.
017700     05  FILLER                      PIC X(12) VALUE 'STUDENT ID'.
017800     05  FILLER                      PIC X(03) VALUE SPACES.
017900     05  FILLER                      PIC X(30) VALUE 'STUDENT NAME'.
018000     05  FILLER                      PIC X(83) VALUE SPACES.
018100 01  WS-DETAIL-LINE.
018200     05  FILLER                      PIC X(04) VALUE SPACES.
018300     05  DTL-STUDENT-ID              PIC X(11).
018400     05  FILLER                      PIC X(04) VALUE SPACES.
018500     05  DTL-STUDENT-NAME            PIC X(30).
018600     05  FILLER                      PIC X(83) VALUE SPACES.
018700 01  WS-COUNT-LINE.
018800     05  FILLER                      PIC X(04) VALUE SPACES.
018900     05  FILLER                      PIC X(22)
019000         VALUE 'TOTAL STUDENTS . . . .'.
019100     05  CNT-LN-TOTAL                PIC ZZ9.
019200     05  FILLER                      PIC X(103) VALUE SPACES.
019300 01  WS-NO-MATCH-LINE.
019400     05  FILLER                      PIC X(04) VALUE SPACES.
019500     05  FILLER                      PIC X(40)
019600         VALUE 'NO TEACHING ASSIGNMENT MATCHES REQUEST.'.
019700     05  FILLER                      PIC X(88) VALUE SPACES.
019800 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
019900*
020000 PROCEDURE DIVISION.
020100*
020200 0000-MAIN-CONTROL.
020300     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
020400     PERFORM 1100-LOOKUP-TEACHER-SUBJECT
020500         THRU 1100-LOOKUP-TEACHER-SUBJECT-EXIT.
020600     PERFORM 1200-LOAD-ASSIGNMENTS
020700         THRU 1200-LOAD-ASSIGNMENTS-EXIT.
020800     PERFORM 2000-PRINT-HEADING THRU 2000-PRINT-HEADING-EXIT.
020900     IF WS-ASG-COUNT = 0
021000         WRITE REPORT-LINE FROM WS-NO-MATCH-LINE
021100     ELSE
021200         PERFORM 3000-PRINT-ONE-ASSIGNMENT
021300             THRU 3000-PRINT-ONE-ASSIGNMENT-EXIT
021400             VARYING WS-SUB FROM 1 BY 1
021500             UNTIL WS-SUB > WS-ASG-COUNT
021600     END-IF.
021700     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
021800     STOP RUN.
021900 0000-MAIN-CONTROL-EXIT.
022000     EXIT.
022100*
022200*        1000 SERIES - OPEN FILES AND READ THE REQUEST CARD.
022300*
022400 1000-INITIALIZE.
022500     OPEN INPUT  RPT-PARM
022600          INPUT  TEACHER-IN
022700          INPUT  SUBJECT-IN
022800          INPUT  ASSIGNM-IN
022900          OUTPUT REPORT-OUT.
023000     READ RPT-PARM
023100         AT END MOVE 'Y' TO WS-PARM-EOF
023200     END-READ.
023300     IF NOT PARM-EOF
023400         MOVE PARM-TEACHER-ID  TO WS-PARM-TEACHER-ID
023500         MOVE PARM-SUBJECT-ID  TO WS-PARM-SUBJECT-ID
023600         MOVE PARM-DEPT-FILTER TO WS-PARM-DEPT-FILTER
023700         MOVE PARM-YEAR-FILTER TO WS-PARM-YEAR-FILTER
023800     END-IF.
023900     CLOSE RPT-PARM.
024000     IF WS-PARM-YEAR-FILTER NOT = ZERO
024100         COMPUTE WS-REQUIRED-SEMESTER =
024200                 WS-PARM-YEAR-FILTER * 2
024300     END-IF.
024400 1000-INITIALIZE-EXIT.
024500     EXIT.
024600*
024800*        SUBJECT'S NAME FOR THE REPORT HEADING.
024900*
025000 1100-LOOKUP-TEACHER-SUBJECT.
025100     READ TEACHER-IN
025200         AT END MOVE 'Y' TO WS-LOOKUP-EOF
025300     END-READ.
025400     PERFORM 1110-SCAN-FOR-TEACHER THRU 1110-SCAN-FOR-TEACHER-EXIT
025500         UNTIL LOOKUP-EOF.
025600     CLOSE TEACHER-IN.
025700     MOVE 'N' TO WS-LOOKUP-EOF.
025800     READ SUBJECT-IN
025900         AT END MOVE 'Y' TO WS-LOOKUP-EOF
026000     END-READ.
026100     PERFORM 1120-SCAN-FOR-SUBJECT THRU 1120-SCAN-FOR-SUBJECT-EXIT
026200         UNTIL LOOKUP-EOF.
026300     CLOSE SUBJECT-IN.
026400 1100-LOOKUP-TEACHER-SUBJECT-EXIT.
026500     EXIT.
026600*
026700 1110-SCAN-FOR-TEACHER.
026800     IF TCH-ID OF TEACHER-IN-RECORD = WS-PARM-TEACHER-ID
026900         MOVE TCH-NAME OF TEACHER-IN-RECORD TO WS-TEACHER-NAME
027000         MOVE 'Y' TO WS-LOOKUP-EOF
027100     ELSE
027200         READ TEACHER-IN
027300             AT END MOVE 'Y' TO WS-LOOKUP-EOF
027400         END-READ
027500     END-IF.
027600 1110-SCAN-FOR-TEACHER-EXIT.
027700     EXIT.
027800*
027900 1120-SCAN-FOR-SUBJECT.
028000     IF SUB-ID OF SUBJECT-IN-RECORD = WS-PARM-SUBJECT-ID
028100         MOVE SUB-NAME OF SUBJECT-IN-RECORD TO WS-SUBJECT-NAME
028200         MOVE 'Y' TO WS-LOOKUP-EOF
028300     ELSE
028400         READ SUBJECT-IN
028500             AT END MOVE 'Y' TO WS-LOOKUP-EOF
028600         END-READ
028700     END-IF.
028800 1120-SCAN-FOR-SUBJECT-EXIT.
028900     EXIT.
029000*
029100*        1200 SERIES - SWEEP THE ASSIGNMENT MASTER, KEEPING
029200*        EVERY MATCH TO A TABLE ENTRY.
029300*
029400 1200-LOAD-ASSIGNMENTS.
029500     READ ASSIGNM-IN
029600         AT END MOVE 'Y' TO WS-ASSIGNM-EOF
029700     END-READ.
029800     PERFORM 1210-CHECK-ONE-ASSIGNMENT
029900         THRU 1210-CHECK-ONE-ASSIGNMENT-EXIT
030000         UNTIL ASSIGNM-EOF.
030100     CLOSE ASSIGNM-IN.
030200 1200-LOAD-ASSIGNMENTS-EXIT.
030300     EXIT.
030400*
030500 1210-CHECK-ONE-ASSIGNMENT.
030600     IF ASG-TEACHER-ID OF ASSIGNM-IN-RECORD = WS-PARM-TEACHER-ID
030700         AND ASG-SUBJECT-ID OF ASSIGNM-IN-RECORD
030800                                   = WS-PARM-SUBJECT-ID
030900         IF WS-PARM-DEPT-FILTER = SPACES
031000             OR WS-PARM-DEPT-FILTER =
031100                          ASG-DEPT-ID OF ASSIGNM-IN-RECORD
031200             IF WS-REQUIRED-SEMESTER = ZERO
031300                 OR WS-REQUIRED-SEMESTER =
031400                          ASG-SEMESTER OF ASSIGNM-IN-RECORD
031500                 ADD 1 TO WS-ASG-COUNT
031600                 MOVE ASG-DEPT-ID OF ASSIGNM-IN-RECORD
031700                          TO WS-ASG-DEPT-TAB    (WS-ASG-COUNT)
031800                 MOVE ASG-SEMESTER OF ASSIGNM-IN-RECORD
031900                          TO WS-ASG-SEMESTER-TAB(WS-ASG-COUNT)
032000                 MOVE ASG-BATCH OF ASSIGNM-IN-RECORD
032100                          TO WS-ASG-BATCH-TAB   (WS-ASG-COUNT)
032200                 MOVE ASG-SECTION OF ASSIGNM-IN-RECORD
032300                          TO WS-ASG-SECTION-TAB (WS-ASG-COUNT)
032400             END-IF
032500         END-IF
032600     END-IF.
032700     READ ASSIGNM-IN
032800         AT END MOVE 'Y' TO WS-ASSIGNM-EOF
032900     END-READ.
033000 1210-CHECK-ONE-ASSIGNMENT-EXIT.
033100     EXIT.
033200*
033300*        2000 SERIES - REPORT TITLE.
033400*
033500 2000-PRINT-HEADING.
033600     WRITE REPORT-LINE FROM WS-HDR-LINE-1.
033700     WRITE REPORT-LINE FROM WS-HDR-LINE-2.
033800     WRITE REPORT-LINE FROM WS-BLANK-LINE.
033900     MOVE WS-PARM-TEACHER-ID TO TCH-LN-ID.
034000     MOVE WS-TEACHER-NAME    TO TCH-LN-NAME.
034100     WRITE REPORT-LINE FROM WS-TCH-LINE.
034200     MOVE WS-PARM-SUBJECT-ID TO SUB-LN-ID.
034300     MOVE WS-SUBJECT-NAME    TO SUB-LN-NAME.
034400     WRITE REPORT-LINE FROM WS-SUB-LINE.
034500     WRITE REPORT-LINE FROM WS-BLANK-LINE.
034600 2000-PRINT-HEADING-EXIT.
034700     EXIT.
034800*
034900*        3000 SERIES - ONE ROSTER BLOCK PER MATCHING ASSIGNMENT.
035000*        THE STUDENT MASTER IS RE-OPENED AND RE-READ IN FULL
035100*        FOR EACH ASSIGNMENT, SINCE A STUDENT QUALIFIES BY
035200*        DEPARTMENT AND SEMESTER, NOT BY ANY KEY RELATIONSHIP
035300*        TO THE ASSIGNMENT RECORD.
035400*
035500 3000-PRINT-ONE-ASSIGNMENT.
035600     MOVE WS-ASG-DEPT-TAB(WS-SUB)     TO ASG-HDR-DEPT.
035700     MOVE WS-ASG-SEMESTER-TAB(WS-SUB) TO ASG-HDR-SEMESTER.
035800     MOVE WS-ASG-BATCH-TAB(WS-SUB)    TO ASG-HDR-BATCH.
035900     MOVE WS-ASG-SECTION-TAB(WS-SUB)  TO ASG-HDR-SECTION.
036000     WRITE REPORT-LINE FROM WS-ASG-HDR-LINE.
036100     WRITE REPORT-LINE FROM WS-COL-HDR-LINE.
036200     MOVE ZERO TO WS-ROSTER-COUNT.
036300     OPEN INPUT STUDENT-IN.
036400     READ STUDENT-IN
036500         AT END MOVE 'Y' TO WS-STUDENT-EOF
036600     END-READ.
036700     PERFORM 3010-CHECK-ONE-STUDENT
036800         THRU 3010-CHECK-ONE-STUDENT-EXIT
036900         UNTIL STUDENT-EOF.
037000     CLOSE STUDENT-IN.
037100     MOVE 'N' TO WS-STUDENT-EOF.
037200     MOVE WS-ROSTER-COUNT TO CNT-LN-TOTAL.
037300     WRITE REPORT-LINE FROM WS-COUNT-LINE.
037400     WRITE REPORT-LINE FROM WS-BLANK-LINE.
037500 3000-PRINT-ONE-ASSIGNMENT-EXIT.
037600     EXIT.
037700*
037800 3010-CHECK-ONE-STUDENT.
037900     IF STU-REC-ACTIVE OF STUDENT-IN-RECORD
038000         AND STU-DEPT-ID OF STUDENT-IN-RECORD
038100                               = WS-ASG-DEPT-TAB(WS-SUB)
038200         AND STU-SEMESTER OF STUDENT-IN-RECORD
038300                               = WS-ASG-SEMESTER-TAB(WS-SUB)
038400         ADD 1 TO WS-ROSTER-COUNT
038500         MOVE STU-ID   OF STUDENT-IN-RECORD TO DTL-STUDENT-ID
038600         MOVE STU-NAME OF STUDENT-IN-RECORD TO DTL-STUDENT-NAME
038700         WRITE REPORT-LINE FROM WS-DETAIL-LINE
038800     END-IF.
038900     READ STUDENT-IN
039000         AT END MOVE 'Y' TO WS-STUDENT-EOF
039100     END-READ.
039200 3010-CHECK-ONE-STUDENT-EXIT.
039300     EXIT.
039400*
039500 9000-TERMINATE.
039600     CLOSE REPORT-OUT.
039700 9000-TERMINATE-EXIT.
039800     EXIT.
